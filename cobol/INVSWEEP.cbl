000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVSWEEP.
000300 AUTHOR.        H N SCHMIDT.
000400 INSTALLATION.  BILLING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  11/14/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM:  INVSWEEP                                            *
001100*                                                                *
001200*  THIRD STEP OF THE DAILY INVOICE RUN, BEHIND INVMAINT AND       *
001300*  INVCALC.  STRAIGHT OLD-MASTER/NEW-MASTER PASS OVER INVFILE -   *
001400*  NO SORT IS NEEDED BECAUSE THIS STEP NEVER CHANGES INV-ID       *
001500*  ORDER, IT ONLY FLIPS A STATUS BYTE.                            *
001600*                                                                *
001700*  ANY INVOICE STILL IN STATUS S (SENT) WHOSE DUE DATE IS BEFORE  *
001800*  TODAY'S RUN DATE IS PROMOTED TO STATUS O (OVERDUE).  DRAFT,    *
001900*  PAID AND ALREADY-OVERDUE INVOICES PASS THROUGH UNCHANGED.      *
002000******************************************************************
002100*    MAINTENANCE LOG                                              *
002200*    DATE      BY   TICKET    DESCRIPTION                         *
002300*    11/14/94  HNS  BIL-0046  ORIGINAL PROGRAM                    *
002400*    09/22/98  DWK  BIL-0119  Y2K - RUN DATE NOW WINDOWED INTO A   *
002500*                             FULL CENTURY BEFORE IT IS COMPARED   *
002600*                             AGAINST THE CCYYMMDD DUE DATE; WAS   *
002700*                             A STRAIGHT YY COMPARE BEFORE         *
002800*    06/04/03  TMJ  BIL-0184  MADE STEP 3 OF THE FORMAL NIGHTLY    *
002900*                             INVOICE RUN (INVMAINT/INVCALC/       *
003000*                             INVSWEEP/INVRPT/INVEXPRT)            *
003050*    07/19/10  LKW  BIL-0231  PARAGRAPHS RE-CAST AS PERFORM ...     *
003060*                             THRU ... EXIT RANGES WITH A GO TO     *
003070*                             OUT OF THE READ PARAGRAPH ON END OF   *
003080*                             FILE, TO MATCH SHOP STANDARD - WAS    *
003090*                             PLAIN PARAGRAPH PERFORMS BEFORE       *
003095*    03/14/11  TMJ  BIL-0236  OLD-MASTER BREAKOUT NOW BUILT FROM    *
003096*                             COPY INVREC INSTEAD OF A HAND-        *
003097*                             CARRIED FIELD LIST (THIS STEP ONLY    *
003098*                             TOUCHES STATUS AND DUE DATE, SO MOST   *
003099*                             OF THE COPYBOOK LANDS IN FILLER HERE)  *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-390.
003700 OBJECT-COMPUTER.   IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT OLD-INVOICE-FILE   ASSIGN TO INVFILE
004500         FILE STATUS IS WS-OLDINV-STATUS.
004600
004700     SELECT NEW-INVOICE-FILE   ASSIGN TO NEWINVFL
004800         FILE STATUS IS WS-NEWINV-STATUS.
004900
005000******************************************************************
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 FD  OLD-INVOICE-FILE
005500     RECORDING MODE IS F.
005600 01  OLD-INVOICE-RECORD          PIC X(120).
005700
005800 01  OLD-INVOICE-RECORD-R REDEFINES OLD-INVOICE-RECORD.
005810     COPY INVREC REPLACING
005820         ==INVRC-STATUS-SENT== BY ==OIR-STATUS-SENT==
005821         ==INVRC-STATUS==      BY ==OIR-STATUS==
005822         ==INVRC-DUE-DATE==    BY ==OIR-DUE-DATE==
005830         LEADING ==INVRC-== BY ==OIR-INV-==.
006700
006800 FD  NEW-INVOICE-FILE
006900     RECORDING MODE IS F.
007000 01  NEW-INVOICE-RECORD          PIC X(120).
007100
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400
007500 01  PROGRAM-INDICATOR-SWITCHES.
007600     05  WS-OLDINV-EOF-SW        PIC X(03)  VALUE 'NO '.
007700         88  OLDINV-EOF                      VALUE 'YES'.
007800
007900 01  WS-FILE-STATUS-FIELDS.
008000     05  WS-OLDINV-STATUS        PIC X(02)  VALUE SPACES.
008100     05  WS-NEWINV-STATUS        PIC X(02)  VALUE SPACES.
008200
008300******************************************************************
008400*  RUN-DATE WORK AREA.  ACCEPT FROM DATE RETURNS A TWO-DIGIT       *
008500*  YEAR, SO IT IS WINDOWED INTO A FULL CENTURY BEFORE IT IS USED   *
008600*  AGAINST THE CCYYMMDD DUE DATE ON THE INVOICE RECORD.            *
008700******************************************************************
008800 01  WS-RUN-DATE-RAW             PIC 9(06) VALUE ZERO.
008900
009000 01  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
009100     05  WS-RUN-YY               PIC 9(02).
009200     05  WS-RUN-MM               PIC 9(02).
009300     05  WS-RUN-DD               PIC 9(02).
009400
009500 01  WS-RUN-CENTURY              PIC 9(02) VALUE ZERO.
009600
009700 01  WS-RUN-DATE-FULL            PIC 9(08) VALUE ZERO.
009800
009900 01  WS-RUN-DATE-FULL-R REDEFINES WS-RUN-DATE-FULL.
010000     05  WS-RUN-CCYY             PIC 9(04).
010100     05  WS-RUN-MM2              PIC 9(02).
010200     05  WS-RUN-DD2              PIC 9(02).
010300
010400 01  WS-COUNTERS.
010500     05  WS-INVOICE-READ-CTR     PIC S9(07) COMP VALUE ZERO.
010600     05  WS-INVOICE-PROMOTED-CTR PIC S9(07) COMP VALUE ZERO.
010700     05  WS-INVOICE-WRITTEN-CTR  PIC S9(07) COMP VALUE ZERO.
010800
010900******************************************************************
011000 PROCEDURE DIVISION.
011100******************************************************************
011200
011300 0000-MAIN-LINE.
011400
011500     PERFORM 0100-OPEN-FILES THRU 0100-OPEN-FILES-EXIT.
011600     PERFORM 0150-GET-RUN-DATE THRU 0150-GET-RUN-DATE-EXIT.
011700     PERFORM 0200-READ-OLD-INVOICE-RECORD THRU
011710                         0200-READ-OLD-INVOICE-RECORD-EXIT.
011800     PERFORM 0300-PROCESS-ONE-INVOICE THRU
011810                         0300-PROCESS-ONE-INVOICE-EXIT
011900             UNTIL OLDINV-EOF.
012000     PERFORM 0900-CLOSE-FILES THRU 0900-CLOSE-FILES-EXIT.
012100     PERFORM 0950-DISPLAY-RUN-TOTALS THRU
012110                         0950-DISPLAY-RUN-TOTALS-EXIT.
012200     GOBACK.
012300
012400 0100-OPEN-FILES.
012500
012600     OPEN INPUT  OLD-INVOICE-FILE.
012700     OPEN OUTPUT NEW-INVOICE-FILE.
012800     IF WS-OLDINV-STATUS NOT = '00'
012900         DISPLAY 'INVSWEEP - ERROR OPENING INVFILE.  RC: '
013000                 WS-OLDINV-STATUS
013100         MOVE 16 TO RETURN-CODE
013200         STOP RUN
013300     END-IF.
013310
013320 0100-OPEN-FILES-EXIT.
013330     EXIT.
013340
013500******************************************************************
013600*  0150 WINDOWS THE TWO-DIGIT YEAR FROM ACCEPT/DATE.  YEARS 00-79  *
013700*  ARE TAKEN AS 20XX, YEARS 80-99 AS 19XX - THE SAME CUTOFF THIS   *
013800*  SHOP ADOPTED SHOPWIDE FOR ITS Y2K REMEDIATION.                  *
013900******************************************************************
014000 0150-GET-RUN-DATE.
014100
014200     ACCEPT WS-RUN-DATE-RAW FROM DATE.
014300     IF WS-RUN-YY < 80
014400         MOVE 20 TO WS-RUN-CENTURY
014500     ELSE
014600         MOVE 19 TO WS-RUN-CENTURY
014700     END-IF.
014800     COMPUTE WS-RUN-CCYY = WS-RUN-CENTURY * 100 + WS-RUN-YY.
014900     MOVE WS-RUN-MM TO WS-RUN-MM2.
015000     MOVE WS-RUN-DD TO WS-RUN-DD2.
015100     DISPLAY 'INVSWEEP - RUN DATE IS ' WS-RUN-MM2 '/' WS-RUN-DD2
015200             '/' WS-RUN-CCYY.
015210
015220 0150-GET-RUN-DATE-EXIT.
015230     EXIT.
015240
015400******************************************************************
015410*  0200 READS THE NEXT OLD-MASTER RECORD.  ON END OF FILE THE GO TO *
015420*  SKIPS THE READ-COUNT ADD AND DROPS STRAIGHT OUT TO THE EXIT,     *
015430*  THE SAME WAY THIS SHOP'S OTHER MASTER-FILE READ PARAGRAPHS DO.   *
015440******************************************************************
015450 0200-READ-OLD-INVOICE-RECORD.
015500
015600     READ OLD-INVOICE-FILE
015700         AT END MOVE 'YES' TO WS-OLDINV-EOF-SW
015710                GO TO 0200-READ-OLD-INVOICE-RECORD-EXIT.
015720     ADD 1 TO WS-INVOICE-READ-CTR.
015730
015740 0200-READ-OLD-INVOICE-RECORD-EXIT.
015750     EXIT.
015900******************************************************************
016000*  0300 - THE OVERDUE RULE.  ONLY A SENT INVOICE PAST ITS DUE      *
016100*  DATE IS PROMOTED; EVERYTHING ELSE PASSES THROUGH AS-IS.         *
016200******************************************************************
016300 0300-PROCESS-ONE-INVOICE.
016400
016500     IF OIR-STATUS-SENT AND OIR-DUE-DATE < WS-RUN-DATE-FULL
016700         MOVE 'O' TO OIR-STATUS
016800         ADD 1 TO WS-INVOICE-PROMOTED-CTR
016900     END-IF.
017000     WRITE NEW-INVOICE-RECORD FROM OLD-INVOICE-RECORD.
017100     ADD 1 TO WS-INVOICE-WRITTEN-CTR.
017200     PERFORM 0200-READ-OLD-INVOICE-RECORD THRU
017210                         0200-READ-OLD-INVOICE-RECORD-EXIT.
017220
017230 0300-PROCESS-ONE-INVOICE-EXIT.
017240     EXIT.
017400 0900-CLOSE-FILES.
017500
017600     CLOSE OLD-INVOICE-FILE
017700           NEW-INVOICE-FILE.
017710
017720 0900-CLOSE-FILES-EXIT.
017730     EXIT.
017740
017900 0950-DISPLAY-RUN-TOTALS.
018000
018100     DISPLAY 'INVSWEEP - INVOICES READ          : '
018200             WS-INVOICE-READ-CTR.
018300     DISPLAY 'INVSWEEP - INVOICES PROMOTED TO O  : '
018400             WS-INVOICE-PROMOTED-CTR.
018500     DISPLAY 'INVSWEEP - INVOICES WRITTEN        : '
018600             WS-INVOICE-WRITTEN-CTR.
018610
018620 0950-DISPLAY-RUN-TOTALS-EXIT.
018630     EXIT.
