000100******************************************************************
000200*    COPYBOOK    INVREC                                          *
000300*    DESCRIPTION  INVOICE HEADER RECORD - INVFILE, SORTED BY      *
000400*                 INV-ID.  KEYED LOOKUPS AGAINST THIS FILE ARE    *
000500*                 DONE FROM AN IN-MEMORY TABLE BUILT AT PROGRAM   *
000600*                 START (SEE WS-INV-TABLE / SEARCH ALL IN         *
000700*                 INVMAINT, INVCALC AND INVRPT) RATHER THAN BY    *
000800*                 RANDOM I-O AGAINST THE FILE ITSELF.             *
000900*    RECORD LENGTH  120                                           *
001000*------------------------------------------------------------------
001100*    MAINTENANCE LOG                                              *
001200*    DATE      BY   TICKET    DESCRIPTION                         *
001300*    04/02/91  RPL  BIL-0003  ORIGINAL COPYBOOK                   *
001400*    02/18/95  HNS  BIL-0051  ADDED INV-CURRENCY                  *
001500*    09/22/98  DWK  BIL-0119  Y2K - ISSUE/DUE DATES WIDENED TO    *
001600*                             CCYYMMDD (WERE YYMMDD)              *
001700*    05/09/02  RPL  BIL-0171  ADDED 'O' (OVERDUE) AND 'C'         *
001800*                             (CANCELLED) INV-STATUS VALUES       *
001900*    03/14/11  TMJ  BIL-0233  REWRITTEN AS A REPLACING COPYBOOK   *
001910*                             (NO 01-LEVEL OF ITS OWN) SO          *
001920*                             INVMAINT, INVCALC, INVRPT, INVEXPRT *
001930*                             AND INVSWEEP ALL COPY THIS LAYOUT   *
001940*                             INSTEAD OF HAND-CARRYING THEIR OWN  *
001950*                             FIELD LIST - EACH SITE SUPPLIES ITS *
001960*                             OWN PREFIX VIA REPLACING LEADING    *
001970*                             ==INVRC-==.  MONEY FIELDS REPACKED  *
001980*                             COMP-3 AT THE SAME TIME.            *
001990******************************************************************
002000     15  INVRC-ID                    PIC X(08).
002100     15  INVRC-CLIENT-ID             PIC X(08).
002200     15  INVRC-NUMBER                PIC X(15).
002300     15  INVRC-STATUS                PIC X(01).
002400         88  INVRC-STATUS-DRAFT          VALUE 'D'.
002500         88  INVRC-STATUS-SENT           VALUE 'S'.
002600         88  INVRC-STATUS-PAID           VALUE 'P'.
002700         88  INVRC-STATUS-OVERDUE        VALUE 'O'.
002800         88  INVRC-STATUS-CANCELLED      VALUE 'C'.
002900     15  INVRC-ISSUE-DATE            PIC 9(08).
002910     15  INVRC-ISSUE-DATE-R REDEFINES INVRC-ISSUE-DATE.
002920         20  INVRC-ISSUE-CCYY        PIC 9(04).
002930         20  INVRC-ISSUE-MM          PIC 9(02).
002940         20  INVRC-ISSUE-DD          PIC 9(02).
003000     15  INVRC-DUE-DATE              PIC 9(08).
003100     15  INVRC-CURRENCY              PIC X(03).
003200     15  INVRC-SUBTOTAL              PIC S9(09)V99 COMP-3.
003300     15  INVRC-DISCOUNT-TL           PIC S9(09)V99 COMP-3.
003400     15  INVRC-TAX-TOTAL             PIC S9(09)V99 COMP-3.
003500     15  INVRC-TOTAL                 PIC S9(09)V99 COMP-3.
003600     15  INVRC-AMOUNT-PAID           PIC S9(09)V99 COMP-3.
003700     15  FILLER                      PIC X(39).
