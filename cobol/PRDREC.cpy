000100******************************************************************
000200*    COPYBOOK    PRDREC                                          *
000300*    DESCRIPTION  PRODUCT / SERVICE CATALOGUE RECORD - PRDFILE,   *
000400*                 SORTED BY PRD-ID.  PRD-UNIT-PRICE AND           *
000500*                 PRD-TAX-RATE ARE THE DEFAULTS HANDED TO AN      *
000600*                 INVOICE LINE WHEN THE LINE IS PRICED FROM A     *
000700*                 CATALOGUE ITEM (PRDPRICE SUBROUTINE).           *
000800*    RECORD LENGTH  100                                           *
000900*------------------------------------------------------------------
001000*    MAINTENANCE LOG                                              *
001100*    DATE      BY   TICKET    DESCRIPTION                         *
001200*    03/11/91  RPL  BIL-0001  ORIGINAL COPYBOOK                   *
001300*    11/14/94  RPL  BIL-0044  ADDED PRD-UNIT                      *
001400*    09/22/98  DWK  BIL-0119  Y2K REVIEW - NO DATE FIELDS HERE    *
001450*    03/14/11  TMJ  BIL-0233  PRD-UNIT-PRICE AND PRD-TAX-RATE     *
001460*                             REPACKED COMP-3 TO MATCH THE        *
001470*                             SHOP'S OTHER MASTER FILE MONEY AND  *
001480*                             RATE FIELDS                        *
001500******************************************************************
001600 01  PRODUCT-MASTER-RECORD.
001700     05  PRD-ID                      PIC X(08).
001800     05  PRD-NAME                    PIC X(40).
001900     05  PRD-UNIT-PRICE              PIC S9(07)V99 COMP-3.
002000     05  PRD-UNIT                    PIC X(10).
002100     05  PRD-TAX-RATE                PIC 9(03)V99 COMP-3.
002200     05  PRD-ACTIVE-FLAG             PIC X(01).
002300         88  PRD-IS-ACTIVE                VALUE 'Y'.
002400         88  PRD-IS-INACTIVE              VALUE 'N'.
002500     05  FILLER                      PIC X(33).
