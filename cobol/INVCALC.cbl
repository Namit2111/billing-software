000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVCALC.
000300 AUTHOR.        R P LUNSFORD.
000400 INSTALLATION.  BILLING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  04/29/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM:  INVCALC                                             *
001100*                                                                *
001200*  SECOND STEP OF THE DAILY INVOICE RUN, BEHIND INVMAINT.        *
001300*  ROLLS ITMFILE LINE ITEMS UP INTO THE INVFILE HEADER TOTALS.    *
001400*  ITMFILE IS SORTED BY ITM-INVOICE-ID/ITM-SORT-ORDER SO THE      *
001500*  ROLL-UP IS A SIMPLE CONTROL BREAK AGAINST AN IN-MEMORY COPY    *
001600*  OF INVFILE (LOADED AND REWRITTEN THE SAME SORT/RELEASE/RETURN  *
001700*  WAY INVMAINT DOES - SEE THAT PROGRAM'S BANNER).                *
001800*                                                                *
001900*  PER LINE:                                                     *
002000*       EXTENDED  = QUANTITY * UNIT PRICE                        *
002100*       DISCOUNT  = EXTENDED * DISCOUNT-PERCENT / 100             *
002200*       TAXABLE   = EXTENDED - DISCOUNT                          *
002300*       TAX       = TAXABLE  * TAX-RATE / 100                    *
002400*  CARRIED AT FOUR DECIMAL PLACES AND ACCUMULATED PER INVOICE;    *
002500*  AT THE INVOICE BREAK THE RUNNING TOTALS ARE ROUNDED DOWN TO    *
002600*  THE TWO-DECIMAL INVFILE FIELDS AND                             *
002700*       TOTAL = SUBTOTAL - DISCOUNT-TOTAL + TAX-TOTAL             *
002800*  IS COMPUTED.  BALANCE DUE IS NOT STORED - INVRPT DERIVES IT    *
002900*  AS TOTAL MINUS AMOUNT-PAID WHEN IT BUILDS ITS REPORTS.         *
003000*                                                                *
003100*  A LINE ITEM WHOSE INVOICE ID IS NOT IN THE INVFILE TABLE (THE  *
003200*  INVOICE WAS DELETED BY INVMAINT EARLIER IN THE SAME RUN) IS    *
003300*  COUNTED AND SKIPPED RATHER THAN ABENDING THE JOB.              *
003400******************************************************************
003500*    MAINTENANCE LOG                                              *
003600*    DATE      BY   TICKET    DESCRIPTION                         *
003610*    04/29/91  RPL  BIL-0007  ORIGINAL PROGRAM - NIGHTLY EXTENSION *
003620*                             OF ITMFILE QUANTITY TIMES UNIT PRICE *
003630*                             INTO INVFILE SUBTOTAL; NO DISCOUNT   *
003640*                             OR TAX BREAKOUT YET                  *
003700*    06/04/03  TMJ  BIL-0184  REWRITTEN AS THE FULL DISCOUNT/TAX/  *
003800*                             TOTAL ROLL-UP, REPLACING THE ON-LINE *
003900*                             RECALCULATE-TOTALS ROUTINE ENTIRELY  *
004000*    02/11/05  TMJ  BIL-0198  ZERO QUANTITY ON AN ITEM CARD NOW    *
004100*                             DEFAULTS TO 1 INSTEAD OF ZEROING     *
004200*                             THE WHOLE LINE                      *
004300*    11/02/07  TMJ  BIL-0211  ADDED TABLE-FULL ABEND CHECK ON THE  *
004400*                             INVOICE TABLE                       *
004450*    07/19/10  LKW  BIL-0232  PARAGRAPHS RE-CAST AS PERFORM ...    *
004460*                             THRU ... EXIT RANGES WITH GO TO      *
004470*                             EXITS OUT OF THE READ/RETURN         *
004480*                             PARAGRAPHS, TO MATCH SHOP STANDARD   *
004490*    03/14/11  TMJ  BIL-0233  INVOICE TABLE ENTRY NOW BUILT FROM   *
004491*                             COPY INVREC INSTEAD OF A HAND-       *
004492*                             CARRIED FIELD LIST; MONEY FIELDS     *
004493*                             REPACKED COMP-3                      *
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT ITEM-FILE          ASSIGN TO ITMFILE
005900         FILE STATUS IS WS-ITMFILE-STATUS.
006000
006100     SELECT OLD-INVOICE-FILE   ASSIGN TO INVFILE
006200         FILE STATUS IS WS-OLDINV-STATUS.
006300
006400     SELECT NEW-INVOICE-FILE   ASSIGN TO NEWINVFL
006500         FILE STATUS IS WS-NEWINV-STATUS.
006600
006700     SELECT INVOICE-SORT-FILE  ASSIGN TO SRTINV01.
006800
006900******************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  ITEM-FILE
007400     RECORDING MODE IS F.
007500 COPY ITMREC.
007600
007700 FD  OLD-INVOICE-FILE
007800     RECORDING MODE IS F.
007900 01  OLD-INVOICE-RECORD          PIC X(120).
008000
008100 FD  NEW-INVOICE-FILE
008200     RECORDING MODE IS F.
008300 01  NEW-INVOICE-RECORD          PIC X(120).
008400
008500 SD  INVOICE-SORT-FILE
008600     RECORD CONTAINS 120 CHARACTERS
008700     DATA RECORD IS INVOICE-SORT-RECORD.
008800
008900 01  INVOICE-SORT-RECORD.
009000     05  SRT-INV-ID              PIC X(08).
009100     05  SRT-INV-REST            PIC X(112).
009200
009300******************************************************************
009400 WORKING-STORAGE SECTION.
009500
009600 01  PROGRAM-INDICATOR-SWITCHES.
009700     05  WS-ITMFILE-EOF-SW       PIC X(03)  VALUE 'NO '.
009800         88  ITMFILE-EOF                     VALUE 'YES'.
009900     05  WS-OLDINV-EOF-SW        PIC X(03)  VALUE 'NO '.
010000         88  OLDINV-EOF                      VALUE 'YES'.
010100     05  WS-SORT-RETURN-EOF-SW   PIC X(03)  VALUE 'NO '.
010200         88  SORT-RETURN-EOF                 VALUE 'YES'.
010300     05  WS-CB-FIRST-RECORD-SW   PIC X(03)  VALUE 'YES'.
010400         88  CB-FIRST-RECORD                 VALUE 'YES'.
010500     05  WS-CB-INVOICE-FOUND-SW  PIC X(03)  VALUE SPACES.
010600         88  CB-INVOICE-FOUND                VALUE 'YES'.
010700
010800 01  WS-FILE-STATUS-FIELDS.
010900     05  WS-ITMFILE-STATUS       PIC X(02)  VALUE SPACES.
011000     05  WS-OLDINV-STATUS        PIC X(02)  VALUE SPACES.
011100     05  WS-NEWINV-STATUS        PIC X(02)  VALUE SPACES.
011200
011300******************************************************************
011400*  IN-MEMORY COPY OF INVFILE, LOADED AT START OF RUN.  INVFILE IS *
011500*  SORTED BY INV-ID (INVMAINT WRITES IT THAT WAY), SO THE TABLE   *
011600*  LOADS IN KEY ORDER AND IS SEARCHED WITH SEARCH ALL.            *
011700******************************************************************
011800 01  WS-INVOICE-TABLE.
011900     05  WS-INVOICE-TABLE-COUNT  PIC S9(05) COMP VALUE ZERO.
012000     05  WS-INVOICE-ENTRY OCCURS 5000 TIMES
012100                         ASCENDING KEY IS WS-INV-ID
012200                         INDEXED BY INV-IDX.
012300         10  WS-INV-RECORD       PIC X(120).
012400         10  WS-INV-RECORD-R REDEFINES WS-INV-RECORD.
012410             COPY INVREC REPLACING LEADING ==INVRC-== BY ==WS-INV-==.
013800
013900******************************************************************
014000*  LINE AND CONTROL-BREAK WORK AREAS.  CARRIED AS A RAW BUFFER    *
014100*  PLUS A NAMED-FIELD REDEFINITION, THE SAME TWO-VIEW TECHNIQUE   *
014200*  USED ON THE INVOICE TABLE ABOVE, SO EACH GROUP CAN BE CLEARED  *
014300*  WITH ONE MOVE OF SPACES/ZEROES AT A CONTROL BREAK.             *
014400******************************************************************
014500 01  WS-LINE-CALC-BUFFER         PIC X(52).
014600
014700 01  WS-LINE-CALC-AREA REDEFINES WS-LINE-CALC-BUFFER.
014800     05  WS-LN-EXTENDED          PIC S9(09)V9999.
014900     05  WS-LN-DISCOUNT          PIC S9(09)V9999.
015000     05  WS-LN-TAXABLE           PIC S9(09)V9999.
015100     05  WS-LN-TAX               PIC S9(09)V9999.
015200
015300 01  WS-CB-ACCUM-BUFFER          PIC X(39).
015400
015500 01  WS-CB-ACCUM-AREA REDEFINES WS-CB-ACCUM-BUFFER.
015600     05  WS-CB-SUBTOTAL          PIC S9(09)V9999.
015700     05  WS-CB-DISCOUNT-TOTAL    PIC S9(09)V9999.
015800     05  WS-CB-TAX-TOTAL         PIC S9(09)V9999.
015900
016000 01  WS-CB-INVOICE-ID            PIC X(08)  VALUE SPACES.
016100 01  WS-CB-TABLE-SUB             PIC S9(05) COMP VALUE ZERO.
016200
016300 01  WS-COUNTERS.
016400     05  WS-ITEM-READ-CTR        PIC S9(07) COMP VALUE ZERO.
016500     05  WS-ITEM-ORPHAN-CTR      PIC S9(07) COMP VALUE ZERO.
016600     05  WS-INVOICE-UPDATED-CTR  PIC S9(07) COMP VALUE ZERO.
016700     05  WS-INVOICE-WRITTEN-CTR  PIC S9(07) COMP VALUE ZERO.
016800     05  WS-SUBSCRIPT-WORK       PIC S9(05) COMP VALUE ZERO.
016900
017000******************************************************************
017100 PROCEDURE DIVISION.
017200******************************************************************
017300
017400 0000-MAIN-LINE.
017500
017600     PERFORM 0100-OPEN-FILES THRU 0100-OPEN-FILES-EXIT.
017700     PERFORM 0200-LOAD-INVOICE-TABLE THRU
017710                         0200-LOAD-INVOICE-TABLE-EXIT.
017800     PERFORM 0300-PROCESS-ITEM-FILE THRU
017810                         0300-PROCESS-ITEM-FILE-EXIT.
017900     PERFORM 0700-WRITE-NEW-INVOICE-FILE THRU
017910                         0700-WRITE-NEW-INVOICE-FILE-EXIT.
018000     PERFORM 0900-CLOSE-FILES THRU 0900-CLOSE-FILES-EXIT.
018100     PERFORM 0950-DISPLAY-RUN-TOTALS THRU
018110                         0950-DISPLAY-RUN-TOTALS-EXIT.
018200     GOBACK.
018300
018400 0100-OPEN-FILES.
018500
018600     OPEN INPUT  ITEM-FILE
018700                 OLD-INVOICE-FILE.
018800     IF WS-ITMFILE-STATUS NOT = '00'
018900         DISPLAY 'INVCALC - ERROR OPENING ITMFILE.  RC: '
019000                 WS-ITMFILE-STATUS
019100         MOVE 16 TO RETURN-CODE
019200         STOP RUN
019300     END-IF.
019400     IF WS-OLDINV-STATUS NOT = '00'
019500         DISPLAY 'INVCALC - ERROR OPENING INVFILE.  RC: '
019600                 WS-OLDINV-STATUS
019700         MOVE 16 TO RETURN-CODE
019800         STOP RUN
019900     END-IF.
019910
019920 0100-OPEN-FILES-EXIT.
019930     EXIT.
020000******************************************************************
020010*  0200 LOADS THE INVOICE MASTER INTO THE WS-INV-RECORD TABLE SO   *
020020*  0600 CAN FIND AN INVOICE BY ID WITH A SEARCH ALL LATER ON.       *
020030******************************************************************
020100 0200-LOAD-INVOICE-TABLE.
020200
020300     PERFORM 0210-READ-OLD-INVOICE-RECORD THRU
020310                         0210-READ-OLD-INVOICE-RECORD-EXIT.
020400     PERFORM 0220-ADD-INVOICE-TABLE-ENTRY THRU
020410                         0220-ADD-INVOICE-TABLE-ENTRY-EXIT
020500             UNTIL OLDINV-EOF.
020610 0200-LOAD-INVOICE-TABLE-EXIT.
020620     EXIT.
020640*  0210 READS THE NEXT INVOICE MASTER RECORD.  ON END OF FILE THE
020650*  GO TO SKIPS STRAIGHT TO THE EXIT, THE SAME WAY INVSWEEP'S
020660*  MASTER-FILE READ PARAGRAPH DOES.
020700 0210-READ-OLD-INVOICE-RECORD.
020800
020900     READ OLD-INVOICE-FILE
021000         AT END MOVE 'YES' TO WS-OLDINV-EOF-SW
021010                GO TO 0210-READ-OLD-INVOICE-RECORD-EXIT.
021030 0210-READ-OLD-INVOICE-RECORD-EXIT.
021040     EXIT.
021200 0220-ADD-INVOICE-TABLE-ENTRY.
021300
021400     ADD 1 TO WS-INVOICE-TABLE-COUNT.
021500     IF WS-INVOICE-TABLE-COUNT > 5000
021600         DISPLAY 'INVCALC - INVOICE TABLE FULL.  ABENDING.'
021700         MOVE 16 TO RETURN-CODE
021800         STOP RUN
021900     END-IF.
022000     SET INV-IDX TO WS-INVOICE-TABLE-COUNT.
022100     MOVE OLD-INVOICE-RECORD TO WS-INV-RECORD (INV-IDX).
022150     PERFORM 0210-READ-OLD-INVOICE-RECORD THRU
022160                         0210-READ-OLD-INVOICE-RECORD-EXIT.
022180 0220-ADD-INVOICE-TABLE-ENTRY-EXIT.
022190     EXIT.
022300
022400******************************************************************
022500*  0300 DRIVES THE CONTROL BREAK OVER ITMFILE.  EACH TIME THE     *
022600*  INVOICE ID CHANGES, THE GROUP JUST FINISHED IS ROLLED INTO THE *
022700*  INVOICE TABLE (0600) BEFORE THE NEW GROUP IS STARTED (0400).   *
022800******************************************************************
022900 0300-PROCESS-ITEM-FILE.
023000
023100     PERFORM 0310-READ-ITEM-RECORD THRU
023110                         0310-READ-ITEM-RECORD-EXIT.
023200     PERFORM 0320-PROCESS-ONE-ITEM-RECORD THRU
023210                         0320-PROCESS-ONE-ITEM-RECORD-EXIT
023300             UNTIL ITMFILE-EOF.
023400     IF NOT CB-FIRST-RECORD
023500         PERFORM 0600-INVOICE-BREAK THRU 0600-INVOICE-BREAK-EXIT
023600     END-IF.
023610
023620 0300-PROCESS-ITEM-FILE-EXIT.
023630     EXIT.
023640
023650*  0310 READS THE NEXT LINE-ITEM RECORD.  ON END OF FILE THE GO TO
023660*  SKIPS THE READ-COUNT ADD AND DROPS STRAIGHT TO THE EXIT.
023800 0310-READ-ITEM-RECORD.
023900
024000     READ ITEM-FILE
024100         AT END MOVE 'YES' TO WS-ITMFILE-EOF-SW
024110                GO TO 0310-READ-ITEM-RECORD-EXIT.
024120
024130 0310-READ-ITEM-RECORD-EXIT.
024140     EXIT.
024200
024300 0320-PROCESS-ONE-ITEM-RECORD.
024400
024500     ADD 1 TO WS-ITEM-READ-CTR.
024600     IF CB-FIRST-RECORD
024700         PERFORM 0400-START-INVOICE-GROUP THRU
024710                             0400-START-INVOICE-GROUP-EXIT
024800     ELSE
024900         IF ITM-INVOICE-ID NOT = WS-CB-INVOICE-ID
025000             PERFORM 0600-INVOICE-BREAK THRU 0600-INVOICE-BREAK-EXIT
025100             PERFORM 0400-START-INVOICE-GROUP THRU
025110                                 0400-START-INVOICE-GROUP-EXIT
025200         END-IF
025300     END-IF.
025400     IF CB-INVOICE-FOUND
025500         PERFORM 0500-COMPUTE-LINE-AMOUNTS THRU
025510                             0500-COMPUTE-LINE-AMOUNTS-EXIT
025600     ELSE
025700         ADD 1 TO WS-ITEM-ORPHAN-CTR
025800     END-IF.
025850     PERFORM 0310-READ-ITEM-RECORD THRU
025860                         0310-READ-ITEM-RECORD-EXIT.
025870
025880 0320-PROCESS-ONE-ITEM-RECORD-EXIT.
025890     EXIT.
026000
026100 0400-START-INVOICE-GROUP.
026200
026300     MOVE ITM-INVOICE-ID TO WS-CB-INVOICE-ID.
026400     MOVE 'NO ' TO WS-CB-FIRST-RECORD-SW.
026500     MOVE ZERO TO WS-CB-SUBTOTAL
026600                  WS-CB-DISCOUNT-TOTAL
026700                  WS-CB-TAX-TOTAL.
026800     MOVE SPACES TO WS-CB-INVOICE-FOUND-SW.
026900     SEARCH ALL WS-INVOICE-ENTRY
027000         AT END
027100             MOVE 'NO ' TO WS-CB-INVOICE-FOUND-SW
027200         WHEN WS-INV-ID (INV-IDX) = WS-CB-INVOICE-ID
027300             MOVE 'YES' TO WS-CB-INVOICE-FOUND-SW
027400     END-SEARCH.
027500     IF CB-INVOICE-FOUND
027600         SET WS-CB-TABLE-SUB FROM INV-IDX
027700     END-IF.
027750
027760 0400-START-INVOICE-GROUP-EXIT.
027770     EXIT.
027800
027900******************************************************************
028000*  0500 - PER-LINE ARITHMETIC.  A ZERO QUANTITY CARD DEFAULTS TO  *
028100*  1 (BIL-0198).  ALL FOUR AMOUNTS CARRY FOUR DECIMAL PLACES      *
028200*  UNTIL THE INVOICE BREAK ROUNDS THEM INTO THE TWO-DECIMAL       *
028300*  INVFILE FIELDS.                                                *
028400******************************************************************
028500 0500-COMPUTE-LINE-AMOUNTS.
028600
028700     IF ITM-QUANTITY = ZERO
028800         MOVE 1 TO ITM-QUANTITY
028900     END-IF.
029000     COMPUTE WS-LN-EXTENDED ROUNDED =
029100             ITM-QUANTITY * ITM-UNIT-PRICE.
029200     COMPUTE WS-LN-DISCOUNT ROUNDED =
029300             WS-LN-EXTENDED * ITM-DISCOUNT-PERCENT / 100.
029400     COMPUTE WS-LN-TAXABLE ROUNDED =
029500             WS-LN-EXTENDED - WS-LN-DISCOUNT.
029600     COMPUTE WS-LN-TAX ROUNDED =
029700             WS-LN-TAXABLE * ITM-TAX-RATE / 100.
029800     ADD WS-LN-EXTENDED TO WS-CB-SUBTOTAL.
029900     ADD WS-LN-DISCOUNT TO WS-CB-DISCOUNT-TOTAL.
030000     ADD WS-LN-TAX      TO WS-CB-TAX-TOTAL.
030050
030060 0500-COMPUTE-LINE-AMOUNTS-EXIT.
030070     EXIT.
030100
030200******************************************************************
030300*  0600 - INVOICE BREAK.  SKIPPED WHEN THE GROUP NEVER MATCHED AN *
030400*  INVOICE TABLE ENTRY (0400 COULDN'T FIND THE INVOICE ID).       *
030500******************************************************************
030600 0600-INVOICE-BREAK.
030700
030800     IF CB-INVOICE-FOUND
030900         SET INV-IDX TO WS-CB-TABLE-SUB
031000         COMPUTE WS-INV-SUBTOTAL (INV-IDX) ROUNDED =
031100                 WS-CB-SUBTOTAL
031200         COMPUTE WS-INV-DISCOUNT-TL (INV-IDX) ROUNDED =
031300                 WS-CB-DISCOUNT-TOTAL
031400         COMPUTE WS-INV-TAX-TOTAL (INV-IDX) ROUNDED =
031500                 WS-CB-TAX-TOTAL
031600         COMPUTE WS-INV-TOTAL (INV-IDX) ROUNDED =
031700                 WS-INV-SUBTOTAL (INV-IDX)
031800               - WS-INV-DISCOUNT-TL (INV-IDX)
031900               + WS-INV-TAX-TOTAL (INV-IDX)
032000         ADD 1 TO WS-INVOICE-UPDATED-CTR
032100     END-IF.
032150
032160 0600-INVOICE-BREAK-EXIT.
032170     EXIT.
032200
032300******************************************************************
032400*  0700 RE-USES INVMAINT'S SORT/RELEASE/RETURN TECHNIQUE TO WRITE *
032500*  THE UPDATED TABLE BACK OUT IN INV-ID ORDER.                    *
032600******************************************************************
032700 0700-WRITE-NEW-INVOICE-FILE.
032800
032900     SORT INVOICE-SORT-FILE
033000         ON ASCENDING KEY SRT-INV-ID
033100         INPUT PROCEDURE IS 0710-SORT-INPUT-PROCEDURE
033200         OUTPUT PROCEDURE IS 0720-SORT-OUTPUT-PROCEDURE.
033250
033260 0700-WRITE-NEW-INVOICE-FILE-EXIT.
033270     EXIT.
033300
033400 0710-SORT-INPUT-PROCEDURE.
033500
033600     MOVE 1 TO WS-SUBSCRIPT-WORK.
033700     PERFORM 0715-RELEASE-ONE-INVOICE THRU
033800                              0715-RELEASE-ONE-INVOICE-EXIT
033900             UNTIL WS-SUBSCRIPT-WORK > WS-INVOICE-TABLE-COUNT.
034000
034100 0715-RELEASE-ONE-INVOICE.
034200
034300     SET INV-IDX TO WS-SUBSCRIPT-WORK.
034400     MOVE WS-INV-ID (INV-IDX) TO SRT-INV-ID.
034500     MOVE WS-INV-RECORD (INV-IDX) TO SRT-INV-REST.
034600     MOVE WS-INV-ID (INV-IDX) TO SRT-INV-REST (1:8).
034700     RELEASE INVOICE-SORT-RECORD.
034800     ADD 1 TO WS-SUBSCRIPT-WORK.
034900
035000 0715-RELEASE-ONE-INVOICE-EXIT.
035100     EXIT.
035200
035300 0720-SORT-OUTPUT-PROCEDURE.
035400
035500     OPEN OUTPUT NEW-INVOICE-FILE.
035600     PERFORM 0730-RETURN-SORTED-RECORD THRU
035610                         0730-RETURN-SORTED-RECORD-EXIT.
035700     PERFORM 0740-WRITE-SORTED-RECORD THRU
035710                         0740-WRITE-SORTED-RECORD-EXIT
035800             UNTIL SORT-RETURN-EOF.
035900     CLOSE NEW-INVOICE-FILE.
035950
035960 0720-SORT-OUTPUT-PROCEDURE-EXIT.
035970     EXIT.
036000
036050*  0730 RETURNS THE NEXT SORTED RECORD.  ON END OF FILE THE GO TO
036060*  DROPS STRAIGHT TO THE EXIT, MATCHING THE OTHER READ PARAGRAPHS.
036100 0730-RETURN-SORTED-RECORD.
036200
036300     RETURN INVOICE-SORT-FILE
036400         AT END MOVE 'YES' TO WS-SORT-RETURN-EOF-SW
036410                GO TO 0730-RETURN-SORTED-RECORD-EXIT.
036420
036430 0730-RETURN-SORTED-RECORD-EXIT.
036440     EXIT.
036500
036600 0740-WRITE-SORTED-RECORD.
036700
036800     MOVE SRT-INV-ID TO NEW-INVOICE-RECORD (1:8).
036900     MOVE SRT-INV-REST TO NEW-INVOICE-RECORD (9:112).
037000     WRITE NEW-INVOICE-RECORD.
037100     ADD 1 TO WS-INVOICE-WRITTEN-CTR.
037150     PERFORM 0730-RETURN-SORTED-RECORD THRU
037160                         0730-RETURN-SORTED-RECORD-EXIT.
037170
037180 0740-WRITE-SORTED-RECORD-EXIT.
037190     EXIT.
037300
037400 0900-CLOSE-FILES.
037500
037600     CLOSE ITEM-FILE
037700           OLD-INVOICE-FILE.
037750
037760 0900-CLOSE-FILES-EXIT.
037770     EXIT.
037800
037900 0950-DISPLAY-RUN-TOTALS.
038000
038100     DISPLAY 'INVCALC - LINE ITEMS READ        : ' WS-ITEM-READ-CTR.
038200     DISPLAY 'INVCALC - LINE ITEMS ORPHANED     : '
038300             WS-ITEM-ORPHAN-CTR.
038400     DISPLAY 'INVCALC - INVOICES RECALCULATED   : '
038500             WS-INVOICE-UPDATED-CTR.
038600     DISPLAY 'INVCALC - INVOICES WRITTEN        : '
038700             WS-INVOICE-WRITTEN-CTR.
038710
038720 0950-DISPLAY-RUN-TOTALS-EXIT.
038730     EXIT.
