000100******************************************************************
000200*    COPYBOOK    TAXREC                                          *
000300*    DESCRIPTION  TAX-RATE MASTER RECORD - TAXFILE, SORTED BY     *
000400*                 TAX-ID.  AT MOST ONE TAX-DEFAULT-FLAG OF 'Y'    *
000500*                 PER ORGANIZATION IS MAINTAINED OFF-LINE BY THE  *
000600*                 RATE-TABLE KEYER; DELETE IS A SOFT DEACTIVATE   *
000700*                 (TAX-ACTIVE-FLAG SET TO 'N'), NOT A PHYSICAL    *
000800*                 REMOVE.                                         *
000900*    RECORD LENGTH  60                                            *
001000*------------------------------------------------------------------
001100*    MAINTENANCE LOG                                              *
001200*    DATE      BY   TICKET    DESCRIPTION                         *
001300*    03/11/91  RPL  BIL-0001  ORIGINAL COPYBOOK                   *
001400*    09/22/98  DWK  BIL-0119  Y2K REVIEW - NO DATE FIELDS HERE    *
001450*    03/14/11  TMJ  BIL-0233  TAX-RATE REPACKED COMP-3 TO MATCH   *
001460*                             THE RATE-TABLE CONVENTION THE REST  *
001470*                             OF THE SHOP'S MASTERS ALREADY USE   *
001500******************************************************************
001600 01  TAX-RATE-RECORD.
001700     05  TAX-ID                      PIC X(08).
001800     05  TAX-NAME                    PIC X(30).
001900     05  TAX-RATE                    PIC 9(03)V99 COMP-3.
002000     05  TAX-DEFAULT-FLAG            PIC X(01).
002100         88  TAX-IS-DEFAULT               VALUE 'Y'.
002200     05  TAX-ACTIVE-FLAG             PIC X(01).
002300         88  TAX-IS-ACTIVE                VALUE 'Y'.
002400         88  TAX-IS-INACTIVE              VALUE 'N'.
002500     05  FILLER                      PIC X(17).
