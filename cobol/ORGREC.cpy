000100******************************************************************
000200*    COPYBOOK    ORGREC                                          *
000300*    DESCRIPTION  ORGANIZATION CONTROL RECORD - ORGFILE           *
000400*                 ONE RECORD PER BOOK OF BUSINESS.  CARRIES THE   *
000500*                 INVOICE NUMBERING COUNTER AND THE ORGANIZATION  *
000600*                 WIDE DEFAULTS USED WHEN AN INVOICE IS CREATED.  *
000700*    RECORD LENGTH  80                                            *
000800*------------------------------------------------------------------
000900*    MAINTENANCE LOG                                              *
001000*    DATE      BY   TICKET    DESCRIPTION                         *
001100*    03/11/91  RPL  BIL-0001  ORIGINAL COPYBOOK                   *
001200*    09/22/98  DWK  BIL-0119  Y2K - CENTURY ADDED TO DATE FIELDS  *
001300*                             ELSEWHERE; NO DATE FIELDS HERE      *
001400*    06/04/03  TMJ  BIL-0184  ADDED ORG-DEFAULT-PAYMENT-TERMS     *
001450*    03/14/11  TMJ  BIL-0233  ORG-DEFAULT-TAX-RATE REPACKED       *
001460*                             COMP-3 - SAME RATE-TABLE CONVENTION *
001470*                             AS THE NEW TAXFILE MASTER           *
001500******************************************************************
001600 01  ORG-CONTROL-RECORD.
001700     05  ORG-ID                      PIC X(08).
001800     05  ORG-NAME                    PIC X(40).
001900     05  ORG-CURRENCY                PIC X(03).
002000     05  ORG-INV-PREFIX              PIC X(08).
002100     05  ORG-INV-NEXT-NUMBER         PIC 9(06).
002200     05  ORG-DEFAULT-TAX-RATE        PIC 9(03)V99 COMP-3.
002300     05  ORG-DEFAULT-PAYMENT-TERMS   PIC 9(03).
002400     05  FILLER                      PIC X(09).
