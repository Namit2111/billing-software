000100******************************************************************
000200*    COPYBOOK    DATECPRM                                        *
000300*    DESCRIPTION  CALL PARAMETER AREA FOR THE DATECALC DATE-      *
000400*                 ARITHMETIC UTILITY.  BUILD ONE OF THESE IN      *
000500*                 WORKING-STORAGE, SET DATECALC-FUNCTION, AND     *
000600*                 CALL 'DATECALC' USING IT.                       *
000700*------------------------------------------------------------------
000800*    MAINTENANCE LOG                                              *
000900*    DATE      BY   TICKET    DESCRIPTION                         *
001000*    02/18/95  HNS  BIL-0051  ORIGINAL COPYBOOK                   *
001100******************************************************************
001200 01  DATECALC-PARMS.
001300     05  DATECALC-FUNCTION           PIC X(01).
001400         88  DATECALC-ADD-DAYS            VALUE 'A'.
001500         88  DATECALC-DAYS-BETWEEN        VALUE 'D'.
001600     05  DATECALC-DATE-1             PIC 9(08).
001700     05  DATECALC-DAYS-TO-ADD        PIC S9(05).
001800     05  DATECALC-DATE-2             PIC 9(08).
001900     05  DATECALC-RESULT-DATE        PIC 9(08).
002000     05  DATECALC-RESULT-DAYS        PIC S9(07).
