000100******************************************************************
000200*    COPYBOOK    CLIREC                                          *
000300*    DESCRIPTION  CLIENT MASTER RECORD - CLIFILE, SORTED BY       *
000400*                 CLI-ID.  DISPLAY NAME FALLS BACK TO CLI-NAME    *
000500*                 WHEN CLI-COMPANY-NAME IS BLANK (SEE INVMAINT    *
000600*                 PARAGRAPH 0330).                                *
000700*    RECORD LENGTH  100                                           *
000800*------------------------------------------------------------------
000900*    MAINTENANCE LOG                                              *
001000*    DATE      BY   TICKET    DESCRIPTION                         *
001100*    03/11/91  RPL  BIL-0001  ORIGINAL COPYBOOK                   *
001200*    07/30/96  HNS  BIL-0077  ADDED CLI-COMPANY-NAME              *
001300*    09/22/98  DWK  BIL-0119  Y2K REVIEW - NO DATE FIELDS HERE    *
001400******************************************************************
001500 01  CLIENT-MASTER-RECORD.
001600     05  CLI-ID                      PIC X(08).
001700     05  CLI-NAME                    PIC X(40).
001800     05  CLI-COMPANY-NAME            PIC X(40).
001900     05  CLI-CURRENCY                PIC X(03).
002000     05  CLI-ACTIVE-FLAG             PIC X(01).
002100         88  CLI-IS-ACTIVE                VALUE 'Y'.
002200         88  CLI-IS-INACTIVE              VALUE 'N'.
002300     05  FILLER                      PIC X(08).
