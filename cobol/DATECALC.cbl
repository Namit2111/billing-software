000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DATECALC.
000300 AUTHOR.        H N STAVROS.
000400 INSTALLATION.  BILLING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  02/18/95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM:  DATECALC                                            *
001100*                                                                *
001200*  SHOP DATE-ARITHMETIC UTILITY, CALLED BY INVMAINT (DUE DATE =  *
001300*  ISSUE DATE + PAYMENT TERMS) AND INVRPT (DAYS-OVERDUE ON THE   *
001400*  AGING REPORT = RUN DATE - DUE DATE).  NO COMPILER-SUPPLIED    *
001500*  DATE FUNCTIONS ARE USED; DATES ARE CONVERTED TO AN ABSOLUTE   *
001600*  DAY COUNT AND BACK BY ARITHMETIC ONLY, SO THE ROUTINE RUNS    *
001700*  UNCHANGED ON COMPILERS THAT HAVE NO INTRINSIC FUNCTION        *
001800*  LIBRARY.                                                      *
001900*                                                                *
002000*  LINKAGE - ONE PARAMETER, DATECALC-PARMS (COPY DATECALC IN     *
002100*  THE CALLING PROGRAM'S WORKING-STORAGE TO BUILD IT):           *
002200*     DATECALC-FUNCTION    'A' = ADD DAYS TO DATECALC-DATE-1     *
002300*                                RESULT IN DATECALC-RESULT-DATE  *
002400*                          'D' = DAYS BETWEEN DATECALC-DATE-1    *
002500*                                AND DATECALC-DATE-2, RESULT IN  *
002600*                                DATECALC-RESULT-DAYS (DATE-1    *
002700*                                MINUS DATE-2)                   *
002800******************************************************************
002900*    MAINTENANCE LOG                                              *
003000*    DATE      BY   TICKET    DESCRIPTION                         *
003100*    02/18/95  HNS  BIL-0051  ORIGINAL PROGRAM - SUPPORTS DUE     *
003200*                             DATE CALCULATION FOR NEW INVOICES   *
003300*    09/22/98  DWK  BIL-0119  Y2K - DATES CARRY FULL 4-DIGIT      *
003400*                             CENTURY ON INPUT; NO WINDOWING      *
003500*                             NEEDED IN THIS ROUTINE              *
003600*    05/09/02  RPL  BIL-0171  ADDED 'D' (DAYS BETWEEN) FUNCTION   *
003700*                             FOR THE AGING REPORT                *
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000 01  WS-PROGRAM-STATUS                PIC X(30) VALUE SPACES.
005100
005200 01  WS-CIVIL-DATE-WORK.
005300     05  WS-CIVIL-CCYY                PIC 9(04).
005400     05  WS-CIVIL-MM                  PIC 9(02).
005500     05  WS-CIVIL-DD                  PIC 9(02).
005600
005700 01  WS-CIVIL-DATE-ALT REDEFINES WS-CIVIL-DATE-WORK.
005800     05  WS-CIVIL-DATE-NUM            PIC 9(08).
005900
006000 01  WS-ABSOLUTE-WORK-AREAS.
006100     05  WS-ABS-DAYS-1                PIC S9(09) COMP.
006200     05  WS-ABS-DAYS-2                PIC S9(09) COMP.
006300     05  WS-ABS-DAYS-RESULT           PIC S9(09) COMP.
006400     05  WS-ADJ-YEAR                  PIC S9(09) COMP.
006500     05  WS-ERA                       PIC S9(09) COMP.
006600     05  WS-YEAR-OF-ERA               PIC S9(09) COMP.
006700     05  WS-DAY-OF-YEAR               PIC S9(09) COMP.
006800     05  WS-DAY-OF-ERA                PIC S9(09) COMP.
006900     05  WS-MONTH-PRIME                PIC S9(09) COMP.
007000     05  WS-ADJ-MONTH                 PIC S9(09) COMP.
007100
007200 01  WS-REVERSE-WORK-AREAS.
007300     05  WS-Z-DAYS                    PIC S9(09) COMP.
007400     05  WS-R-ERA                     PIC S9(09) COMP.
007500     05  WS-R-DOE                     PIC S9(09) COMP.
007600     05  WS-R-YOE                     PIC S9(09) COMP.
007700     05  WS-R-YEAR                    PIC S9(09) COMP.
007800     05  WS-R-DOY                     PIC S9(09) COMP.
007900     05  WS-R-MP                      PIC S9(09) COMP.
008000     05  WS-R-DAY                     PIC S9(09) COMP.
008100     05  WS-R-MONTH                   PIC S9(09) COMP.
008200
008300 01  WS-ABS-DAYS-PAIR.
008400     05  WS-ABS-DAYS-PAIR-ENTRY OCCURS 2 TIMES
008500                                PIC S9(09) COMP.
008600
008700 01  WS-ABS-DAYS-PAIR-ALT REDEFINES WS-ABS-DAYS-PAIR.
008800     05  WS-ABS-DAYS-PAIR-1           PIC S9(09) COMP.
008900     05  WS-ABS-DAYS-PAIR-2           PIC S9(09) COMP.
008950
008960 01  WS-RESULT-DATE-WORK.
008970     05  WS-RESULT-DATE-NUM           PIC 9(08).
008980
008990 01  WS-RESULT-DATE-ALT REDEFINES WS-RESULT-DATE-WORK.
009000     05  WS-RESULT-CCYY               PIC 9(04).
009010     05  WS-RESULT-MM                 PIC 9(02).
009020     05  WS-RESULT-DD                 PIC 9(02).
009030
009100 LINKAGE SECTION.
009200
009300 COPY DATECPRM.
009800
009900 PROCEDURE DIVISION USING DATECALC-PARMS.
010000
010100 0000-MAIN-LINE.
010200
010300     MOVE 'CONVERTING DATECALC-DATE-1' TO WS-PROGRAM-STATUS.
010400     MOVE DATECALC-DATE-1 TO WS-CIVIL-DATE-NUM.
010500     PERFORM 0100-CIVIL-TO-ABSOLUTE THRU 0100-CIVIL-TO-ABSOLUTE-EXIT.
010600     MOVE WS-ABS-DAYS-RESULT TO WS-ABS-DAYS-1.
010700
010800     EVALUATE TRUE
010900         WHEN DATECALC-ADD-DAYS
011000             MOVE 'ADDING DAYS TO DATE-1' TO WS-PROGRAM-STATUS
011100             COMPUTE WS-ABS-DAYS-RESULT =
011200                 WS-ABS-DAYS-1 + DATECALC-DAYS-TO-ADD
011300             PERFORM 0200-ABSOLUTE-TO-CIVIL THRU
011400                                  0200-ABSOLUTE-TO-CIVIL-EXIT
011500             MOVE WS-CIVIL-DATE-NUM TO DATECALC-RESULT-DATE
011600         WHEN DATECALC-DAYS-BETWEEN
011700             MOVE 'COMPUTING DAYS BETWEEN DATES' TO
011800                  WS-PROGRAM-STATUS
011900             MOVE DATECALC-DATE-2 TO WS-CIVIL-DATE-NUM
012000             PERFORM 0100-CIVIL-TO-ABSOLUTE THRU
012100                                  0100-CIVIL-TO-ABSOLUTE-EXIT
012200             MOVE WS-ABS-DAYS-RESULT TO WS-ABS-DAYS-2
012300             COMPUTE DATECALC-RESULT-DAYS =
012400                 WS-ABS-DAYS-1 - WS-ABS-DAYS-2
012500         WHEN OTHER
012600             MOVE ZERO TO DATECALC-RESULT-DATE
012700             MOVE ZERO TO DATECALC-RESULT-DAYS
012800     END-EVALUATE.
012900     MOVE 'RETURNING TO CALLER' TO WS-PROGRAM-STATUS.
013000     GOBACK.
013100
013200******************************************************************
013300*  0100-CIVIL-TO-ABSOLUTE CONVERTS WS-CIVIL-DATE-WORK (CCYY MM   *
013400*  DD) TO AN ABSOLUTE DAY NUMBER IN WS-ABS-DAYS-RESULT, USING    *
013500*  THE STANDARD CIVIL-CALENDAR-TO-DAY-COUNT ARITHMETIC (ERA OF   *
013600*  400 YEARS = 146097 DAYS).  NO DIVISION REMAINDER IS KEPT;     *
013700*  COBOL INTEGER COMPUTE TRUNCATES, WHICH IS WHAT THE FORMULA    *
013800*  REQUIRES.                                                     *
013900******************************************************************
014000 0100-CIVIL-TO-ABSOLUTE.
014100
014200     IF WS-CIVIL-MM > 2
014300         MOVE WS-CIVIL-CCYY TO WS-ADJ-YEAR
014400     ELSE
014500         COMPUTE WS-ADJ-YEAR = WS-CIVIL-CCYY - 1
014600     END-IF.
014700     COMPUTE WS-ERA = WS-ADJ-YEAR / 400.
014800     COMPUTE WS-YEAR-OF-ERA = WS-ADJ-YEAR - (WS-ERA * 400).
014900     IF WS-CIVIL-MM > 2
015000         COMPUTE WS-ADJ-MONTH = WS-CIVIL-MM - 3
015100     ELSE
015200         COMPUTE WS-ADJ-MONTH = WS-CIVIL-MM + 9
015300     END-IF.
015400     COMPUTE WS-DAY-OF-YEAR =
015500         ((153 * WS-ADJ-MONTH) + 2) / 5 + WS-CIVIL-DD - 1.
015600     COMPUTE WS-DAY-OF-ERA =
015700         (WS-YEAR-OF-ERA * 365)
015800         + (WS-YEAR-OF-ERA / 4)
015900         - (WS-YEAR-OF-ERA / 100)
016000         + WS-DAY-OF-YEAR.
016100     COMPUTE WS-ABS-DAYS-RESULT =
016200         (WS-ERA * 146097) + WS-DAY-OF-ERA.
016300
016400 0100-CIVIL-TO-ABSOLUTE-EXIT.
016500     EXIT.
016600
016700******************************************************************
016800*  0200-ABSOLUTE-TO-CIVIL REVERSES 0100 ABOVE: IT TAKES THE      *
016900*  ABSOLUTE DAY NUMBER IN WS-ABS-DAYS-RESULT AND REBUILDS        *
017000*  WS-CIVIL-DATE-WORK (CCYY MM DD).                              *
017100******************************************************************
017200 0200-ABSOLUTE-TO-CIVIL.
017300
017400     COMPUTE WS-Z-DAYS = WS-ABS-DAYS-RESULT + 306.
017500     COMPUTE WS-R-ERA = WS-Z-DAYS / 146097.
017600     COMPUTE WS-R-DOE = WS-Z-DAYS - (WS-R-ERA * 146097).
017700     COMPUTE WS-R-YOE =
017800         (WS-R-DOE
017900           - (WS-R-DOE / 1460)
018000           + (WS-R-DOE / 36524)
018100           - (WS-R-DOE / 146096)) / 365.
018200     COMPUTE WS-R-YEAR = WS-R-YOE + (WS-R-ERA * 400).
018300     COMPUTE WS-R-DOY =
018400         WS-R-DOE - ((365 * WS-R-YOE) + (WS-R-YOE / 4)
018500                                      - (WS-R-YOE / 100)).
018600     COMPUTE WS-R-MP = ((5 * WS-R-DOY) + 2) / 153.
018700     COMPUTE WS-R-DAY =
018800         WS-R-DOY - (((153 * WS-R-MP) + 2) / 5) + 1.
018900     IF WS-R-MP < 10
019000         COMPUTE WS-R-MONTH = WS-R-MP + 3
019100     ELSE
019200         COMPUTE WS-R-MONTH = WS-R-MP - 9
019300     END-IF.
019400     IF WS-R-MONTH <= 2
019500         COMPUTE WS-R-YEAR = WS-R-YEAR + 1
019600     END-IF.
019700     MOVE WS-R-YEAR  TO WS-CIVIL-CCYY.
019800     MOVE WS-R-MONTH TO WS-CIVIL-MM.
019900     MOVE WS-R-DAY   TO WS-CIVIL-DD.
020000
020100 0200-ABSOLUTE-TO-CIVIL-EXIT.
020200     EXIT.
