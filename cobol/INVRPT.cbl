000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVRPT.
000300 AUTHOR.        H N SCHMIDT.
000400 INSTALLATION.  BILLING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  05/03/92.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM:  INVRPT                                              *
001100*                                                                *
001200*  FOURTH STEP OF THE DAILY INVOICE RUN, BEHIND INVMAINT,         *
001300*  INVCALC AND INVSWEEP.  READS THE FULLY-UPDATED INVFILE AND     *
001400*  CLIFILE AND BUILDS THE THREE SECTIONS OF THE RPTOUT TEXT FILE  *
001500*  THAT DATA PROCESSING DISTRIBUTES EACH MORNING:                 *
001600*                                                                 *
001700*       SECTION 1 - DASHBOARD STATISTICS (ONE PAGE OF LABEL/     *
001800*                   VALUE LINES COVERING THE WHOLE INVOICE FILE)  *
001900*       SECTION 2 - REVENUE REPORT, ISSUE DATE WITHIN THE RANGE  *
002000*                   PUNCHED ON THE RPTPARM CONTROL CARD, BROKEN   *
002100*                   OUT BY ISSUE DATE                             *
002200*       SECTION 3 - OUTSTANDING/AGING REPORT, STATUS S AND O      *
002300*                   INVOICES ONLY, SEQUENCED OLDEST-PAST-DUE      *
002400*                   FIRST                                        *
002500*                                                                 *
002600*  BALANCE DUE IS NOT STORED ON INVFILE (SEE INVCALC'S BANNER) -  *
002700*  THIS PROGRAM DERIVES IT AS TOTAL MINUS AMOUNT-PAID WHEREVER    *
002800*  IT IS NEEDED.  DAYS OVERDUE IS DERIVED THE SAME WAY, BY A      *
002900*  CALL TO DATECALC'S 'D' (DAYS-BETWEEN) FUNCTION AGAINST THE     *
003000*  RUN DATE AND THE INVOICE'S DUE DATE; A RESULT OF ZERO OR LESS  *
003100*  IS REPORTED AS ZERO DAYS OVERDUE.                              *
003200*                                                                 *
003300*  THE REVENUE REPORT'S DATE RANGE COMES IN ON A ONE-CARD         *
003400*  RPTPARM FILE (START-DATE COLUMNS 1-8, END-DATE COLUMNS 9-16,   *
003500*  BOTH CCYYMMDD) - THE SAME CONTROL-CARD TECHNIQUE THIS SHOP     *
003600*  HAS USED FOR BATCH PARAMETERS SINCE THE ON-LINE DAYS.          *
003700******************************************************************
003800*    MAINTENANCE LOG                                              *
003900*    DATE      BY   TICKET    DESCRIPTION                         *
003910*    05/03/92  HNS  BIL-0020  ORIGINAL PROGRAM - A ONE-PAGE        *
003920*                             NIGHTLY DASHBOARD OF INVOICE COUNTS  *
003930*                             AND AMOUNTS FOR THE BILLING          *
003940*                             SUPERVISOR'S MORNING READING FILE    *
003950*    09/22/98  DWK  BIL-0119  Y2K - RUN DATE NOW WINDOWED INTO A   *
003960*                             FULL CENTURY BEFORE IT IS USED IN    *
003970*                             THE AGING SECTION'S DAYS-OVERDUE     *
003980*                             ARITHMETIC; WAS A STRAIGHT YY VALUE  *
004000*    06/04/03  TMJ  BIL-0184  REWRITTEN TO ADD THE REVENUE AND     *
004010*                             AGING SECTIONS AND REPLACES THE      *
004020*                             THREE SEPARATE ON-LINE INQUIRY       *
004030*                             SCREENS WITH ONE NIGHTLY REPORT SET  *
004300*    11/02/07  TMJ  BIL-0211  ADDED TABLE-FULL ABEND CHECKS ON     *
004400*                             THE CLIENT AND INVOICE TABLES        *
004500*    03/14/09  LKW  BIL-0224  ADDED ACTIVE-CLIENT COUNT AND        *
004600*                             CURRENCY TO THE DASHBOARD SECTION;   *
004700*                             AGING SECTION NOW PAGES AT 50 LINES  *
004750*    07/19/10  LKW  BIL-0234  PARAGRAPHS RE-CAST AS PERFORM ...    *
004760*                             THRU ... EXIT RANGES WITH GO TO      *
004770*                             EXITS OUT OF THE READ/RETURN         *
004780*                             PARAGRAPHS, TO MATCH SHOP STANDARD   *
004790*    03/14/11  TMJ  BIL-0233  INVOICE TABLE ENTRY NOW BUILT FROM   *
004791*                             COPY INVREC INSTEAD OF A HAND-       *
004792*                             CARRIED FIELD LIST; MONEY FIELDS     *
004793*                             REPACKED COMP-3                      *
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-390.
005400 OBJECT-COMPUTER.   IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100     SELECT ORGANIZATION-FILE ASSIGN TO ORGFILE
006200         FILE STATUS IS WS-ORGFILE-STATUS.
006300
006400     SELECT CLIENT-FILE       ASSIGN TO CLIFILE
006500         FILE STATUS IS WS-CLIFILE-STATUS.
006600
006700     SELECT INVOICE-FILE      ASSIGN TO INVFILE
006800         FILE STATUS IS WS-OLDINV-STATUS.
006900
007000     SELECT PARM-FILE         ASSIGN TO RPTPARM
007100         FILE STATUS IS WS-PARM-STATUS.
007200
007300     SELECT RPTOUT-FILE       ASSIGN TO RPTOUT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-RPTOUT-STATUS.
007600
007700     SELECT REVENUE-SORT-FILE ASSIGN TO SRTRPT01.
007800
007900     SELECT AGING-SORT-FILE   ASSIGN TO SRTRPT02.
008000
008100******************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  ORGANIZATION-FILE
008600     RECORDING MODE IS F.
008700 COPY ORGREC.
008800
008900 FD  CLIENT-FILE
009000     RECORDING MODE IS F.
009100 COPY CLIREC.
009200
009300 FD  INVOICE-FILE
009400     RECORDING MODE IS F.
009500 01  INVOICE-FILE-RECORD         PIC X(120).
009600
009700 FD  PARM-FILE
009800     RECORDING MODE IS F.
009900 01  PARM-CARD-RECORD            PIC X(80).
010000
010100 01  PARM-CARD-RECORD-R REDEFINES PARM-CARD-RECORD.
010200     05  PARM-START-DATE         PIC 9(08).
010300     05  PARM-END-DATE           PIC 9(08).
010400     05  FILLER                  PIC X(64).
010500
010600 FD  RPTOUT-FILE.
010700 01  RPTOUT-RECORD               PIC X(132).
010800
010900 SD  REVENUE-SORT-FILE
011000     RECORD CONTAINS 31 CHARACTERS
011100     DATA RECORD IS REVENUE-SORT-RECORD.
011200 01  REVENUE-SORT-RECORD.
011300     05  RSRT-ISSUE-DATE         PIC 9(08).
011400     05  RSRT-INV-TOTAL          PIC S9(09)V99.
011500     05  RSRT-AMOUNT-PAID        PIC S9(09)V99.
011600     05  RSRT-STATUS             PIC X(01).
011700
011800 SD  AGING-SORT-FILE
011900     RECORD CONTAINS 69 CHARACTERS
012000     DATA RECORD IS AGING-SORT-RECORD.
012100 01  AGING-SORT-RECORD.
012200     05  ASRT-DAYS-OVERDUE       PIC 9(05).
012300     05  ASRT-INV-NUMBER         PIC X(15).
012400     05  ASRT-CLIENT-ID          PIC X(08).
012500     05  ASRT-ISSUE-DATE         PIC 9(08).
012600     05  ASRT-DUE-DATE           PIC 9(08).
012700     05  ASRT-TOTAL              PIC S9(09)V99.
012800     05  ASRT-AMOUNT-PAID        PIC S9(09)V99.
012900     05  ASRT-CURRENCY           PIC X(03).
013000
013100******************************************************************
013200 WORKING-STORAGE SECTION.
013300
013400 01  PROGRAM-INDICATOR-SWITCHES.
013500     05  WS-CLIFILE-EOF-SW       PIC X(03)  VALUE 'NO '.
013600         88  CLIFILE-EOF                     VALUE 'YES'.
013700     05  WS-OLDINV-EOF-SW        PIC X(03)  VALUE 'NO '.
013800         88  OLDINV-EOF                      VALUE 'YES'.
013900     05  WS-REV-SORT-EOF-SW      PIC X(03)  VALUE 'NO '.
014000         88  REV-SORT-EOF                    VALUE 'YES'.
014100     05  WS-AGE-SORT-EOF-SW      PIC X(03)  VALUE 'NO '.
014200         88  AGE-SORT-EOF                    VALUE 'YES'.
014300     05  WS-CLIENT-FOUND-SW      PIC X(03)  VALUE SPACES.
014400         88  CLIENT-FOUND                    VALUE 'YES'.
014500     05  WS-CB-FIRST-RECORD-SW   PIC X(03)  VALUE 'YES'.
014600         88  CB-FIRST-RECORD                 VALUE 'YES'.
014700
014800 01  WS-FILE-STATUS-FIELDS.
014900     05  WS-ORGFILE-STATUS       PIC X(02)  VALUE SPACES.
015000     05  WS-CLIFILE-STATUS       PIC X(02)  VALUE SPACES.
015100     05  WS-OLDINV-STATUS        PIC X(02)  VALUE SPACES.
015200     05  WS-PARM-STATUS          PIC X(02)  VALUE SPACES.
015300     05  WS-RPTOUT-STATUS        PIC X(02)  VALUE SPACES.
015400
015500******************************************************************
015600*  IN-MEMORY COPY OF CLIFILE, LOADED AT START OF RUN.  CLIFILE IS *
015700*  SORTED BY CLI-ID SO THE TABLE LOADS IN KEY ORDER AND IS        *
015800*  SEARCHED WITH SEARCH ALL (SAME TABLE SHAPE INVMAINT USES).     *
015900******************************************************************
016000 01  WS-CLIENT-TABLE.
016100     05  WS-CLIENT-TABLE-COUNT   PIC S9(05) COMP VALUE ZERO.
016200     05  WS-CLIENT-ENTRY OCCURS 2000 TIMES
016300                         ASCENDING KEY IS WS-CLI-ID
016400                         INDEXED BY CLI-IDX.
016500         10  WS-CLI-ID           PIC X(08).
016600         10  WS-CLI-DISPLAY-NAME PIC X(40).
016700         10  WS-CLI-CURRENCY     PIC X(03).
016800         10  WS-CLI-ACTIVE-FLAG  PIC X(01).
016900             88  WS-CLI-IS-ACTIVE    VALUE 'Y'.
017000
017100******************************************************************
017200*  IN-MEMORY COPY OF INVFILE.  NO SORT KEY IS NEEDED ON THIS      *
017300*  TABLE - THE DASHBOARD SCANS IT STRAIGHT THROUGH, AND THE       *
017400*  REVENUE/AGING SECTIONS RE-SEQUENCE IT THEMSELVES WITH SORT.    *
017500******************************************************************
017600 01  WS-INVOICE-TABLE.
017700     05  WS-INVOICE-TABLE-COUNT  PIC S9(05) COMP VALUE ZERO.
017800     05  WS-INVOICE-ENTRY OCCURS 5000 TIMES
017900                         INDEXED BY INV-IDX.
018000         10  WS-INV-RECORD       PIC X(120).
018100         10  WS-INV-RECORD-R REDEFINES WS-INV-RECORD.
018110             COPY INVREC REPLACING
018120                 ==INVRC-STATUS-DRAFT==     BY ==WS-INV-IS-DRAFT==
018130                 ==INVRC-STATUS-SENT==      BY ==WS-INV-IS-SENT==
018140                 ==INVRC-STATUS-PAID==      BY ==WS-INV-IS-PAID==
018150                 ==INVRC-STATUS-OVERDUE==   BY ==WS-INV-IS-OVERDUE==
018160                 ==INVRC-STATUS-CANCELLED== BY ==WS-INV-IS-CANCELLED==
018170                 LEADING ==INVRC-== BY ==WS-INV-==.
020000
020100******************************************************************
020200*  RUN-DATE WORK AREA.  ACCEPT FROM DATE RETURNS A TWO-DIGIT       *
020300*  YEAR, SO IT IS WINDOWED INTO A FULL CENTURY THE SAME WAY        *
020400*  INVSWEEP DOES BEFORE IT IS USED AS "TODAY" IN THE AGING         *
020500*  SECTION'S DAYS-OVERDUE ARITHMETIC.                              *
020600******************************************************************
020700 01  WS-RUN-DATE-RAW             PIC 9(06) VALUE ZERO.
020800
020900 01  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
021000     05  WS-RUN-YY               PIC 9(02).
021100     05  WS-RUN-MM               PIC 9(02).
021200     05  WS-RUN-DD               PIC 9(02).
021300
021400 01  WS-RUN-CENTURY              PIC 9(02) VALUE ZERO.
021500
021600 01  WS-RUN-DATE-FULL            PIC 9(08) VALUE ZERO.
021700
021800 01  WS-RUN-DATE-FULL-R REDEFINES WS-RUN-DATE-FULL.
021900     05  WS-RUN-CCYY             PIC 9(04).
022000     05  WS-RUN-MM2              PIC 9(02).
022100     05  WS-RUN-DD2              PIC 9(02).
022200
022300******************************************************************
022400*  DATECALC CALL PARAMETER AREA (SEE COPYBOOK DATECPRM).           *
022500******************************************************************
022600 COPY DATECPRM.
022700
022800 01  WS-PARM-WORK.
022900     05  WS-PARM-START-DATE      PIC 9(08) VALUE ZERO.
023000     05  WS-PARM-END-DATE        PIC 9(08) VALUE ZERO.
023100
023200 01  WS-PAGE-CONTROL.
023300     05  WS-PAGE-COUNT           PIC S9(05) COMP VALUE ZERO.
023400     05  WS-LINE-COUNT           PIC S9(05) COMP VALUE ZERO.
023500     05  WS-LINES-PER-PAGE       PIC S9(05) COMP VALUE 50.
023600
023700 01  WS-SUBSCRIPT-WORK           PIC S9(05) COMP VALUE ZERO.
023800
023900 01  WS-DASHBOARD-TOTALS.
024000     05  WS-DB-INVOICE-COUNT     PIC S9(07) COMP VALUE ZERO.
024100     05  WS-DB-TOTAL-REVENUE     PIC S9(09)V99 VALUE ZERO.
024200     05  WS-DB-PAID-AMOUNT       PIC S9(09)V99 VALUE ZERO.
024300     05  WS-DB-OUTSTANDING       PIC S9(09)V99 VALUE ZERO.
024400     05  WS-DB-OVERDUE-AMOUNT    PIC S9(09)V99 VALUE ZERO.
024500     05  WS-DB-PAID-COUNT        PIC S9(07) COMP VALUE ZERO.
024600     05  WS-DB-SENT-COUNT        PIC S9(07) COMP VALUE ZERO.
024700     05  WS-DB-DRAFT-COUNT       PIC S9(07) COMP VALUE ZERO.
024800     05  WS-DB-OVERDUE-COUNT     PIC S9(07) COMP VALUE ZERO.
024900     05  WS-DB-ACTIVE-CLIENTS    PIC S9(07) COMP VALUE ZERO.
025000     05  WS-DB-BALANCE-WORK      PIC S9(09)V99 VALUE ZERO.
025100     05  WS-DB-CURRENCY          PIC X(03) VALUE SPACES.
025200
025300 01  WS-REVENUE-WORK.
025400     05  WS-REV-DATE-BRK         PIC 9(08) VALUE ZERO.
025500     05  WS-REV-DATE-COUNT       PIC S9(07) COMP VALUE ZERO.
025600     05  WS-REV-DATE-REVENUE     PIC S9(09)V99 VALUE ZERO.
025700     05  WS-REV-GRAND-REVENUE    PIC S9(09)V99 VALUE ZERO.
025800     05  WS-REV-GRAND-COUNT      PIC S9(07) COMP VALUE ZERO.
025900     05  WS-REV-GRAND-PAID       PIC S9(09)V99 VALUE ZERO.
026000     05  WS-REV-GRAND-OUTSTAND   PIC S9(09)V99 VALUE ZERO.
026100     05  WS-REV-BALANCE-WORK     PIC S9(09)V99 VALUE ZERO.
026200
026300 01  WS-AGING-WORK.
026400     05  WS-AGE-TOTAL-OUTSTAND   PIC S9(09)V99 VALUE ZERO.
026500     05  WS-AGE-OVERDUE-AMOUNT   PIC S9(09)V99 VALUE ZERO.
026600     05  WS-AGE-INVOICE-COUNT    PIC S9(07) COMP VALUE ZERO.
026700     05  WS-AGE-OVERDUE-COUNT    PIC S9(07) COMP VALUE ZERO.
026800     05  WS-AGE-BALANCE-WORK     PIC S9(09)V99 VALUE ZERO.
026900     05  WS-AGE-DAYS-WORK        PIC S9(07) VALUE ZERO.
027000
027100******************************************************************
027200*  REPORT LINE LAYOUTS - EACH GROUP IS EXACTLY 132 BYTES SO IT    *
027300*  CAN BE WRITTEN STRAIGHT TO RPTOUT-RECORD WITH WRITE ... FROM.  *
027400*  THE COUNT/AMOUNT/TEXT LABEL-VALUE LINES ARE SHARED ACROSS ALL  *
027500*  THREE REPORT SECTIONS.                                         *
027600******************************************************************
027700 01  RPT-TITLE-LINE.
027800     05  RPT-TITLE-TEXT          PIC X(132).
027900
028000 01  RPT-BLANK-LINE.
028100     05  FILLER                  PIC X(132) VALUE SPACES.
028200
028300 01  RPT-DB-COUNT-LINE.
028400     05  RPT-DBC-LABEL           PIC X(40).
028500     05  RPT-DBC-VALUE           PIC ZZZ,ZZ9.
028600     05  FILLER                  PIC X(85) VALUE SPACES.
028700
028800 01  RPT-DB-AMOUNT-LINE.
028900     05  RPT-DBA-LABEL           PIC X(40).
029000     05  RPT-DBA-VALUE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
029100     05  FILLER                  PIC X(75) VALUE SPACES.
029200
029300 01  RPT-DB-TEXT-LINE.
029400     05  RPT-DBT-LABEL           PIC X(40).
029500     05  RPT-DBT-VALUE           PIC X(10).
029600     05  FILLER                  PIC X(82) VALUE SPACES.
029700
029800 01  RPT-DB-DATE-LINE.
029900     05  RPT-DBD-LABEL           PIC X(40).
030000     05  RPT-DBD-MM              PIC 99.
030100     05  FILLER                  PIC X(01) VALUE '/'.
030200     05  RPT-DBD-DD              PIC 99.
030300     05  FILLER                  PIC X(01) VALUE '/'.
030400     05  RPT-DBD-CCYY            PIC 9(04).
030500     05  FILLER                  PIC X(82) VALUE SPACES.
030600
030700 01  RPT-REV-RANGE-LINE.
030800     05  FILLER                  PIC X(20) VALUE 'DATE RANGE:'.
030900     05  RPT-RR-START            PIC 9(08).
031000     05  FILLER                  PIC X(04) VALUE ' TO '.
031100     05  RPT-RR-END              PIC 9(08).
031200     05  FILLER                  PIC X(92) VALUE SPACES.
031300
031400 01  RPT-REV-HEADING-LINE.
031500     05  FILLER                  PIC X(15) VALUE 'ISSUE DATE'.
031600     05  FILLER                  PIC X(18) VALUE 'INVOICE COUNT'.
031700     05  FILLER                  PIC X(18) VALUE 'REVENUE'.
031800     05  FILLER                  PIC X(81) VALUE SPACES.
031900
032000 01  RPT-REV-DETAIL-LINE.
032100     05  RPT-REVD-DATE           PIC 9(08).
032200     05  FILLER                  PIC X(07) VALUE SPACES.
032300     05  RPT-REVD-COUNT          PIC ZZZ,ZZ9.
032400     05  FILLER                  PIC X(11) VALUE SPACES.
032500     05  RPT-REVD-REVENUE        PIC Z,ZZZ,ZZZ,ZZ9.99-.
032600     05  FILLER                  PIC X(82) VALUE SPACES.
032700
032800 01  RPT-AGE-HEADING-LINE.
032900     05  FILLER                  PIC X(16) VALUE 'INVOICE NUMBER'.
033000     05  FILLER                  PIC X(22) VALUE 'CLIENT NAME'.
033100     05  FILLER                  PIC X(12) VALUE 'ISSUE DATE'.
033200     05  FILLER                  PIC X(12) VALUE 'DUE DATE'.
033300     05  FILLER                  PIC X(16) VALUE 'TOTAL'.
033400     05  FILLER                  PIC X(16) VALUE 'BALANCE DUE'.
033500     05  FILLER                  PIC X(12) VALUE 'DAYS OVERDUE'.
033600     05  FILLER                  PIC X(08) VALUE 'CURRENCY'.
033700     05  FILLER                  PIC X(18) VALUE SPACES.
033800
033900 01  RPT-AGE-DETAIL-LINE.
034000     05  RPT-AGED-INV-NUMBER     PIC X(16).
034100     05  RPT-AGED-CLIENT-NAME    PIC X(22).
034200     05  RPT-AGED-ISSUE-DATE     PIC 9(08).
034300     05  FILLER                  PIC X(04) VALUE SPACES.
034400     05  RPT-AGED-DUE-DATE       PIC 9(08).
034500     05  FILLER                  PIC X(04) VALUE SPACES.
034600     05  RPT-AGED-TOTAL          PIC Z,ZZZ,ZZ9.99-.
034700     05  FILLER                  PIC X(03) VALUE SPACES.
034800     05  RPT-AGED-BALANCE        PIC Z,ZZZ,ZZ9.99-.
034900     05  FILLER                  PIC X(03) VALUE SPACES.
035000     05  RPT-AGED-DAYS           PIC ZZ,ZZ9.
035100     05  FILLER                  PIC X(03) VALUE SPACES.
035200     05  RPT-AGED-CURRENCY       PIC X(03).
035300     05  FILLER                  PIC X(26) VALUE SPACES.
035400
035500 ******************************************************************
035510 PROCEDURE DIVISION.
035520 ******************************************************************
035530
035540 0000-MAIN-LINE.
035550
035560     PERFORM 0100-OPEN-FILES THRU 0100-OPEN-FILES-EXIT.
035570     PERFORM 0110-LOAD-ORGANIZATION-RECORD THRU
035580                         0110-LOAD-ORGANIZATION-RECORD-EXIT.
035590     PERFORM 0150-GET-RUN-DATE THRU 0150-GET-RUN-DATE-EXIT.
035600     PERFORM 0160-READ-PARM-CARD THRU 0160-READ-PARM-CARD-EXIT.
035610     PERFORM 0200-LOAD-CLIENT-TABLE THRU
035620                         0200-LOAD-CLIENT-TABLE-EXIT.
035630     PERFORM 0300-LOAD-INVOICE-TABLE THRU
035640                         0300-LOAD-INVOICE-TABLE-EXIT.
035650     PERFORM 1000-BUILD-DASHBOARD-SECTION THRU
035660                         1000-BUILD-DASHBOARD-SECTION-EXIT.
035670     PERFORM 2000-BUILD-REVENUE-SECTION THRU
035680                         2000-BUILD-REVENUE-SECTION-EXIT.
035690     PERFORM 3000-BUILD-AGING-SECTION THRU
035700                         3000-BUILD-AGING-SECTION-EXIT.
035710     PERFORM 0900-CLOSE-FILES THRU 0900-CLOSE-FILES-EXIT.
035720     PERFORM 0950-DISPLAY-RUN-TOTALS THRU
035730                         0950-DISPLAY-RUN-TOTALS-EXIT.
035740     GOBACK.
035750
035760 0100-OPEN-FILES.
035770
035780     OPEN INPUT  ORGANIZATION-FILE
035790                 CLIENT-FILE
035800                 INVOICE-FILE
035810                 PARM-FILE.
035820     OPEN OUTPUT RPTOUT-FILE.
035830     IF WS-ORGFILE-STATUS NOT = '00'
035840         DISPLAY 'INVRPT - ERROR OPENING ORGFILE.  RC: '
035850                 WS-ORGFILE-STATUS
035860         MOVE 16 TO RETURN-CODE
035870         STOP RUN
035880     END-IF.
035890     IF WS-CLIFILE-STATUS NOT = '00'
035900         DISPLAY 'INVRPT - ERROR OPENING CLIFILE.  RC: '
035910                 WS-CLIFILE-STATUS
035920         MOVE 16 TO RETURN-CODE
035930         STOP RUN
035940     END-IF.
035950     IF WS-OLDINV-STATUS NOT = '00'
035960         DISPLAY 'INVRPT - ERROR OPENING INVFILE.  RC: '
035970                 WS-OLDINV-STATUS
035980         MOVE 16 TO RETURN-CODE
035990         STOP RUN
036000     END-IF.
036010     IF WS-PARM-STATUS NOT = '00'
036020         DISPLAY 'INVRPT - ERROR OPENING RPTPARM.  RC: '
036030                 WS-PARM-STATUS
036040         MOVE 16 TO RETURN-CODE
036050         STOP RUN
036060     END-IF.
036070
036080 0100-OPEN-FILES-EXIT.
036090     EXIT.
036100
036110 0110-LOAD-ORGANIZATION-RECORD.
036120
036130     READ ORGANIZATION-FILE.
036140     IF WS-ORGFILE-STATUS NOT = '00'
036150         DISPLAY 'INVRPT - ERROR READING ORGFILE.  RC: '
036160                 WS-ORGFILE-STATUS
036170         MOVE 16 TO RETURN-CODE
036180         STOP RUN
036190     END-IF.
036200     MOVE ORG-CURRENCY TO WS-DB-CURRENCY.
036210
036220 0110-LOAD-ORGANIZATION-RECORD-EXIT.
036230     EXIT.
036240
036250 ******************************************************************
036260 *  0150 WINDOWS THE TWO-DIGIT YEAR FROM ACCEPT/DATE.  YEARS 00-79  *
036270 *  ARE TAKEN AS 20XX, YEARS 80-99 AS 19XX - THIS SHOP'S SHOPWIDE   *
036280 *  Y2K CUTOFF.                                                    *
036290 ******************************************************************
036300 0150-GET-RUN-DATE.
036310
036320     ACCEPT WS-RUN-DATE-RAW FROM DATE.
036330     IF WS-RUN-YY < 80
036340         MOVE 20 TO WS-RUN-CENTURY
036350     ELSE
036360         MOVE 19 TO WS-RUN-CENTURY
036370     END-IF.
036380     COMPUTE WS-RUN-CCYY = WS-RUN-CENTURY * 100 + WS-RUN-YY.
036390     MOVE WS-RUN-MM TO WS-RUN-MM2.
036400     MOVE WS-RUN-DD TO WS-RUN-DD2.
036410
036420 0150-GET-RUN-DATE-EXIT.
036430     EXIT.
036440
036450 0160-READ-PARM-CARD.
036460
036470     READ PARM-FILE.
036480     IF WS-PARM-STATUS NOT = '00'
036490         DISPLAY 'INVRPT - ERROR READING RPTPARM.  RC: '
036500                 WS-PARM-STATUS
036510         MOVE 16 TO RETURN-CODE
036520         STOP RUN
036530     END-IF.
036540     MOVE PARM-START-DATE TO WS-PARM-START-DATE.
036550     MOVE PARM-END-DATE   TO WS-PARM-END-DATE.
036560
036570 0160-READ-PARM-CARD-EXIT.
036580     EXIT.
036590
036600 0200-LOAD-CLIENT-TABLE.
036610
036620     PERFORM 0210-READ-CLIENT-RECORD THRU
036630                         0210-READ-CLIENT-RECORD-EXIT.
036640     PERFORM 0220-ADD-CLIENT-TABLE-ENTRY THRU
036650                         0220-ADD-CLIENT-TABLE-ENTRY-EXIT
036660             UNTIL CLIFILE-EOF.
036670
036680 0200-LOAD-CLIENT-TABLE-EXIT.
036690     EXIT.
036700
036710 *  0210 READS THE NEXT CLIENT MASTER RECORD.  ON END OF FILE THE
036720 *  GO TO DROPS STRAIGHT TO THE EXIT, THE SAME WAY THIS SHOP'S
036730 *  OTHER CLIENT-FILE READ PARAGRAPHS DO.
036740 0210-READ-CLIENT-RECORD.
036750
036760     READ CLIENT-FILE
036770         AT END MOVE 'YES' TO WS-CLIFILE-EOF-SW
036780                GO TO 0210-READ-CLIENT-RECORD-EXIT.
036790
036800 0210-READ-CLIENT-RECORD-EXIT.
036810     EXIT.
036820
036830 0220-ADD-CLIENT-TABLE-ENTRY.
036840
036850     ADD 1 TO WS-CLIENT-TABLE-COUNT.
036860     IF WS-CLIENT-TABLE-COUNT > 2000
036870         DISPLAY 'INVRPT - CLIENT TABLE FULL.  ABENDING.'
036880         MOVE 16 TO RETURN-CODE
036890         STOP RUN
036900     END-IF.
036910     SET CLI-IDX TO WS-CLIENT-TABLE-COUNT.
036920     MOVE CLI-ID TO WS-CLI-ID (CLI-IDX).
036930     IF CLI-COMPANY-NAME = SPACES
036940         MOVE CLI-NAME TO WS-CLI-DISPLAY-NAME (CLI-IDX)
036950     ELSE
036960         MOVE CLI-COMPANY-NAME TO WS-CLI-DISPLAY-NAME (CLI-IDX)
036970     END-IF.
036980     MOVE CLI-CURRENCY TO WS-CLI-CURRENCY (CLI-IDX).
036990     MOVE CLI-ACTIVE-FLAG TO WS-CLI-ACTIVE-FLAG (CLI-IDX).
037000     PERFORM 0210-READ-CLIENT-RECORD THRU
037010                         0210-READ-CLIENT-RECORD-EXIT.
037020
037030 0220-ADD-CLIENT-TABLE-ENTRY-EXIT.
037040     EXIT.
037050
037060 0300-LOAD-INVOICE-TABLE.
037070
037080     PERFORM 0310-READ-INVOICE-RECORD THRU
037090                         0310-READ-INVOICE-RECORD-EXIT.
037100     PERFORM 0320-ADD-INVOICE-TABLE-ENTRY THRU
037110                         0320-ADD-INVOICE-TABLE-ENTRY-EXIT
037120             UNTIL OLDINV-EOF.
037130
037140 0300-LOAD-INVOICE-TABLE-EXIT.
037150     EXIT.
037160
037170 *  0310 READS THE NEXT INVOICE MASTER RECORD.  ON END OF FILE THE
037180 *  GO TO DROPS STRAIGHT TO THE EXIT, THE SAME WAY INVCALC'S AND
037190 *  INVSWEEP'S MASTER-FILE READ PARAGRAPHS DO.
037200 0310-READ-INVOICE-RECORD.
037210
037220     READ INVOICE-FILE
037230         AT END MOVE 'YES' TO WS-OLDINV-EOF-SW
037240                GO TO 0310-READ-INVOICE-RECORD-EXIT.
037250
037260 0310-READ-INVOICE-RECORD-EXIT.
037270     EXIT.
037280
037290 0320-ADD-INVOICE-TABLE-ENTRY.
037300
037310     ADD 1 TO WS-INVOICE-TABLE-COUNT.
037320     IF WS-INVOICE-TABLE-COUNT > 5000
037330         DISPLAY 'INVRPT - INVOICE TABLE FULL.  ABENDING.'
037340         MOVE 16 TO RETURN-CODE
037350         STOP RUN
037360     END-IF.
037370     SET INV-IDX TO WS-INVOICE-TABLE-COUNT.
037380     MOVE INVOICE-FILE-RECORD TO WS-INV-RECORD (INV-IDX).
037390     PERFORM 0310-READ-INVOICE-RECORD THRU
037400                         0310-READ-INVOICE-RECORD-EXIT.
037410
037420 0320-ADD-INVOICE-TABLE-ENTRY-EXIT.
037430     EXIT.
037440
037450 ******************************************************************
037460 *  0400 LOOKS UP A CLIENT BY ID FOR THE AGING SECTION'S CLIENT-    *
037470 *  NAME COLUMN.  CLI-IDX IS LEFT POINTING AT THE MATCH WHEN FOUND. *
037480 ******************************************************************
037490 0400-FIND-CLIENT-ENTRY.
037500
037510     MOVE 'NO ' TO WS-CLIENT-FOUND-SW.
037520     SEARCH ALL WS-CLIENT-ENTRY
037530         WHEN WS-CLI-ID (CLI-IDX) = ASRT-CLIENT-ID
037540             MOVE 'YES' TO WS-CLIENT-FOUND-SW
037550     END-SEARCH.
037560
037570 0400-FIND-CLIENT-ENTRY-EXIT.
037580     EXIT.
037590
037600 ******************************************************************
037610 *  1000 - DASHBOARD SECTION.  ONE PASS OVER THE INVOICE TABLE      *
037620 *  BUILDS THE COUNTS AND AMOUNTS; ONE PASS OVER THE CLIENT TABLE   *
037630 *  COUNTS ACTIVE CLIENTS.                                         *
037640 ******************************************************************
037650 1000-BUILD-DASHBOARD-SECTION.
037660
037670     PERFORM 1010-WRITE-DASHBOARD-HEADINGS THRU
037680                         1010-WRITE-DASHBOARD-HEADINGS-EXIT.
037690     MOVE 1 TO WS-SUBSCRIPT-WORK.
037700     PERFORM 1100-ACCUMULATE-INVOICE-STATS THRU
037710                         1100-ACCUMULATE-INVOICE-STATS-EXIT
037720             UNTIL WS-SUBSCRIPT-WORK > WS-INVOICE-TABLE-COUNT.
037730     MOVE 1 TO WS-SUBSCRIPT-WORK.
037740     PERFORM 1200-ACCUMULATE-ACTIVE-CLIENTS THRU
037750                         1200-ACCUMULATE-ACTIVE-CLIENTS-EXIT
037760             UNTIL WS-SUBSCRIPT-WORK > WS-CLIENT-TABLE-COUNT.
037770     PERFORM 1300-WRITE-DASHBOARD-DETAIL-LINES THRU
037780                         1300-WRITE-DASHBOARD-DETAIL-LINES-EXIT.
037790
037800 1000-BUILD-DASHBOARD-SECTION-EXIT.
037810     EXIT.
037820
037830 1010-WRITE-DASHBOARD-HEADINGS.
037840
037850     MOVE 'INVOICE DASHBOARD STATISTICS' TO RPT-TITLE-TEXT.
037860     WRITE RPTOUT-RECORD FROM RPT-TITLE-LINE.
037870     MOVE 'AS OF DATE:' TO RPT-DBD-LABEL.
037880     MOVE WS-RUN-MM2  TO RPT-DBD-MM.
037890     MOVE WS-RUN-DD2  TO RPT-DBD-DD.
037900     MOVE WS-RUN-CCYY TO RPT-DBD-CCYY.
037910     WRITE RPTOUT-RECORD FROM RPT-DB-DATE-LINE.
037920     WRITE RPTOUT-RECORD FROM RPT-BLANK-LINE.
037930
037940 1010-WRITE-DASHBOARD-HEADINGS-EXIT.
037950     EXIT.
037960
037970 1100-ACCUMULATE-INVOICE-STATS.
037980
037990     SET INV-IDX TO WS-SUBSCRIPT-WORK.
038000     ADD 1 TO WS-DB-INVOICE-COUNT.
038010     ADD WS-INV-TOTAL (INV-IDX) TO WS-DB-TOTAL-REVENUE.
038020     ADD WS-INV-AMOUNT-PAID (INV-IDX) TO WS-DB-PAID-AMOUNT.
038030     EVALUATE TRUE
038040         WHEN WS-INV-IS-PAID (INV-IDX)
038050             ADD 1 TO WS-DB-PAID-COUNT
038060         WHEN WS-INV-IS-SENT (INV-IDX)
038070             ADD 1 TO WS-DB-SENT-COUNT
038080             COMPUTE WS-DB-BALANCE-WORK =
038090                WS-INV-TOTAL (INV-IDX) - WS-INV-AMOUNT-PAID (INV-IDX)
038100             ADD WS-DB-BALANCE-WORK TO WS-DB-OUTSTANDING
038110         WHEN WS-INV-IS-DRAFT (INV-IDX)
038120             ADD 1 TO WS-DB-DRAFT-COUNT
038130         WHEN WS-INV-IS-OVERDUE (INV-IDX)
038140             ADD 1 TO WS-DB-OVERDUE-COUNT
038150             COMPUTE WS-DB-BALANCE-WORK =
038160                WS-INV-TOTAL (INV-IDX) - WS-INV-AMOUNT-PAID (INV-IDX)
038170             ADD WS-DB-BALANCE-WORK TO WS-DB-OUTSTANDING
038180             ADD WS-DB-BALANCE-WORK TO WS-DB-OVERDUE-AMOUNT
038190         WHEN OTHER
038200             CONTINUE
038210     END-EVALUATE.
038220     ADD 1 TO WS-SUBSCRIPT-WORK.
038230
038240 1100-ACCUMULATE-INVOICE-STATS-EXIT.
038250     EXIT.
038260
038270 1200-ACCUMULATE-ACTIVE-CLIENTS.
038280
038290     SET CLI-IDX TO WS-SUBSCRIPT-WORK.
038300     IF WS-CLI-IS-ACTIVE (CLI-IDX)
038310         ADD 1 TO WS-DB-ACTIVE-CLIENTS
038320     END-IF.
038330     ADD 1 TO WS-SUBSCRIPT-WORK.
038340
038350 1200-ACCUMULATE-ACTIVE-CLIENTS-EXIT.
038360     EXIT.
038370
038380 1300-WRITE-DASHBOARD-DETAIL-LINES.
038390
038400     MOVE 'TOTAL INVOICES' TO RPT-DBC-LABEL.
038410     MOVE WS-DB-INVOICE-COUNT TO RPT-DBC-VALUE.
038420     WRITE RPTOUT-RECORD FROM RPT-DB-COUNT-LINE.
038430     MOVE 'TOTAL REVENUE' TO RPT-DBA-LABEL.
038440     MOVE WS-DB-TOTAL-REVENUE TO RPT-DBA-VALUE.
038450     WRITE RPTOUT-RECORD FROM RPT-DB-AMOUNT-LINE.
038460     MOVE 'PAID AMOUNT' TO RPT-DBA-LABEL.
038470     MOVE WS-DB-PAID-AMOUNT TO RPT-DBA-VALUE.
038480     WRITE RPTOUT-RECORD FROM RPT-DB-AMOUNT-LINE.
038490     MOVE 'OUTSTANDING AMOUNT' TO RPT-DBA-LABEL.
038500     MOVE WS-DB-OUTSTANDING TO RPT-DBA-VALUE.
038510     WRITE RPTOUT-RECORD FROM RPT-DB-AMOUNT-LINE.
038520     MOVE 'OVERDUE AMOUNT' TO RPT-DBA-LABEL.
038530     MOVE WS-DB-OVERDUE-AMOUNT TO RPT-DBA-VALUE.
038540     WRITE RPTOUT-RECORD FROM RPT-DB-AMOUNT-LINE.
038550     MOVE 'OVERDUE INVOICE COUNT' TO RPT-DBC-LABEL.
038560     MOVE WS-DB-OVERDUE-COUNT TO RPT-DBC-VALUE.
038570     WRITE RPTOUT-RECORD FROM RPT-DB-COUNT-LINE.
038580     MOVE 'DRAFT INVOICE COUNT' TO RPT-DBC-LABEL.
038590     MOVE WS-DB-DRAFT-COUNT TO RPT-DBC-VALUE.
038600     WRITE RPTOUT-RECORD FROM RPT-DB-COUNT-LINE.
038610     MOVE 'SENT INVOICE COUNT' TO RPT-DBC-LABEL.
038620     MOVE WS-DB-SENT-COUNT TO RPT-DBC-VALUE.
038630     WRITE RPTOUT-RECORD FROM RPT-DB-COUNT-LINE.
038640     MOVE 'PAID INVOICE COUNT' TO RPT-DBC-LABEL.
038650     MOVE WS-DB-PAID-COUNT TO RPT-DBC-VALUE.
038660     WRITE RPTOUT-RECORD FROM RPT-DB-COUNT-LINE.
038670     MOVE 'ACTIVE CLIENT COUNT' TO RPT-DBC-LABEL.
038680     MOVE WS-DB-ACTIVE-CLIENTS TO RPT-DBC-VALUE.
038690     WRITE RPTOUT-RECORD FROM RPT-DB-COUNT-LINE.
038700     MOVE 'CURRENCY' TO RPT-DBT-LABEL.
038710     MOVE WS-DB-CURRENCY TO RPT-DBT-VALUE.
038720     WRITE RPTOUT-RECORD FROM RPT-DB-TEXT-LINE.
038730     WRITE RPTOUT-RECORD FROM RPT-BLANK-LINE.
038740     WRITE RPTOUT-RECORD FROM RPT-BLANK-LINE.
038750
038760 1300-WRITE-DASHBOARD-DETAIL-LINES-EXIT.
038770     EXIT.
038780
038790 ******************************************************************
038800 *  2000 - REVENUE SECTION.  THE INVOICE TABLE IS RE-SEQUENCED BY   *
038810 *  ISSUE DATE THROUGH A SORT/RELEASE/RETURN PAIR THE SAME WAY      *
038820 *  INVMAINT AND INVCALC RE-SEQUENCE INVFILE - ONLY INVOICES WHOSE  *
038830 *  ISSUE DATE FALLS INSIDE THE RPTPARM RANGE ARE RELEASED.         *
038840 ******************************************************************
038850 2000-BUILD-REVENUE-SECTION.
038860
038870     PERFORM 2010-WRITE-REVENUE-HEADINGS THRU
038880                         2010-WRITE-REVENUE-HEADINGS-EXIT.
038890     MOVE 'YES' TO WS-CB-FIRST-RECORD-SW.
038900     PERFORM 2100-SORT-REVENUE-RECORDS THRU
038910                         2100-SORT-REVENUE-RECORDS-EXIT.
038920     IF NOT CB-FIRST-RECORD
038930        PERFORM 2200-REVENUE-DATE-BREAK THRU
038940                            2200-REVENUE-DATE-BREAK-EXIT
038950     END-IF.
038960     PERFORM 2300-WRITE-REVENUE-FOOTER THRU
038970                         2300-WRITE-REVENUE-FOOTER-EXIT.
038980
038990 2000-BUILD-REVENUE-SECTION-EXIT.
039000     EXIT.
039010
039020 2010-WRITE-REVENUE-HEADINGS.
039030
039040     MOVE 'REVENUE REPORT' TO RPT-TITLE-TEXT.
039050     WRITE RPTOUT-RECORD FROM RPT-TITLE-LINE.
039060     MOVE WS-PARM-START-DATE TO RPT-RR-START.
039070     MOVE WS-PARM-END-DATE   TO RPT-RR-END.
039080     WRITE RPTOUT-RECORD FROM RPT-REV-RANGE-LINE.
039090     WRITE RPTOUT-RECORD FROM RPT-BLANK-LINE.
039100     WRITE RPTOUT-RECORD FROM RPT-REV-HEADING-LINE.
039110
039120 2010-WRITE-REVENUE-HEADINGS-EXIT.
039130     EXIT.
039140
039150 2100-SORT-REVENUE-RECORDS.
039160
039170     SORT REVENUE-SORT-FILE
039180         ON ASCENDING KEY RSRT-ISSUE-DATE
039190         INPUT PROCEDURE IS 2110-REVENUE-SORT-INPUT
039200         OUTPUT PROCEDURE IS 2150-REVENUE-SORT-OUTPUT.
039210
039220 2100-SORT-REVENUE-RECORDS-EXIT.
039230     EXIT.
039240
039250 2110-REVENUE-SORT-INPUT.
039260
039270     MOVE 1 TO WS-SUBSCRIPT-WORK.
039280     PERFORM 2115-RELEASE-ONE-REVENUE-RECORD THRU
039290                         2115-RELEASE-ONE-REVENUE-RECORD-EXIT
039300             UNTIL WS-SUBSCRIPT-WORK > WS-INVOICE-TABLE-COUNT.
039310
039320 2110-REVENUE-SORT-INPUT-EXIT.
039330     EXIT.
039340
039350 2115-RELEASE-ONE-REVENUE-RECORD.
039360
039370     SET INV-IDX TO WS-SUBSCRIPT-WORK.
039380     IF WS-INV-ISSUE-DATE (INV-IDX) NOT < WS-PARM-START-DATE
039390       AND WS-INV-ISSUE-DATE (INV-IDX) NOT > WS-PARM-END-DATE
039400         MOVE WS-INV-ISSUE-DATE (INV-IDX)  TO RSRT-ISSUE-DATE
039410         MOVE WS-INV-TOTAL (INV-IDX)       TO RSRT-INV-TOTAL
039420         MOVE WS-INV-AMOUNT-PAID (INV-IDX) TO RSRT-AMOUNT-PAID
039430         MOVE WS-INV-STATUS (INV-IDX)      TO RSRT-STATUS
039440         RELEASE REVENUE-SORT-RECORD
039450     END-IF.
039460     ADD 1 TO WS-SUBSCRIPT-WORK.
039470
039480 2115-RELEASE-ONE-REVENUE-RECORD-EXIT.
039490     EXIT.
039500
039510 2150-REVENUE-SORT-OUTPUT.
039520
039530     PERFORM 2160-RETURN-REVENUE-RECORD THRU
039540                         2160-RETURN-REVENUE-RECORD-EXIT.
039550     PERFORM 2170-PROCESS-REVENUE-RECORD THRU
039560                         2170-PROCESS-REVENUE-RECORD-EXIT
039570             UNTIL REV-SORT-EOF.
039580
039590 2150-REVENUE-SORT-OUTPUT-EXIT.
039600     EXIT.
039610
039620 *  2160 RETURNS THE NEXT SORTED REVENUE RECORD.  ON END OF FILE
039630 *  THE GO TO DROPS STRAIGHT TO THE EXIT.
039640 2160-RETURN-REVENUE-RECORD.
039650
039660     RETURN REVENUE-SORT-FILE
039670         AT END MOVE 'YES' TO WS-REV-SORT-EOF-SW
039680                GO TO 2160-RETURN-REVENUE-RECORD-EXIT.
039690
039700 2160-RETURN-REVENUE-RECORD-EXIT.
039710     EXIT.
039720
039730 2170-PROCESS-REVENUE-RECORD.
039740
039750     IF CB-FIRST-RECORD
039760         MOVE 'NO ' TO WS-CB-FIRST-RECORD-SW
039770         MOVE RSRT-ISSUE-DATE TO WS-REV-DATE-BRK
039780     END-IF.
039790     IF RSRT-ISSUE-DATE NOT = WS-REV-DATE-BRK
039800        PERFORM 2200-REVENUE-DATE-BREAK THRU
039810                            2200-REVENUE-DATE-BREAK-EXIT
039820         MOVE RSRT-ISSUE-DATE TO WS-REV-DATE-BRK
039830     END-IF.
039840     ADD 1 TO WS-REV-DATE-COUNT.
039850     ADD RSRT-INV-TOTAL TO WS-REV-DATE-REVENUE.
039860     ADD 1 TO WS-REV-GRAND-COUNT.
039870     ADD RSRT-INV-TOTAL TO WS-REV-GRAND-REVENUE.
039880     IF RSRT-STATUS = 'P'
039890         ADD RSRT-AMOUNT-PAID TO WS-REV-GRAND-PAID
039900     ELSE
039910         COMPUTE WS-REV-BALANCE-WORK =
039920             RSRT-INV-TOTAL - RSRT-AMOUNT-PAID
039930         ADD WS-REV-BALANCE-WORK TO WS-REV-GRAND-OUTSTAND
039940     END-IF.
039950     PERFORM 2160-RETURN-REVENUE-RECORD THRU
039960                         2160-RETURN-REVENUE-RECORD-EXIT.
039970
039980 2170-PROCESS-REVENUE-RECORD-EXIT.
039990     EXIT.
040000
040010 2200-REVENUE-DATE-BREAK.
040020
040030     MOVE WS-REV-DATE-BRK TO RPT-REVD-DATE.
040040     MOVE WS-REV-DATE-COUNT TO RPT-REVD-COUNT.
040050     MOVE WS-REV-DATE-REVENUE TO RPT-REVD-REVENUE.
040060     WRITE RPTOUT-RECORD FROM RPT-REV-DETAIL-LINE.
040070     MOVE ZERO TO WS-REV-DATE-COUNT.
040080     MOVE ZERO TO WS-REV-DATE-REVENUE.
040090
040100 2200-REVENUE-DATE-BREAK-EXIT.
040110     EXIT.
040120
040130 2300-WRITE-REVENUE-FOOTER.
040140
040150     WRITE RPTOUT-RECORD FROM RPT-BLANK-LINE.
040160     MOVE 'TOTAL REVENUE' TO RPT-DBA-LABEL.
040170     MOVE WS-REV-GRAND-REVENUE TO RPT-DBA-VALUE.
040180     WRITE RPTOUT-RECORD FROM RPT-DB-AMOUNT-LINE.
040190     MOVE 'TOTAL INVOICES' TO RPT-DBC-LABEL.
040200     MOVE WS-REV-GRAND-COUNT TO RPT-DBC-VALUE.
040210     WRITE RPTOUT-RECORD FROM RPT-DB-COUNT-LINE.
040220     MOVE 'PAID AMOUNT' TO RPT-DBA-LABEL.
040230     MOVE WS-REV-GRAND-PAID TO RPT-DBA-VALUE.
040240     WRITE RPTOUT-RECORD FROM RPT-DB-AMOUNT-LINE.
040250     MOVE 'OUTSTANDING AMOUNT' TO RPT-DBA-LABEL.
040260     MOVE WS-REV-GRAND-OUTSTAND TO RPT-DBA-VALUE.
040270     WRITE RPTOUT-RECORD FROM RPT-DB-AMOUNT-LINE.
040280     WRITE RPTOUT-RECORD FROM RPT-BLANK-LINE.
040290     WRITE RPTOUT-RECORD FROM RPT-BLANK-LINE.
040300
040310 2300-WRITE-REVENUE-FOOTER-EXIT.
040320     EXIT.
040330
040340 ******************************************************************
040350 *  3000 - OUTSTANDING/AGING SECTION.  STATUS S AND O INVOICES      *
040360 *  ONLY, RELEASED WITH THEIR DAYS-OVERDUE (FROM DATECALC) AS THE   *
040370 *  LEADING SORT KEY, DESCENDING, SO THE OLDEST PAST-DUE INVOICE    *
040380 *  PRINTS FIRST.  THE SECTION PAGES EVERY 50 DETAIL LINES.         *
040390 ******************************************************************
040400 3000-BUILD-AGING-SECTION.
040410
040420     MOVE ZERO TO WS-LINE-COUNT.
040430     MOVE 1 TO WS-PAGE-COUNT.
040440     PERFORM 3010-WRITE-AGING-HEADINGS THRU
040450                         3010-WRITE-AGING-HEADINGS-EXIT.
040460     PERFORM 3100-SORT-AGING-RECORDS THRU
040470                         3100-SORT-AGING-RECORDS-EXIT.
040480     PERFORM 3200-WRITE-AGING-FOOTER THRU
040490                         3200-WRITE-AGING-FOOTER-EXIT.
040500
040510 3000-BUILD-AGING-SECTION-EXIT.
040520     EXIT.
040530
040540 3010-WRITE-AGING-HEADINGS.
040550
040560     MOVE 'OUTSTANDING / AGING REPORT' TO RPT-TITLE-TEXT.
040570     WRITE RPTOUT-RECORD FROM RPT-TITLE-LINE.
040580     WRITE RPTOUT-RECORD FROM RPT-BLANK-LINE.
040590     WRITE RPTOUT-RECORD FROM RPT-AGE-HEADING-LINE.
040600
040610 3010-WRITE-AGING-HEADINGS-EXIT.
040620     EXIT.
040630
040640 3100-SORT-AGING-RECORDS.
040650
040660     SORT AGING-SORT-FILE
040670         ON DESCENDING KEY ASRT-DAYS-OVERDUE
040680         INPUT PROCEDURE IS 3110-AGING-SORT-INPUT
040690         OUTPUT PROCEDURE IS 3150-AGING-SORT-OUTPUT.
040700
040710 3100-SORT-AGING-RECORDS-EXIT.
040720     EXIT.
040730
040740 3110-AGING-SORT-INPUT.
040750
040760     MOVE 1 TO WS-SUBSCRIPT-WORK.
040770     PERFORM 3115-RELEASE-ONE-AGING-RECORD THRU
040780                         3115-RELEASE-ONE-AGING-RECORD-EXIT
040790             UNTIL WS-SUBSCRIPT-WORK > WS-INVOICE-TABLE-COUNT.
040800
040810 3110-AGING-SORT-INPUT-EXIT.
040820     EXIT.
040830
040840 3115-RELEASE-ONE-AGING-RECORD.
040850
040860     SET INV-IDX TO WS-SUBSCRIPT-WORK.
040870     IF WS-INV-IS-SENT (INV-IDX) OR WS-INV-IS-OVERDUE (INV-IDX)
040880         MOVE WS-INV-DUE-DATE (INV-IDX) TO DATECALC-DATE-2
040890         MOVE WS-RUN-DATE-FULL          TO DATECALC-DATE-1
040900         MOVE 'D'                       TO DATECALC-FUNCTION
040910         CALL 'DATECALC' USING DATECALC-PARMS
040920         IF DATECALC-RESULT-DAYS > 0
040930             MOVE DATECALC-RESULT-DAYS TO ASRT-DAYS-OVERDUE
040940         ELSE
040950             MOVE ZERO TO ASRT-DAYS-OVERDUE
040960         END-IF
040970         MOVE WS-INV-NUMBER (INV-IDX)      TO ASRT-INV-NUMBER
040980         MOVE WS-INV-CLIENT-ID (INV-IDX)   TO ASRT-CLIENT-ID
040990         MOVE WS-INV-ISSUE-DATE (INV-IDX)  TO ASRT-ISSUE-DATE
041000         MOVE WS-INV-DUE-DATE (INV-IDX)    TO ASRT-DUE-DATE
041010         MOVE WS-INV-TOTAL (INV-IDX)       TO ASRT-TOTAL
041020         MOVE WS-INV-AMOUNT-PAID (INV-IDX) TO ASRT-AMOUNT-PAID
041030         MOVE WS-INV-CURRENCY (INV-IDX)    TO ASRT-CURRENCY
041040         RELEASE AGING-SORT-RECORD
041050     END-IF.
041060     ADD 1 TO WS-SUBSCRIPT-WORK.
041070
041080 3115-RELEASE-ONE-AGING-RECORD-EXIT.
041090     EXIT.
041100
041110 3150-AGING-SORT-OUTPUT.
041120
041130     PERFORM 3160-RETURN-AGING-RECORD THRU
041140                         3160-RETURN-AGING-RECORD-EXIT.
041150     PERFORM 3170-WRITE-AGING-DETAIL-LINE THRU
041160                         3170-WRITE-AGING-DETAIL-LINE-EXIT
041170             UNTIL AGE-SORT-EOF.
041180
041190 3150-AGING-SORT-OUTPUT-EXIT.
041200     EXIT.
041210
041220 *  3160 RETURNS THE NEXT SORTED AGING RECORD.  ON END OF FILE
041230 *  THE GO TO DROPS STRAIGHT TO THE EXIT.
041240 3160-RETURN-AGING-RECORD.
041250
041260     RETURN AGING-SORT-FILE
041270         AT END MOVE 'YES' TO WS-AGE-SORT-EOF-SW
041280                GO TO 3160-RETURN-AGING-RECORD-EXIT.
041290
041300 3160-RETURN-AGING-RECORD-EXIT.
041310     EXIT.
041320
041330 ******************************************************************
041340 *  3170 WRITES ONE AGING DETAIL LINE AND FOLDS IT INTO THE         *
041350 *  SECTION'S FOOTER TOTALS.  3175 REPEATS THE HEADING EVERY 50     *
041360 *  LINES (BIL-0224).                                               *
041370 ******************************************************************
041380 3170-WRITE-AGING-DETAIL-LINE.
041390
041400     PERFORM 3175-CHECK-FOR-NEW-PAGE THRU
041410                         3175-CHECK-FOR-NEW-PAGE-EXIT.
041420     PERFORM 0400-FIND-CLIENT-ENTRY THRU 0400-FIND-CLIENT-ENTRY-EXIT.
041430     MOVE ASRT-INV-NUMBER TO RPT-AGED-INV-NUMBER.
041440     IF CLIENT-FOUND
041450         MOVE WS-CLI-DISPLAY-NAME (CLI-IDX) TO RPT-AGED-CLIENT-NAME
041460     ELSE
041470         MOVE SPACES TO RPT-AGED-CLIENT-NAME
041480     END-IF.
041490     MOVE ASRT-ISSUE-DATE TO RPT-AGED-ISSUE-DATE.
041500     MOVE ASRT-DUE-DATE TO RPT-AGED-DUE-DATE.
041510     MOVE ASRT-TOTAL TO RPT-AGED-TOTAL.
041520     COMPUTE WS-AGE-BALANCE-WORK = ASRT-TOTAL - ASRT-AMOUNT-PAID.
041530     MOVE WS-AGE-BALANCE-WORK TO RPT-AGED-BALANCE.
041540     MOVE ASRT-DAYS-OVERDUE TO RPT-AGED-DAYS.
041550     MOVE ASRT-CURRENCY TO RPT-AGED-CURRENCY.
041560     WRITE RPTOUT-RECORD FROM RPT-AGE-DETAIL-LINE.
041570     ADD 1 TO WS-LINE-COUNT.
041580     ADD 1 TO WS-AGE-INVOICE-COUNT.
041590     ADD WS-AGE-BALANCE-WORK TO WS-AGE-TOTAL-OUTSTAND.
041600     IF ASRT-DAYS-OVERDUE > 0
041610         ADD 1 TO WS-AGE-OVERDUE-COUNT
041620         ADD WS-AGE-BALANCE-WORK TO WS-AGE-OVERDUE-AMOUNT
041630     END-IF.
041640     PERFORM 3160-RETURN-AGING-RECORD THRU
041650                         3160-RETURN-AGING-RECORD-EXIT.
041660
041670 3170-WRITE-AGING-DETAIL-LINE-EXIT.
041680     EXIT.
041690
041700 3175-CHECK-FOR-NEW-PAGE.
041710
041720     IF WS-LINE-COUNT NOT < WS-LINES-PER-PAGE
041730         ADD 1 TO WS-PAGE-COUNT
041740         MOVE ZERO TO WS-LINE-COUNT
041750         WRITE RPTOUT-RECORD FROM RPT-BLANK-LINE
041760         WRITE RPTOUT-RECORD FROM RPT-AGE-HEADING-LINE
041770     END-IF.
041780
041790 3175-CHECK-FOR-NEW-PAGE-EXIT.
041800     EXIT.
041810
041820 3200-WRITE-AGING-FOOTER.
041830
041840     WRITE RPTOUT-RECORD FROM RPT-BLANK-LINE.
041850     MOVE 'TOTAL OUTSTANDING' TO RPT-DBA-LABEL.
041860     MOVE WS-AGE-TOTAL-OUTSTAND TO RPT-DBA-VALUE.
041870     WRITE RPTOUT-RECORD FROM RPT-DB-AMOUNT-LINE.
041880     MOVE 'OVERDUE AMOUNT' TO RPT-DBA-LABEL.
041890     MOVE WS-AGE-OVERDUE-AMOUNT TO RPT-DBA-VALUE.
041900     WRITE RPTOUT-RECORD FROM RPT-DB-AMOUNT-LINE.
041910     MOVE 'INVOICE COUNT' TO RPT-DBC-LABEL.
041920     MOVE WS-AGE-INVOICE-COUNT TO RPT-DBC-VALUE.
041930     WRITE RPTOUT-RECORD FROM RPT-DB-COUNT-LINE.
041940     MOVE 'OVERDUE COUNT' TO RPT-DBC-LABEL.
041950     MOVE WS-AGE-OVERDUE-COUNT TO RPT-DBC-VALUE.
041960     WRITE RPTOUT-RECORD FROM RPT-DB-COUNT-LINE.
041970
041980 3200-WRITE-AGING-FOOTER-EXIT.
041990     EXIT.
042000
042010 0900-CLOSE-FILES.
042020
042030     CLOSE ORGANIZATION-FILE
042040           CLIENT-FILE
042050           INVOICE-FILE
042060           PARM-FILE
042070           RPTOUT-FILE.
042080
042090 0900-CLOSE-FILES-EXIT.
042100     EXIT.
042110
042120 0950-DISPLAY-RUN-TOTALS.
042130
042140     DISPLAY 'INVRPT - INVOICES ON DASHBOARD     : '
042150             WS-DB-INVOICE-COUNT.
042160     DISPLAY 'INVRPT - REVENUE SECTION INVOICES  : '
042170             WS-REV-GRAND-COUNT.
042180     DISPLAY 'INVRPT - AGING SECTION INVOICES    : '
042190             WS-AGE-INVOICE-COUNT.
042200     DISPLAY 'INVRPT - AGING REPORT PAGE COUNT   : '
042210             WS-PAGE-COUNT.
042220
042230 0950-DISPLAY-RUN-TOTALS-EXIT.
042240     EXIT.
