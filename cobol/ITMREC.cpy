000100******************************************************************
000200*    COPYBOOK    ITMREC                                          *
000300*    DESCRIPTION  INVOICE LINE-ITEM RECORD - ITMFILE, SORTED BY   *
000400*                 ITM-INVOICE-ID THEN ITM-SORT-ORDER.  ITM-SORT-  *
000500*                 ORDER IS 1-ORIGIN IN THIS SHOP'S FILES (THE     *
000600*                 ON-LINE SYSTEM THAT FEEDS US NUMBERS FROM 0).   *
000700*    RECORD LENGTH  120                                           *
000800*------------------------------------------------------------------
000900*    MAINTENANCE LOG                                              *
001000*    DATE      BY   TICKET    DESCRIPTION                         *
001100*    04/02/91  RPL  BIL-0003  ORIGINAL COPYBOOK                   *
001200*    02/18/95  HNS  BIL-0051  ADDED ITM-DISCOUNT-PERCENT          *
001300*    09/22/98  DWK  BIL-0119  Y2K REVIEW - NO DATE FIELDS HERE    *
001350*    03/14/11  TMJ  BIL-0233  ITM-UNIT-PRICE, ITM-TAX-RATE AND     *
001360*                             ITM-DISCOUNT-PERCENT REPACKED COMP-3*
001370*                             TO MATCH THE SHOP'S OTHER MASTER    *
001380*                             FILE MONEY AND RATE FIELDS          *
001400******************************************************************
001500 01  INVOICE-ITEM-RECORD.
001600     05  ITM-INVOICE-ID              PIC X(08).
001700     05  ITM-SORT-ORDER              PIC 9(03).
001800     05  ITM-DESCRIPTION             PIC X(40).
001900     05  ITM-QUANTITY                PIC S9(05)V99.
002000     05  ITM-UNIT-PRICE              PIC S9(07)V99 COMP-3.
002100     05  ITM-TAX-RATE                PIC 9(03)V99 COMP-3.
002200     05  ITM-DISCOUNT-PERCENT        PIC 9(03)V99 COMP-3.
002300     05  FILLER                      PIC X(51).
