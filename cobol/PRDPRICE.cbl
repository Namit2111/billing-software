000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRDPRICE.
000300 AUTHOR.        R P LUNSFORD.
000400 INSTALLATION.  BILLING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  04/09/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM:  PRDPRICE                                            *
001100*                                                                *
001200*  SUBROUTINE CALLED FROM THE INVOICE MAINTENANCE AND CATALOGUE  *
001300*  JOBS TO COMPUTE A PRODUCT'S TAX-INCLUDED UNIT PRICE:          *
001400*                                                                *
001500*       PRICE-WITH-TAX = UNIT-PRICE * (1 + TAX-RATE / 100)       *
001600*                                                                *
001700*  CALLING PROGRAM SUPPLIES THE PRODUCT MASTER RECORD (PRDREC)   *
001800*  AND A ONE-FIELD RESULT AREA; THIS PROGRAM DOES NOT OPEN ANY   *
001900*  FILES OF ITS OWN.                                             *
002000*                                                                *
002100*  LINKAGE:                                                      *
002200*     PARM 1 - PRODUCT MASTER RECORD    (PASSED, NOT CHANGED)    *
002300*     PARM 2 - PRICE-WITH-TAX RESULT    (PASSED AND SET)         *
002400******************************************************************
002500*    MAINTENANCE LOG                                              *
002600*    DATE      BY   TICKET    DESCRIPTION                         *
002700*    04/09/91  RPL  BIL-0005  ORIGINAL PROGRAM                    *
002800*    09/22/98  DWK  BIL-0119  Y2K REVIEW - NO DATE FIELDS USED    *
002900*    06/04/03  TMJ  BIL-0184  MOVED HERE FROM THE ON-LINE PRICE   *
003000*                             QUOTE SCREEN PROGRAM SO BATCH AND   *
003100*                             ON-LINE SHARE ONE FORMULA           *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-390.
003700 OBJECT-COMPUTER.   IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300
004400 01  WS-PROGRAM-STATUS               PIC X(30) VALUE SPACES.
004500
004600 01  WS-CALC-FIELDS.
004700     05  WS-TAX-FACTOR               PIC 9(03)V9999 VALUE ZERO.
004800     05  WS-RAW-RESULT               PIC S9(09)V9999 VALUE ZERO.
004900     05  WS-CALL-COUNT               PIC S9(07) COMP VALUE ZERO.
004950     05  WS-CALL-COUNT-ALT REDEFINES WS-CALL-COUNT
004960                                     PIC X(04).
005000
005100 01  WS-TAX-FACTOR-ALT REDEFINES WS-TAX-FACTOR.
005200     05  WS-TAX-FACTOR-WHOLE         PIC 9(03).
005300     05  WS-TAX-FACTOR-DEC           PIC 9(04).
005400
005500 01  WS-RAW-RESULT-ALT REDEFINES WS-RAW-RESULT.
005600     05  WS-RAW-RESULT-SIGN-TEST     PIC S9(09).
005700     05  FILLER                      PIC 9(04).
005800
005900 LINKAGE SECTION.
006000
006100 01  PRD-RECORD-AREA.
006200     COPY PRDREC.
006300
006400 01  PRD-PRICE-RESULT.
006500     05  PRD-PRICE-WITH-TAX          PIC S9(09)V99.
006600     05  PRD-PRICE-RETURN-CODE       PIC X(01).
006700         88  PRD-PRICE-OK                 VALUE '0'.
006800         88  PRD-PRICE-PRODUCT-INACTIVE  VALUE '1'.
006900
007000 PROCEDURE DIVISION USING PRD-RECORD-AREA, PRD-PRICE-RESULT.
007100
007200 0000-MAIN-LINE.
007300
007400     MOVE 'CALCULATING PRICE WITH TAX' TO WS-PROGRAM-STATUS.
007500     ADD 1 TO WS-CALL-COUNT.
007600     MOVE '0' TO PRD-PRICE-RETURN-CODE.
007700     IF PRD-IS-INACTIVE
007800         MOVE '1' TO PRD-PRICE-RETURN-CODE
007900     END-IF.
008000     PERFORM 0100-COMPUTE-PRICE-WITH-TAX THRU
008100                                 0100-COMPUTE-PRICE-WITH-TAX-EXIT.
008200     MOVE 'RETURNING TO CALLER' TO WS-PROGRAM-STATUS.
008300     GOBACK.
008400
008500 0100-COMPUTE-PRICE-WITH-TAX.
008600
008700     COMPUTE WS-TAX-FACTOR ROUNDED =
008800             1 + (PRD-TAX-RATE / 100).
008900     COMPUTE WS-RAW-RESULT ROUNDED =
009000             PRD-UNIT-PRICE * WS-TAX-FACTOR.
009100     MOVE WS-RAW-RESULT TO PRD-PRICE-WITH-TAX.
009200
009300 0100-COMPUTE-PRICE-WITH-TAX-EXIT.
009400     EXIT.
