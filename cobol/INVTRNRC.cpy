000100******************************************************************
000200*    COPYBOOK    INVTRNRC                                        *
000300*    DESCRIPTION  DAILY INVOICE-MAINTENANCE TRANSACTION RECORD -  *
000400*                 ITRNFILE.  ONE CARD PER LIFE-CYCLE ACTION       *
000500*                 AGAINST INVFILE, PREPARED BY THE FRONT-END      *
000600*                 EXTRACT JOB THAT RUNS AHEAD OF INVMAINT.        *
000700*    RECORD LENGTH  100                                           *
000800*------------------------------------------------------------------
000900*    MAINTENANCE LOG                                              *
001000*    DATE      BY   TICKET    DESCRIPTION                         *
001100*    06/04/03  TMJ  BIL-0184  ORIGINAL COPYBOOK - REPLACES THE    *
001200*                             SCREEN-DRIVEN MAINTENANCE SCREENS   *
001300*                             WITH A BATCH TRANSACTION CARD       *
001400******************************************************************
001500 01  INVOICE-TRANSACTION-RECORD.
001600     05  TRN-ACTION                  PIC X(01).
001700         88  TRN-ACTION-NEW               VALUE 'N'.
001800         88  TRN-ACTION-SEND              VALUE 'S'.
001900         88  TRN-ACTION-PAY                VALUE 'P'.
002000         88  TRN-ACTION-DELETE            VALUE 'D'.
002100     05  TRN-INVOICE-ID              PIC X(08).
002200     05  TRN-CLIENT-ID               PIC X(08).
002300     05  TRN-ISSUE-DATE              PIC 9(08).
002400     05  TRN-DUE-DATE                PIC 9(08).
002500     05  TRN-AMOUNT-PAID             PIC S9(09)V99.
002600     05  TRN-PRODUCT-ID              PIC X(08).
002700     05  FILLER                      PIC X(48).
