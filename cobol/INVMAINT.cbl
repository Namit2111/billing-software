000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVMAINT.
000300 AUTHOR.        R P LUNSFORD.
000400 INSTALLATION.  BILLING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  04/15/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM:  INVMAINT                                            *
001100*                                                                *
001200*  DAILY INVOICE MAINTENANCE RUN.  READS THE INVOICE-MAINTENANCE *
001300*  TRANSACTION CARDS (ITRNFILE) PREPARED BY THE FRONT-END        *
001400*  EXTRACT JOB AND APPLIES THEM AGAINST AN IN-MEMORY COPY OF     *
001500*  INVFILE:                                                      *
001600*                                                                *
001700*     N  -  NEW INVOICE.  ASSIGNS THE NEXT INVOICE NUMBER FROM   *
001800*            THE ORGANIZATION CONTROL RECORD, DEFAULTS THE DUE   *
001900*            DATE AND CURRENCY, STARTS THE INVOICE IN DRAFT.     *
002000*     S  -  SEND.  DRAFT ONLY, AND ONLY IF THE INVOICE ALREADY   *
002100*            HAS LINE ITEMS ON ITMFILE.                          *
002200*     P  -  PAY.  NOT ALLOWED AGAINST A DRAFT OR AN INVOICE      *
002300*            ALREADY PAID.  AMOUNT PAID DEFAULTS TO THE INVOICE  *
002400*            TOTAL WHEN THE CARD DOES NOT CARRY ONE.             *
002500*     D  -  DELETE.  DRAFT ONLY.  THE ITEMS ARE LEFT ON ITMFILE  *
002600*            AND ARE SKIPPED BY INVCALC WHEN THEIR INVOICE IS NO *
002700*            LONGER ON FILE (SEE INVCALC PARAGRAPH 0620).        *
002800*                                                                *
002900*  INVFILE ITSELF CARRIES NO ACTIVE KEY - THIS JOB AND INVCALC   *
003000*  AND INVRPT ALL WORK FROM AN IN-MEMORY TABLE LOADED AT START   *
003100*  AND WRITE THE TABLE BACK OUT IN INV-ID ORDER AT THE END,      *
003200*  USING THE SAME SORT/RELEASE/RETURN TECHNIQUE THE AGED TRIAL   *
003300*  BALANCE JOB USES FOR ITS OWN OUTPUT FILE.                     *
003400******************************************************************
003500*    MAINTENANCE LOG                                              *
003600*    DATE      BY   TICKET    DESCRIPTION                         *
003700*    04/15/91  RPL  BIL-0004  ORIGINAL PROGRAM                    *
003800*    07/30/96  HNS  BIL-0077  CLIENT DISPLAY NAME FALLS BACK TO   *
003900*                             CLI-NAME WHEN COMPANY NAME BLANK    *
004000*    09/22/98  DWK  BIL-0119  Y2K - INVOICE DATES CARRY FULL      *
004100*                             CENTURY; DATECALC NOW DOES THE DUE  *
004200*                             DATE MATH INSTEAD OF IN-LINE ADD    *
004300*    06/04/03  TMJ  BIL-0184  REPLACED THE ON-LINE MAINTENANCE    *
004400*                             SCREENS WITH THE ITRNFILE BATCH     *
004500*                             TRANSACTION CARD AND ADDED THE      *
004600*                             PRDPRICE AUDIT CALL ON NEW-INVOICE  *
004700*    11/02/07  TMJ  BIL-0211  ADDED TABLE-FULL ABEND CHECKS ON    *
004800*                             ALL FOUR WORKING-STORAGE TABLES     *
004810*    07/19/10  LKW  BIL-0237  PARAGRAPHS RE-CAST AS PERFORM ...   *
004820*                             THRU ... EXIT RANGES WITH GO TO     *
004830*                             EXITS OUT OF THE READ PARAGRAPHS,   *
004840*                             TO MATCH SHOP STANDARD - MISSED     *
004841*                             THIS PROGRAM IN THE BIL-0231/0232/  *
004842*                             0233/0234 PASS OVER THE OTHER FOUR  *
004843*                             PROGRAMS IN THIS RUN                *
004850*    03/14/11  TMJ  BIL-0233  TAX-FILE OPENED AND LOADED INTO A   *
004860*                             NEW SEARCH ALL TABLE SO THE PRICE   *
004870*                             AUDIT TRAIL CAN NAME THE CATALOGUE  *
004880*                             TAX THAT MATCHES THE PRODUCT'S      *
004890*                             RATE; ORG/PRODUCT MONEY AND RATE    *
004891*                             FIELDS AND THE INVOICE TABLE REPACKED*
004892*                             COMP-3, INVOICE LAYOUT NOW COMES    *
004893*                             FROM COPY INVREC INSTEAD OF A HAND- *
004894*                             CARRIED FIELD LIST                  *
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-390.
005500 OBJECT-COMPUTER.   IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT ORGANIZATION-FILE   ASSIGN TO ORGFILE
006300         FILE STATUS IS WS-ORGFILE-STATUS.
006400
006500     SELECT CLIENT-FILE        ASSIGN TO CLIFILE
006600         FILE STATUS IS WS-CLIFILE-STATUS.
006700
006800     SELECT PRODUCT-FILE       ASSIGN TO PRDFILE
006900         FILE STATUS IS WS-PRDFILE-STATUS.
007000
007100     SELECT ITEM-FILE          ASSIGN TO ITMFILE
007200         FILE STATUS IS WS-ITMFILE-STATUS.
007300
007310     SELECT TAX-FILE           ASSIGN TO TAXFILE
007320         FILE STATUS IS WS-TAXFILE-STATUS.
007330
007400     SELECT TRANSACTION-FILE   ASSIGN TO ITRNFILE
007500         FILE STATUS IS WS-ITRNFILE-STATUS.
007600
007700     SELECT OLD-INVOICE-FILE   ASSIGN TO INVFILE
007800         FILE STATUS IS WS-OLDINV-STATUS.
007900
008000     SELECT NEW-INVOICE-FILE   ASSIGN TO NEWINVFL
008100         FILE STATUS IS WS-NEWINV-STATUS.
008200
008300     SELECT INVOICE-SORT-FILE  ASSIGN TO SRTINV01.
008400
008500******************************************************************
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900 FD  ORGANIZATION-FILE
009000     RECORDING MODE IS F.
009100 COPY ORGREC.
009200
009300 FD  CLIENT-FILE
009400     RECORDING MODE IS F.
009500 COPY CLIREC.
009600
009700 FD  PRODUCT-FILE
009800     RECORDING MODE IS F.
009900 COPY PRDREC.
010000
010100 FD  ITEM-FILE
010200     RECORDING MODE IS F.
010300 COPY ITMREC.
010330
010340 FD  TAX-FILE
010350     RECORDING MODE IS F.
010360 COPY TAXREC.
010400
010500 FD  TRANSACTION-FILE
010600     RECORDING MODE IS F.
010700 COPY INVTRNRC.
010800
010900 FD  OLD-INVOICE-FILE
011000     RECORDING MODE IS F.
011100 01  OLD-INVOICE-RECORD          PIC X(120).
011200
011300 FD  NEW-INVOICE-FILE
011400     RECORDING MODE IS F.
011500 01  NEW-INVOICE-RECORD          PIC X(120).
011600
011700 SD  INVOICE-SORT-FILE
011800     RECORD CONTAINS 120 CHARACTERS
011900     DATA RECORD IS INVOICE-SORT-RECORD.
012000
012100 01  INVOICE-SORT-RECORD.
012200     05  SRT-INV-ID              PIC X(08).
012300     05  SRT-INV-REST            PIC X(112).
012400
012500******************************************************************
012600 WORKING-STORAGE SECTION.
012700
012800 01  PROGRAM-INDICATOR-SWITCHES.
012900     05  WS-CLIFILE-EOF-SW       PIC X(03)  VALUE 'NO '.
013000         88  CLIFILE-EOF                     VALUE 'YES'.
013100     05  WS-PRDFILE-EOF-SW       PIC X(03)  VALUE 'NO '.
013200         88  PRDFILE-EOF                     VALUE 'YES'.
013300     05  WS-ITMFILE-EOF-SW       PIC X(03)  VALUE 'NO '.
013400         88  ITMFILE-EOF                     VALUE 'YES'.
013500     05  WS-ITRNFILE-EOF-SW      PIC X(03)  VALUE 'NO '.
013600         88  ITRNFILE-EOF                    VALUE 'YES'.
013620     05  WS-TAXFILE-EOF-SW       PIC X(03)  VALUE 'NO '.
013640         88  TAXFILE-EOF                     VALUE 'YES'.
013700     05  WS-OLDINV-EOF-SW        PIC X(03)  VALUE 'NO '.
013800         88  OLDINV-EOF                      VALUE 'YES'.
013900     05  WS-SORT-RETURN-EOF-SW   PIC X(03)  VALUE 'NO '.
014000         88  SORT-RETURN-EOF                 VALUE 'YES'.
014100     05  WS-CLIENT-FOUND-SW      PIC X(03)  VALUE SPACES.
014200         88  CLIENT-FOUND                    VALUE 'YES'.
014300     05  WS-PRODUCT-FOUND-SW     PIC X(03)  VALUE SPACES.
014400         88  PRODUCT-FOUND                   VALUE 'YES'.
014420     05  WS-TAX-FOUND-SW         PIC X(03)  VALUE SPACES.
014440         88  TAX-RATE-FOUND                  VALUE 'YES'.
014500     05  WS-INVOICE-FOUND-SW     PIC X(03)  VALUE SPACES.
014600         88  INVOICE-FOUND                   VALUE 'YES'.
014700
014800 01  WS-FILE-STATUS-FIELDS.
014900     05  WS-ORGFILE-STATUS       PIC X(02)  VALUE SPACES.
015000     05  WS-CLIFILE-STATUS       PIC X(02)  VALUE SPACES.
015100     05  WS-PRDFILE-STATUS       PIC X(02)  VALUE SPACES.
015200     05  WS-ITMFILE-STATUS       PIC X(02)  VALUE SPACES.
015300     05  WS-ITRNFILE-STATUS      PIC X(02)  VALUE SPACES.
015320     05  WS-TAXFILE-STATUS       PIC X(02)  VALUE SPACES.
015400     05  WS-OLDINV-STATUS        PIC X(02)  VALUE SPACES.
015500     05  WS-NEWINV-STATUS        PIC X(02)  VALUE SPACES.
015600
015700******************************************************************
015800*  MASTER TABLES BUILT AT START OF RUN.  CLIENT AND PRODUCT ARE  *
015900*  LOADED IN KEY ORDER STRAIGHT OFF THEIR SORTED MASTER FILES SO *
016000*  THEY CAN BE SEARCHED WITH SEARCH ALL.  THE INVOICE TABLE HAS  *
016100*  NEW INVOICES APPENDED AT THE BOTTOM DURING THE RUN AND SO IS  *
016200*  SEARCHED THE SLOW WAY, WITH AN ORDINARY SEARCH.               *
016300******************************************************************
016400 01  WS-CLIENT-TABLE.
016500     05  WS-CLIENT-TABLE-COUNT   PIC S9(05) COMP VALUE ZERO.
016600     05  WS-CLIENT-ENTRY OCCURS 2000 TIMES
016700                         ASCENDING KEY IS WS-CLI-ID
016800                         INDEXED BY CLI-IDX.
016900         10  WS-CLI-ID           PIC X(08).
017000         10  WS-CLI-DISPLAY-NAME PIC X(40).
017100         10  WS-CLI-CURRENCY     PIC X(03).
017200         10  WS-CLI-ACTIVE-FLAG  PIC X(01).
017300
017400 01  WS-PRODUCT-TABLE.
017500     05  WS-PRODUCT-TABLE-COUNT  PIC S9(05) COMP VALUE ZERO.
017600     05  WS-PRODUCT-ENTRY OCCURS 2000 TIMES
017700                         ASCENDING KEY IS WS-PRD-ID
017800                         INDEXED BY PRD-IDX.
017900         10  WS-PRD-RECORD           PIC X(100).
018000         10  WS-PRD-RECORD-R REDEFINES WS-PRD-RECORD.
018010             15  WS-PRD-ID               PIC X(08).
018020             15  WS-PRD-NAME             PIC X(40).
018030             15  WS-PRD-UNIT-PRICE       PIC S9(07)V99 COMP-3.
018040             15  WS-PRD-UNIT             PIC X(10).
018050             15  WS-PRD-TAX-RATE         PIC 9(03)V99 COMP-3.
018060             15  WS-PRD-ACTIVE-FLAG      PIC X(01).
018070             15  FILLER                  PIC X(33).
018080
018090 01  WS-TAX-TABLE.
018100     05  WS-TAX-TABLE-COUNT      PIC S9(05) COMP VALUE ZERO.
018110     05  WS-TAX-ENTRY OCCURS 200 TIMES
018120                         ASCENDING KEY IS WS-TAX-ID
018130                         INDEXED BY TAX-IDX.
018140         10  WS-TAX-ID               PIC X(08).
018150         10  WS-TAX-NAME             PIC X(30).
018160         10  WS-TAX-RATE             PIC 9(03)V99 COMP-3.
018170         10  WS-TAX-DEFAULT-FLAG     PIC X(01).
018180         10  WS-TAX-ACTIVE-FLAG      PIC X(01).
018190
018300 01  WS-ITEM-COUNT-TABLE.
018400     05  WS-ITEM-COUNT-TABLE-COUNT  PIC S9(05) COMP VALUE ZERO.
018500     05  WS-ITEM-COUNT-ENTRY OCCURS 5000 TIMES
018600                         ASCENDING KEY IS WS-ITC-INVOICE-ID
018700                         INDEXED BY ITC-IDX.
018800         10  WS-ITC-INVOICE-ID   PIC X(08).
018900         10  WS-ITC-LINE-COUNT   PIC S9(05) COMP.
019000
019100 01  WS-INVOICE-TABLE.
019200     05  WS-INVOICE-TABLE-COUNT  PIC S9(05) COMP VALUE ZERO.
019300     05  WS-INVOICE-ENTRY OCCURS 5000 TIMES
019400                         INDEXED BY INV-IDX.
019500         10  WS-INV-RECORD       PIC X(120).
019600         10  WS-INV-RECORD-R REDEFINES WS-INV-RECORD.
019610             COPY INVREC REPLACING LEADING ==INVRC-== BY ==WS-INV-==.
021000
021100******************************************************************
021200*  MISCELLANEOUS WORKING FIELDS                                  *
021300******************************************************************
021400 01  WS-ORG-WORK-AREA.
021500     05  WS-ORG-RECORD           PIC X(80).
021600     05  WS-ORG-RECORD-R REDEFINES WS-ORG-RECORD.
021700         10  WS-ORG-ID               PIC X(08).
021800         10  WS-ORG-NAME             PIC X(40).
021900         10  WS-ORG-CURRENCY         PIC X(03).
022000         10  WS-ORG-INV-PREFIX       PIC X(08).
022100         10  WS-ORG-INV-NEXT-NUMBER  PIC 9(06).
022200         10  WS-ORG-DEF-TAX-RATE     PIC 9(03)V99 COMP-3.
022300         10  WS-ORG-DEF-PAYMENT-TRM  PIC 9(03).
022400         10  FILLER                  PIC X(09).
022500
022600 01  WS-COUNTERS.
022700     05  WS-TRAN-READ-CTR        PIC S9(07) COMP VALUE ZERO.
022800     05  WS-TRAN-NEW-CTR         PIC S9(07) COMP VALUE ZERO.
022900     05  WS-TRAN-SEND-CTR        PIC S9(07) COMP VALUE ZERO.
023000     05  WS-TRAN-PAY-CTR         PIC S9(07) COMP VALUE ZERO.
023100     05  WS-TRAN-DELETE-CTR      PIC S9(07) COMP VALUE ZERO.
023200     05  WS-TRAN-REJECT-CTR      PIC S9(07) COMP VALUE ZERO.
023300     05  WS-INVOICE-WRITTEN-CTR  PIC S9(07) COMP VALUE ZERO.
023400     05  WS-SUBSCRIPT-WORK       PIC S9(05) COMP VALUE ZERO.
023500     05  WS-PREFIX-LEN           PIC S9(03) COMP VALUE ZERO.
023600
023700 01  WS-INVOICE-NUMBER-WORK.
023800     05  WS-INVNO-PREFIX         PIC X(08).
023900     05  WS-INVNO-DASH           PIC X(01) VALUE '-'.
024000     05  WS-INVNO-DIGITS         PIC X(06).
024100
024200 01  WS-INVOICE-NUMBER-ALT REDEFINES WS-INVOICE-NUMBER-WORK.
024300     05  WS-INVNO-FULL           PIC X(15).
024400
024500 01  WS-NUMBER-EDIT-AREA.
024600     05  WS-NUMBER-SMALL         PIC 9(04).
024700     05  WS-NUMBER-LARGE         PIC ZZZZZ9.
024800
024900 01  WS-AMOUNT-WORK.
025000     05  WS-AMOUNT-VALUE         PIC S9(09)V99 VALUE ZERO.
025100
025200 01  WS-AMOUNT-WORK-ALT REDEFINES WS-AMOUNT-WORK.
025300     05  WS-AMOUNT-SIGN-TEST     PIC S9(09)V99.
025400
025500 01  WS-PRODUCT-PRICE-RESULT.
025600     05  WS-PRICE-WITH-TAX       PIC S9(09)V99.
025700     05  WS-PRICE-RETURN-CODE    PIC X(01).
025800
025900 01  WS-AUDIT-LINE.
026000     05  FILLER                  PIC X(20)
026100                    VALUE 'NEW INVOICE PRICED -'.
026200     05  WS-AUDIT-PRODUCT        PIC X(08).
026300     05  FILLER                  PIC X(01) VALUE SPACES.
026400     05  WS-AUDIT-PRICE          PIC Z,ZZZ,ZZ9.99-.
026500
026600 COPY DATECPRM.
026700
026800******************************************************************
026900 PROCEDURE DIVISION.
027000******************************************************************
027100
027200 0000-MAIN-LINE.
027300
027400     PERFORM 0100-OPEN-FILES THRU 0100-OPEN-FILES-EXIT.
027500     PERFORM 0110-LOAD-ORGANIZATION-RECORD THRU
027510                         0110-LOAD-ORGANIZATION-RECORD-EXIT.
027600     PERFORM 0200-LOAD-CLIENT-TABLE THRU
027610                         0200-LOAD-CLIENT-TABLE-EXIT.
027700     PERFORM 0300-LOAD-PRODUCT-TABLE THRU
027710                         0300-LOAD-PRODUCT-TABLE-EXIT.
027750     PERFORM 0350-LOAD-TAX-TABLE THRU
027760                         0350-LOAD-TAX-TABLE-EXIT.
027800     PERFORM 0400-LOAD-ITEM-COUNT-TABLE THRU
027810                         0400-LOAD-ITEM-COUNT-TABLE-EXIT.
027900     PERFORM 0500-LOAD-INVOICE-TABLE THRU
027910                         0500-LOAD-INVOICE-TABLE-EXIT.
028000     PERFORM 0600-PROCESS-TRANSACTIONS THRU
028010                         0600-PROCESS-TRANSACTIONS-EXIT
028100             UNTIL ITRNFILE-EOF.
028200     PERFORM 0700-WRITE-NEW-INVOICE-FILE THRU
028210                         0700-WRITE-NEW-INVOICE-FILE-EXIT.
028300     PERFORM 0800-REWRITE-ORGANIZATION-RECORD THRU
028310                         0800-REWRITE-ORGANIZATION-RECORD-EXIT.
028400     PERFORM 0900-CLOSE-FILES THRU 0900-CLOSE-FILES-EXIT.
028500     PERFORM 0950-DISPLAY-RUN-TOTALS THRU
028510                         0950-DISPLAY-RUN-TOTALS-EXIT.
028600     GOBACK.
028700
028800 0100-OPEN-FILES.
028900
029000     OPEN I-O    ORGANIZATION-FILE.
029100     OPEN INPUT  CLIENT-FILE
029200                 PRODUCT-FILE
029300                 ITEM-FILE
029350                 TAX-FILE
029400                 TRANSACTION-FILE
029500                 OLD-INVOICE-FILE.
029600     IF WS-ORGFILE-STATUS NOT = '00'
029700         DISPLAY 'INVMAINT - ERROR OPENING ORGFILE.  RC: '
029800                 WS-ORGFILE-STATUS
029900         MOVE 16 TO RETURN-CODE
030000         STOP RUN
030100     END-IF.
030150
030160 0100-OPEN-FILES-EXIT.
030170     EXIT.
030200
030300 0110-LOAD-ORGANIZATION-RECORD.
030400
030500     READ ORGANIZATION-FILE INTO WS-ORG-RECORD-R.
030600     IF WS-ORGFILE-STATUS NOT = '00'
030700         DISPLAY 'INVMAINT - ERROR READING ORGFILE.  RC: '
030800                 WS-ORGFILE-STATUS
030900         MOVE 16 TO RETURN-CODE
031000         STOP RUN
031100     END-IF.
031150
031160 0110-LOAD-ORGANIZATION-RECORD-EXIT.
031170     EXIT.
031200
031300 0200-LOAD-CLIENT-TABLE.
031400
031500     PERFORM 0210-READ-CLIENT-RECORD THRU
031510                         0210-READ-CLIENT-RECORD-EXIT.
031600     PERFORM 0220-ADD-CLIENT-TABLE-ENTRY THRU
031610                         0220-ADD-CLIENT-TABLE-ENTRY-EXIT
031700             UNTIL CLIFILE-EOF.
031750
031760 0200-LOAD-CLIENT-TABLE-EXIT.
031770     EXIT.
031800
031850*  0210 READS THE NEXT CLIENT MASTER RECORD.  ON END OF FILE THE
031860*  GO TO SKIPS STRAIGHT TO THE EXIT, THE SAME WAY INVSWEEP'S
031870*  MASTER-FILE READ PARAGRAPH DOES.
031900 0210-READ-CLIENT-RECORD.
032000
032100     READ CLIENT-FILE
032200         AT END MOVE 'YES' TO WS-CLIFILE-EOF-SW
032210                GO TO 0210-READ-CLIENT-RECORD-EXIT.
032220
032230 0210-READ-CLIENT-RECORD-EXIT.
032240     EXIT.
032300
032400 0220-ADD-CLIENT-TABLE-ENTRY.
032500
032600     ADD 1 TO WS-CLIENT-TABLE-COUNT.
032700     IF WS-CLIENT-TABLE-COUNT > 2000
032800         DISPLAY 'INVMAINT - CLIENT TABLE FULL.  ABENDING.'
032900         MOVE 16 TO RETURN-CODE
033000         STOP RUN
033100     END-IF.
033200     SET CLI-IDX TO WS-CLIENT-TABLE-COUNT.
033300     MOVE CLI-ID TO WS-CLI-ID (CLI-IDX).
033400     IF CLI-COMPANY-NAME = SPACES
033500         MOVE CLI-NAME TO WS-CLI-DISPLAY-NAME (CLI-IDX)
033600     ELSE
033700         MOVE CLI-COMPANY-NAME TO WS-CLI-DISPLAY-NAME (CLI-IDX)
033800     END-IF.
033900     MOVE CLI-CURRENCY TO WS-CLI-CURRENCY (CLI-IDX).
034000     MOVE CLI-ACTIVE-FLAG TO WS-CLI-ACTIVE-FLAG (CLI-IDX).
034100     PERFORM 0210-READ-CLIENT-RECORD THRU
034110                         0210-READ-CLIENT-RECORD-EXIT.
034120
034130 0220-ADD-CLIENT-TABLE-ENTRY-EXIT.
034140     EXIT.
034200
034300 0300-LOAD-PRODUCT-TABLE.
034400
034500     PERFORM 0310-READ-PRODUCT-RECORD THRU
034510                         0310-READ-PRODUCT-RECORD-EXIT.
034600     PERFORM 0320-ADD-PRODUCT-TABLE-ENTRY THRU
034610                         0320-ADD-PRODUCT-TABLE-ENTRY-EXIT
034700             UNTIL PRDFILE-EOF.
034750
034760 0300-LOAD-PRODUCT-TABLE-EXIT.
034770     EXIT.
034800
034850*  0310 READS THE NEXT PRODUCT MASTER RECORD.  ON END OF FILE THE
034860*  GO TO SKIPS STRAIGHT TO THE EXIT, THE SAME WAY AS 0210 ABOVE.
034900 0310-READ-PRODUCT-RECORD.
035000
035100     READ PRODUCT-FILE
035200         AT END MOVE 'YES' TO WS-PRDFILE-EOF-SW
035210                GO TO 0310-READ-PRODUCT-RECORD-EXIT.
035220
035230 0310-READ-PRODUCT-RECORD-EXIT.
035240     EXIT.
035300
035400 0320-ADD-PRODUCT-TABLE-ENTRY.
035500
035600     ADD 1 TO WS-PRODUCT-TABLE-COUNT.
035700     IF WS-PRODUCT-TABLE-COUNT > 2000
035800         DISPLAY 'INVMAINT - PRODUCT TABLE FULL.  ABENDING.'
035900         MOVE 16 TO RETURN-CODE
036000         STOP RUN
036100     END-IF.
036200     SET PRD-IDX TO WS-PRODUCT-TABLE-COUNT.
036300     MOVE PRODUCT-MASTER-RECORD TO WS-PRD-RECORD (PRD-IDX).
036400     PERFORM 0310-READ-PRODUCT-RECORD THRU
036410                         0310-READ-PRODUCT-RECORD-EXIT.
036420
036430 0320-ADD-PRODUCT-TABLE-ENTRY-EXIT.
036440     EXIT.
036450
036460******************************************************************
036470*  0350 LOADS THE TAX CATALOGUE (TAXFILE) INTO A SEARCH ALL TABLE *
036480*  KEYED BY TAX-ID, THE SAME WAY THE CLIENT AND PRODUCT MASTERS   *
036490*  ARE LOADED ABOVE.  0622-AUDIT-PRODUCT-PRICE USES THIS TABLE TO *
036500*  LABEL THE TAX RATE PRDPRICE APPLIED ON THE AUDIT TRAIL.        *
036510******************************************************************
036520 0350-LOAD-TAX-TABLE.
036530
036540     PERFORM 0360-READ-TAX-RECORD THRU
036550                         0360-READ-TAX-RECORD-EXIT.
036560     PERFORM 0370-ADD-TAX-TABLE-ENTRY THRU
036570                         0370-ADD-TAX-TABLE-ENTRY-EXIT
036580             UNTIL TAXFILE-EOF.
036590
036600 0350-LOAD-TAX-TABLE-EXIT.
036610     EXIT.
036620
036630*  0360 READS THE NEXT TAX CATALOGUE RECORD.  ON END OF FILE THE
036640*  GO TO SKIPS STRAIGHT TO THE EXIT, THE SAME WAY THE OTHER MASTER
036650*  READ PARAGRAPHS ABOVE DO.
036660 0360-READ-TAX-RECORD.
036670
036680     READ TAX-FILE
036690         AT END MOVE 'YES' TO WS-TAXFILE-EOF-SW
036700                GO TO 0360-READ-TAX-RECORD-EXIT.
036710
036720 0360-READ-TAX-RECORD-EXIT.
036730     EXIT.
036740
036750 0370-ADD-TAX-TABLE-ENTRY.
036760
036770     ADD 1 TO WS-TAX-TABLE-COUNT.
036780     IF WS-TAX-TABLE-COUNT > 200
036790         DISPLAY 'INVMAINT - TAX TABLE FULL.  ABENDING.'
036800         MOVE 16 TO RETURN-CODE
036810         STOP RUN
036820     END-IF.
036830     SET TAX-IDX TO WS-TAX-TABLE-COUNT.
036840     MOVE TAX-ID TO WS-TAX-ID (TAX-IDX).
036850     MOVE TAX-NAME TO WS-TAX-NAME (TAX-IDX).
036860     MOVE TAX-RATE TO WS-TAX-RATE (TAX-IDX).
036870     MOVE TAX-DEFAULT-FLAG TO WS-TAX-DEFAULT-FLAG (TAX-IDX).
036880     MOVE TAX-ACTIVE-FLAG TO WS-TAX-ACTIVE-FLAG (TAX-IDX).
036890     PERFORM 0360-READ-TAX-RECORD THRU
036900                         0360-READ-TAX-RECORD-EXIT.
036910
036920 0370-ADD-TAX-TABLE-ENTRY-EXIT.
036930     EXIT.
036940
036950******************************************************************
036960*  0400 BUILDS A COUNT OF LINE ITEMS PER INVOICE OFF ITMFILE, SO *
036970*  0630-SEND-INVOICE CAN REJECT A SEND AGAINST AN EMPTY INVOICE  *
036980*  WITHOUT RE-READING ITMFILE FOR EVERY SEND TRANSACTION.        *
036990*  ITMFILE IS SORTED BY ITM-INVOICE-ID SO THE COUNT PER INVOICE  *
037000*  IS BUILT WITH A SIMPLE CONTROL BREAK.                         *
037010******************************************************************
037020 0400-LOAD-ITEM-COUNT-TABLE.
037030
037040     PERFORM 0410-READ-ITEM-RECORD THRU
037050                         0410-READ-ITEM-RECORD-EXIT.
037060     PERFORM 0420-ACCUMULATE-ITEM-COUNT THRU
037070                         0420-ACCUMULATE-ITEM-COUNT-EXIT
037080             UNTIL ITMFILE-EOF.
037090     IF WS-ITEM-COUNT-TABLE-COUNT > 0
037100         PERFORM 0430-CLOSE-ITEM-COUNT-ENTRY THRU
037110                             0430-CLOSE-ITEM-COUNT-ENTRY-EXIT
037120     END-IF.
037130
037140 0400-LOAD-ITEM-COUNT-TABLE-EXIT.
037150     EXIT.
037160
037170*  0410 READS THE NEXT LINE-ITEM RECORD.  ON END OF FILE THE GO TO
037180*  SKIPS THE READ-COUNT ADD AND DROPS STRAIGHT TO THE EXIT.
037190 0410-READ-ITEM-RECORD.
037200
037210     READ ITEM-FILE
037220         AT END MOVE 'YES' TO WS-ITMFILE-EOF-SW
037230                GO TO 0410-READ-ITEM-RECORD-EXIT.
037240
037250 0410-READ-ITEM-RECORD-EXIT.
037260     EXIT.
037270
037280 0420-ACCUMULATE-ITEM-COUNT.
037290
037300     IF WS-ITEM-COUNT-TABLE-COUNT = 0
037310         PERFORM 0440-OPEN-ITEM-COUNT-ENTRY THRU
037320                             0440-OPEN-ITEM-COUNT-ENTRY-EXIT
037330     ELSE
037340         IF ITM-INVOICE-ID NOT =
037350               WS-ITC-INVOICE-ID (WS-ITEM-COUNT-TABLE-COUNT)
037360             PERFORM 0430-CLOSE-ITEM-COUNT-ENTRY THRU
037370                                 0430-CLOSE-ITEM-COUNT-ENTRY-EXIT
037380             PERFORM 0440-OPEN-ITEM-COUNT-ENTRY THRU
037390                                 0440-OPEN-ITEM-COUNT-ENTRY-EXIT
037400         ELSE
037410             ADD 1 TO WS-ITC-LINE-COUNT
037420                     (WS-ITEM-COUNT-TABLE-COUNT)
037430         END-IF
037440     END-IF.
037450     PERFORM 0410-READ-ITEM-RECORD THRU
037460                         0410-READ-ITEM-RECORD-EXIT.
037470
037480 0420-ACCUMULATE-ITEM-COUNT-EXIT.
037490     EXIT.
037500
037510 0430-CLOSE-ITEM-COUNT-ENTRY.
037520
037530     CONTINUE.
037540
037550 0430-CLOSE-ITEM-COUNT-ENTRY-EXIT.
037560     EXIT.
037570
037580 0440-OPEN-ITEM-COUNT-ENTRY.
037590
037600     ADD 1 TO WS-ITEM-COUNT-TABLE-COUNT.
037610     IF WS-ITEM-COUNT-TABLE-COUNT > 5000
037620         DISPLAY 'INVMAINT - ITEM COUNT TABLE FULL.  ABENDING.'
037630         MOVE 16 TO RETURN-CODE
037640         STOP RUN
037650     END-IF.
037660     MOVE ITM-INVOICE-ID TO
037670             WS-ITC-INVOICE-ID (WS-ITEM-COUNT-TABLE-COUNT).
037680     MOVE 1 TO WS-ITC-LINE-COUNT (WS-ITEM-COUNT-TABLE-COUNT).
037690
037700 0440-OPEN-ITEM-COUNT-ENTRY-EXIT.
037710     EXIT.
037800
037900 0500-LOAD-INVOICE-TABLE.
038000
038010     PERFORM 0510-READ-OLD-INVOICE-RECORD THRU
038020                         0510-READ-OLD-INVOICE-RECORD-EXIT.
038030     PERFORM 0520-ADD-INVOICE-TABLE-ENTRY THRU
038040                         0520-ADD-INVOICE-TABLE-ENTRY-EXIT
038050             UNTIL OLDINV-EOF.
038060
038070 0500-LOAD-INVOICE-TABLE-EXIT.
038080     EXIT.
038090
038095*  0510 READS THE NEXT INVOICE MASTER RECORD.  ON END OF FILE THE
038096*  GO TO SKIPS STRAIGHT TO THE EXIT, MATCHING THE OTHER READS.
038100 0510-READ-OLD-INVOICE-RECORD.
038200
038300     READ OLD-INVOICE-FILE
038400         AT END MOVE 'YES' TO WS-OLDINV-EOF-SW
038410                GO TO 0510-READ-OLD-INVOICE-RECORD-EXIT.
038420
038430 0510-READ-OLD-INVOICE-RECORD-EXIT.
038440     EXIT.
038500
038600 0520-ADD-INVOICE-TABLE-ENTRY.
038700
038800     ADD 1 TO WS-INVOICE-TABLE-COUNT.
038900     IF WS-INVOICE-TABLE-COUNT > 5000
039000         DISPLAY 'INVMAINT - INVOICE TABLE FULL.  ABENDING.'
039100         MOVE 16 TO RETURN-CODE
039200         STOP RUN
039300     END-IF.
039400     SET INV-IDX TO WS-INVOICE-TABLE-COUNT.
039500     MOVE OLD-INVOICE-RECORD TO WS-INV-RECORD (INV-IDX).
039600     PERFORM 0510-READ-OLD-INVOICE-RECORD THRU
039610                         0510-READ-OLD-INVOICE-RECORD-EXIT.
039620
039630 0520-ADD-INVOICE-TABLE-ENTRY-EXIT.
039640     EXIT.
039700
039800 0600-PROCESS-TRANSACTIONS.
039900
040000     PERFORM 0610-READ-TRANSACTION-RECORD THRU
040010                         0610-READ-TRANSACTION-RECORD-EXIT.
040020     IF NOT ITRNFILE-EOF
040030         ADD 1 TO WS-TRAN-READ-CTR
040040         EVALUATE TRUE
040050             WHEN TRN-ACTION-NEW
040060                 PERFORM 0620-NEW-INVOICE THRU
040070                                     0620-NEW-INVOICE-EXIT
040080             WHEN TRN-ACTION-SEND
040090                 PERFORM 0630-SEND-INVOICE THRU
040100                                     0630-SEND-INVOICE-EXIT
040110             WHEN TRN-ACTION-PAY
040120                 PERFORM 0640-PAY-INVOICE THRU
040130                                     0640-PAY-INVOICE-EXIT
040140             WHEN TRN-ACTION-DELETE
040150                 PERFORM 0650-DELETE-INVOICE THRU
040160                                     0650-DELETE-INVOICE-EXIT
040170             WHEN OTHER
040180                 PERFORM 0660-REJECT-TRANSACTION THRU
040190                                     0660-REJECT-TRANSACTION-EXIT
040200         END-EVALUATE
040210     END-IF.
040220
040230 0600-PROCESS-TRANSACTIONS-EXIT.
040240     EXIT.
040250
040300*  0610 READS THE NEXT TRANSACTION CARD.  ON END OF FILE THE GO TO
040310*  SKIPS THE READ-COUNT ADD IN 0600 AND DROPS STRAIGHT TO THE EXIT,
040320*  MATCHING THE OTHER READ PARAGRAPHS IN THIS RUN.
040330 0610-READ-TRANSACTION-RECORD.
040400
040500     READ TRANSACTION-FILE
040600         AT END MOVE 'YES' TO WS-ITRNFILE-EOF-SW
040610                GO TO 0610-READ-TRANSACTION-RECORD-EXIT.
040620
040630 0610-READ-TRANSACTION-RECORD-EXIT.
040640     EXIT.
040700
040800******************************************************************
040900*  0620 - NEW INVOICE.  CURRENCY DEFAULTS TO THE CLIENT'S         *
041000*  CURRENCY, ELSE THE ORGANIZATION DEFAULT.  DUE DATE DEFAULTS    *
041100*  TO ISSUE DATE PLUS THE ORGANIZATION'S PAYMENT TERMS VIA THE    *
041200*  DATECALC SUBROUTINE.  IF THE CARD NAMES A CATALOGUE PRODUCT    *
041300*  THE PRDPRICE SUBROUTINE IS CALLED SO THE TAX-INCLUDED PRICE    *
041400*  APPEARS ON THE AUDIT TRAIL - THIS RUN DOES NOT ITSELF PRICE    *
041500*  LINE ITEMS, THAT IS INVCALC'S JOB.                             *
041600******************************************************************
041700 0620-NEW-INVOICE.
041800
041900     MOVE SPACES TO WS-CLIENT-FOUND-SW.
042000     SEARCH ALL WS-CLIENT-ENTRY
042100         AT END
042200             MOVE 'NO ' TO WS-CLIENT-FOUND-SW
042300         WHEN WS-CLI-ID (CLI-IDX) = TRN-CLIENT-ID
042400             MOVE 'YES' TO WS-CLIENT-FOUND-SW
042500     END-SEARCH.
042600     IF NOT CLIENT-FOUND
042700         DISPLAY 'INVMAINT - UNKNOWN CLIENT ON NEW INVOICE: '
042800                 TRN-CLIENT-ID
042900         PERFORM 0660-REJECT-TRANSACTION THRU
043000                             0660-REJECT-TRANSACTION-EXIT
043100     ELSE
043200         ADD 1 TO WS-INVOICE-TABLE-COUNT
043300         IF WS-INVOICE-TABLE-COUNT > 5000
043400             DISPLAY 'INVMAINT - INVOICE TABLE FULL.  ABENDING.'
043500             MOVE 16 TO RETURN-CODE
043600             STOP RUN
043700         END-IF
043800         SET INV-IDX TO WS-INVOICE-TABLE-COUNT
043900         MOVE SPACES TO WS-INV-RECORD (INV-IDX)
044000         MOVE TRN-INVOICE-ID TO WS-INV-ID (INV-IDX)
044100         MOVE TRN-CLIENT-ID TO WS-INV-CLIENT-ID (INV-IDX)
044200         MOVE 'D' TO WS-INV-STATUS (INV-IDX)
044300         MOVE TRN-ISSUE-DATE TO WS-INV-ISSUE-DATE (INV-IDX)
044400         IF WS-CLI-CURRENCY (CLI-IDX) = SPACES
044500             MOVE WS-ORG-CURRENCY TO WS-INV-CURRENCY (INV-IDX)
044600         ELSE
044700             MOVE WS-CLI-CURRENCY (CLI-IDX)
044800                 TO WS-INV-CURRENCY (INV-IDX)
044900         END-IF
045000         IF TRN-DUE-DATE = ZERO
045100             MOVE 'A' TO DATECALC-FUNCTION
045200             MOVE TRN-ISSUE-DATE TO DATECALC-DATE-1
045300             MOVE WS-ORG-DEF-PAYMENT-TRM TO DATECALC-DAYS-TO-ADD
045400             CALL 'DATECALC' USING DATECALC-PARMS
045500             MOVE DATECALC-RESULT-DATE TO WS-INV-DUE-DATE (INV-IDX)
045600         ELSE
045700             MOVE TRN-DUE-DATE TO WS-INV-DUE-DATE (INV-IDX)
045800         END-IF
045900         MOVE ZERO TO WS-INV-SUBTOTAL (INV-IDX)
046000                      WS-INV-DISCOUNT-TL (INV-IDX)
046100                      WS-INV-TAX-TOTAL (INV-IDX)
046200                      WS-INV-TOTAL (INV-IDX)
046300                      WS-INV-AMOUNT-PAID (INV-IDX)
046400         PERFORM 0621-FORMAT-INVOICE-NUMBER THRU
046500                             0621-FORMAT-INVOICE-NUMBER-EXIT
046600         MOVE WS-INVNO-FULL TO WS-INV-NUMBER (INV-IDX)
046700         ADD 1 TO WS-ORG-INV-NEXT-NUMBER
046800         ADD 1 TO WS-TRAN-NEW-CTR
046900         IF TRN-PRODUCT-ID NOT = SPACES
047000             PERFORM 0622-AUDIT-PRODUCT-PRICE THRU
047100                                 0622-AUDIT-PRODUCT-PRICE-EXIT
047200         END-IF
047300     END-IF.
047400
047500 0620-NEW-INVOICE-EXIT.
047600     EXIT.
047700
047800******************************************************************
047900*  0621 BUILDS INV-NUMBER AS PREFIX + '-' + THE NEXT NUMBER,      *
048000*  ZERO-PADDED TO FOUR DIGITS UNTIL THE COUNTER REACHES 10000,    *
048100*  AFTER WHICH ALL THE DIGITS PRINT WITH NO PADDING.              *
048200******************************************************************
048300 0621-FORMAT-INVOICE-NUMBER.
048400
048500     MOVE SPACES TO WS-INVOICE-NUMBER-WORK.
048600     MOVE 8 TO WS-PREFIX-LEN.
048700     PERFORM 0623-TRIM-PREFIX-STEP THRU 0623-TRIM-PREFIX-STEP-EXIT
048800             UNTIL WS-PREFIX-LEN = 0
048900                OR WS-ORG-INV-PREFIX (WS-PREFIX-LEN:1) NOT = SPACE.
049000     IF WS-PREFIX-LEN = 0
049100         MOVE 'INV' TO WS-INVNO-PREFIX
049200     ELSE
049300         MOVE WS-ORG-INV-PREFIX (1:WS-PREFIX-LEN) TO WS-INVNO-PREFIX
049400     END-IF.
049500     IF WS-ORG-INV-NEXT-NUMBER < 10000
049600         MOVE WS-ORG-INV-NEXT-NUMBER TO WS-NUMBER-SMALL
049700         MOVE WS-NUMBER-SMALL TO WS-INVNO-DIGITS
049800     ELSE
049900         MOVE WS-ORG-INV-NEXT-NUMBER TO WS-NUMBER-LARGE
050000         MOVE WS-NUMBER-LARGE TO WS-INVNO-DIGITS
050100     END-IF.
050200
050300 0621-FORMAT-INVOICE-NUMBER-EXIT.
050400     EXIT.
050500
050600 0623-TRIM-PREFIX-STEP.
050700
050800     SUBTRACT 1 FROM WS-PREFIX-LEN.
050900
051000 0623-TRIM-PREFIX-STEP-EXIT.
051100     EXIT.
051200
051300 0622-AUDIT-PRODUCT-PRICE.
051400
051500     MOVE SPACES TO WS-PRODUCT-FOUND-SW.
051600     SEARCH ALL WS-PRODUCT-ENTRY
051700         AT END
051800             MOVE 'NO ' TO WS-PRODUCT-FOUND-SW
051900         WHEN WS-PRD-ID (PRD-IDX) = TRN-PRODUCT-ID
052000             MOVE 'YES' TO WS-PRODUCT-FOUND-SW
052100     END-SEARCH.
052200     MOVE SPACES TO WS-TAX-FOUND-SW.
052300     MOVE SPACES TO WS-AUDIT-TAX-NAME.
052400     IF PRODUCT-FOUND
052500         SEARCH ALL WS-TAX-ENTRY
052600             AT END
052700                 MOVE 'NO ' TO WS-TAX-FOUND-SW
052800             WHEN WS-TAX-RATE (TAX-IDX) = WS-PRD-TAX-RATE (PRD-IDX)
052900                 MOVE 'YES' TO WS-TAX-FOUND-SW
053000         END-SEARCH
053100     END-IF.
053200     IF PRODUCT-FOUND
053300         CALL 'PRDPRICE' USING WS-PRD-RECORD (PRD-IDX)
053400                 WS-PRODUCT-PRICE-RESULT
053500         MOVE TRN-PRODUCT-ID TO WS-AUDIT-PRODUCT
053600         MOVE WS-PRICE-WITH-TAX TO WS-AUDIT-PRICE
053700         IF TAX-RATE-FOUND
053800             MOVE WS-TAX-NAME (TAX-IDX) TO WS-AUDIT-TAX-NAME
053900         END-IF
054000         DISPLAY WS-AUDIT-LINE
054100     END-IF.
054200
054300 0622-AUDIT-PRODUCT-PRICE-EXIT.
054400     EXIT.
054500
054600******************************************************************
054700*  0630 - SEND.  ALLOWED ONLY OUT OF DRAFT, AND ONLY WHEN THE     *
054800*  INVOICE HAS AT LEAST ONE LINE ON ITMFILE.                      *
054900******************************************************************
055000 0630-SEND-INVOICE.
055100
055200     PERFORM 0670-FIND-INVOICE-ENTRY THRU
055300                         0670-FIND-INVOICE-ENTRY-EXIT.
055400     IF NOT INVOICE-FOUND
055500         DISPLAY 'INVMAINT - SEND - INVOICE NOT FOUND: '
055600                 TRN-INVOICE-ID
055700         PERFORM 0660-REJECT-TRANSACTION THRU
055800                             0660-REJECT-TRANSACTION-EXIT
055900     ELSE
056000         IF WS-INV-STATUS (INV-IDX) NOT = 'D'
056100             DISPLAY 'INVMAINT - SEND - NOT A DRAFT: '
056200                     TRN-INVOICE-ID
056300             PERFORM 0660-REJECT-TRANSACTION THRU
056400                                 0660-REJECT-TRANSACTION-EXIT
056500         ELSE
056600             PERFORM 0680-FIND-ITEM-COUNT-ENTRY THRU
056700                                 0680-FIND-ITEM-COUNT-ENTRY-EXIT
056800             IF NOT INVOICE-FOUND
056900                 DISPLAY
057000                     'INVMAINT - SEND - NO LINE ITEMS ON INVOICE: '
057100                     TRN-INVOICE-ID
057200                 PERFORM 0660-REJECT-TRANSACTION THRU
057300                                     0660-REJECT-TRANSACTION-EXIT
057400             ELSE
057500                 MOVE 'S' TO WS-INV-STATUS (INV-IDX)
057600                 ADD 1 TO WS-TRAN-SEND-CTR
057700             END-IF
057800         END-IF
057900     END-IF.
058000
058100 0630-SEND-INVOICE-EXIT.
058200     EXIT.
058300
058400******************************************************************
058500*  0640 - PAY.  REJECTED AGAINST A DRAFT OR AN INVOICE ALREADY    *
058600*  PAID.  WHEN THE CARD CARRIES NO AMOUNT THE FULL INVOICE TOTAL  *
058700*  IS TAKEN AS PAID.                                              *
058800******************************************************************
058900 0640-PAY-INVOICE.
059000
059100     PERFORM 0670-FIND-INVOICE-ENTRY THRU
059200                         0670-FIND-INVOICE-ENTRY-EXIT.
059300     IF NOT INVOICE-FOUND
059400         DISPLAY 'INVMAINT - PAY - INVOICE NOT FOUND: '
059500                 TRN-INVOICE-ID
059600         PERFORM 0660-REJECT-TRANSACTION THRU
059700                             0660-REJECT-TRANSACTION-EXIT
059800     ELSE
059900         IF WS-INV-STATUS (INV-IDX) = 'D'
060000            OR WS-INV-STATUS (INV-IDX) = 'P'
060100             DISPLAY 'INVMAINT - PAY - CANNOT PAY THIS INVOICE: '
060200                     TRN-INVOICE-ID
060300             PERFORM 0660-REJECT-TRANSACTION THRU
060400                                 0660-REJECT-TRANSACTION-EXIT
060500         ELSE
060600             MOVE TRN-AMOUNT-PAID TO WS-AMOUNT-WORK
060700             IF WS-AMOUNT-SIGN-TEST = ZERO
060800                 MOVE WS-INV-TOTAL (INV-IDX)
060900                     TO WS-INV-AMOUNT-PAID (INV-IDX)
061000             ELSE
061100                 MOVE TRN-AMOUNT-PAID
061200                     TO WS-INV-AMOUNT-PAID (INV-IDX)
061300             END-IF
061400             MOVE 'P' TO WS-INV-STATUS (INV-IDX)
061500             ADD 1 TO WS-TRAN-PAY-CTR
061600         END-IF
061700     END-IF.
061800
061900 0640-PAY-INVOICE-EXIT.
062000     EXIT.
062100
062200******************************************************************
062300*  0650 - DELETE.  DRAFT ONLY.  THE ENTRY IS DROPPED FROM THE     *
062400*  TABLE SO IT NEVER REACHES THE NEW INVFILE; ITS LINE ITEMS      *
062500*  STAY ON ITMFILE AND ARE IGNORED BY INVCALC.                    *
062600******************************************************************
062700 0650-DELETE-INVOICE.
062800
062900     PERFORM 0670-FIND-INVOICE-ENTRY THRU
063000                         0670-FIND-INVOICE-ENTRY-EXIT.
063100     IF NOT INVOICE-FOUND
063200         DISPLAY 'INVMAINT - DELETE - INVOICE NOT FOUND: '
063300                 TRN-INVOICE-ID
063400         PERFORM 0660-REJECT-TRANSACTION THRU
063500                             0660-REJECT-TRANSACTION-EXIT
063600     ELSE
063700         IF WS-INV-STATUS (INV-IDX) NOT = 'D'
063800             DISPLAY 'INVMAINT - DELETE - NOT A DRAFT: '
063900                     TRN-INVOICE-ID
064000             PERFORM 0660-REJECT-TRANSACTION THRU
064100                                 0660-REJECT-TRANSACTION-EXIT
064200         ELSE
064300             MOVE 'X' TO WS-INV-STATUS (INV-IDX)
064400             ADD 1 TO WS-TRAN-DELETE-CTR
064500         END-IF
064600     END-IF.
064700
064800 0650-DELETE-INVOICE-EXIT.
064900     EXIT.
065000
065100 0660-REJECT-TRANSACTION.
065200
065300     ADD 1 TO WS-TRAN-REJECT-CTR.
065400
065500 0660-REJECT-TRANSACTION-EXIT.
065600     EXIT.
065700
065800 0670-FIND-INVOICE-ENTRY.
065900
066000     MOVE SPACES TO WS-INVOICE-FOUND-SW.
066100     SET INV-IDX TO 1.
066200     SEARCH WS-INVOICE-ENTRY
066300         AT END
066400             MOVE 'NO ' TO WS-INVOICE-FOUND-SW
066500         WHEN WS-INV-ID (INV-IDX) = TRN-INVOICE-ID
066600             MOVE 'YES' TO WS-INVOICE-FOUND-SW
066700     END-SEARCH.
066800
066900 0670-FIND-INVOICE-ENTRY-EXIT.
067000     EXIT.
067100
067200 0680-FIND-ITEM-COUNT-ENTRY.
067300
067400     MOVE SPACES TO WS-INVOICE-FOUND-SW.
067500     SEARCH ALL WS-ITEM-COUNT-ENTRY
067600         AT END
067700             MOVE 'NO ' TO WS-INVOICE-FOUND-SW
067800         WHEN WS-ITC-INVOICE-ID (ITC-IDX) = TRN-INVOICE-ID
067900             MOVE 'YES' TO WS-INVOICE-FOUND-SW
068000     END-SEARCH.
068100
068200 0680-FIND-ITEM-COUNT-ENTRY-EXIT.
068300     EXIT.
068400
068500******************************************************************
068600*  0700 WRITES THE WORKING-STORAGE INVOICE TABLE BACK OUT TO THE  *
068700*  NEW INVFILE GENERATION IN INV-ID ORDER.  DELETED ENTRIES       *
068800*  (STATUS 'X') ARE NOT RELEASED TO THE SORT.                     *
068900******************************************************************
069000 0700-WRITE-NEW-INVOICE-FILE.
069100
069200     SORT INVOICE-SORT-FILE
069300         ON ASCENDING KEY SRT-INV-ID
069400         INPUT PROCEDURE IS 0710-SORT-INPUT-PROCEDURE
069500         OUTPUT PROCEDURE IS 0720-SORT-OUTPUT-PROCEDURE.
069600
069700 0700-WRITE-NEW-INVOICE-FILE-EXIT.
069800     EXIT.
069900
070000 0710-SORT-INPUT-PROCEDURE.
070100
070200     MOVE 1 TO WS-SUBSCRIPT-WORK.
070300     PERFORM 0715-RELEASE-ONE-INVOICE THRU
070400                              0715-RELEASE-ONE-INVOICE-EXIT
070500             UNTIL WS-SUBSCRIPT-WORK > WS-INVOICE-TABLE-COUNT.
070600
070700 0715-RELEASE-ONE-INVOICE.
070800
070900     SET INV-IDX TO WS-SUBSCRIPT-WORK.
071000     IF WS-INV-STATUS (INV-IDX) NOT = 'X'
071100         MOVE WS-INV-ID (INV-IDX) TO SRT-INV-ID
071200         MOVE WS-INV-RECORD (INV-IDX) TO SRT-INV-REST
071300         MOVE WS-INV-ID (INV-IDX) TO SRT-INV-REST (1:8)
071400         RELEASE INVOICE-SORT-RECORD
071500     END-IF.
071600     ADD 1 TO WS-SUBSCRIPT-WORK.
071700
071800 0715-RELEASE-ONE-INVOICE-EXIT.
071900     EXIT.
072000
072100 0720-SORT-OUTPUT-PROCEDURE.
072200
072300     OPEN OUTPUT NEW-INVOICE-FILE.
072400     PERFORM 0730-RETURN-SORTED-RECORD THRU
072500                         0730-RETURN-SORTED-RECORD-EXIT.
072600     PERFORM 0740-WRITE-SORTED-RECORD THRU
072700                         0740-WRITE-SORTED-RECORD-EXIT
072800             UNTIL SORT-RETURN-EOF.
072900     CLOSE NEW-INVOICE-FILE.
073000
073100 0720-SORT-OUTPUT-PROCEDURE-EXIT.
073200     EXIT.
073300
073400*  0730 RETURNS THE NEXT SORTED RECORD.  ON END OF FILE THE GO TO
073500*  DROPS STRAIGHT TO THE EXIT, MATCHING THE OTHER READ PARAGRAPHS.
073600 0730-RETURN-SORTED-RECORD.
073700
073800     RETURN INVOICE-SORT-FILE
073900         AT END MOVE 'YES' TO WS-SORT-RETURN-EOF-SW
074000                GO TO 0730-RETURN-SORTED-RECORD-EXIT.
074100
074200 0730-RETURN-SORTED-RECORD-EXIT.
074300     EXIT.
074400
074500 0740-WRITE-SORTED-RECORD.
074600
074700     MOVE SRT-INV-ID TO NEW-INVOICE-RECORD (1:8).
074800     MOVE SRT-INV-REST TO NEW-INVOICE-RECORD (9:112).
074900     WRITE NEW-INVOICE-RECORD.
075000     ADD 1 TO WS-INVOICE-WRITTEN-CTR.
075100     PERFORM 0730-RETURN-SORTED-RECORD THRU
075200                         0730-RETURN-SORTED-RECORD-EXIT.
075300
075400 0740-WRITE-SORTED-RECORD-EXIT.
075500     EXIT.
075600
075700 0800-REWRITE-ORGANIZATION-RECORD.
075800
075900     MOVE WS-ORG-RECORD-R TO ORG-CONTROL-RECORD.
076000     REWRITE ORG-CONTROL-RECORD.
076100     IF WS-ORGFILE-STATUS NOT = '00'
076200         DISPLAY 'INVMAINT - ERROR REWRITING ORGFILE.  RC: '
076300                 WS-ORGFILE-STATUS
076400     END-IF.
076500
076600 0800-REWRITE-ORGANIZATION-RECORD-EXIT.
076700     EXIT.
076800
076900 0900-CLOSE-FILES.
077000
077100     CLOSE ORGANIZATION-FILE
077200           CLIENT-FILE
077300           PRODUCT-FILE
077400           ITEM-FILE
077500           TAX-FILE
077600           TRANSACTION-FILE
077700           OLD-INVOICE-FILE.
077800
077900 0900-CLOSE-FILES-EXIT.
078000     EXIT.
078100
078200 0950-DISPLAY-RUN-TOTALS.
078300
078400     DISPLAY 'INVMAINT - TRANSACTIONS READ    : ' WS-TRAN-READ-CTR.
078500     DISPLAY 'INVMAINT - NEW INVOICES          : ' WS-TRAN-NEW-CTR.
078600     DISPLAY 'INVMAINT - INVOICES SENT         : ' WS-TRAN-SEND-CTR.
078700     DISPLAY 'INVMAINT - INVOICES PAID         : ' WS-TRAN-PAY-CTR.
078800     DISPLAY 'INVMAINT - INVOICES DELETED      : '
078900             WS-TRAN-DELETE-CTR.
079000     DISPLAY 'INVMAINT - TRANSACTIONS REJECTED : '
079100             WS-TRAN-REJECT-CTR.
079200     DISPLAY 'INVMAINT - INVOICES WRITTEN      : '
079300             WS-INVOICE-WRITTEN-CTR.
079400
079500 0950-DISPLAY-RUN-TOTALS-EXIT.
079600     EXIT.
