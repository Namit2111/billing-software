000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVEXPRT.
000300 AUTHOR.        H N SCHMIDT.
000400 INSTALLATION.  BILLING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  03/02/95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM:  INVEXPRT                                            *
001100*                                                                *
001200*  FIFTH AND LAST STEP OF THE DAILY INVOICE RUN, BEHIND           *
001300*  INVMAINT, INVCALC, INVSWEEP AND INVRPT.  EXTRACTS INVFILE TO   *
001400*  A COMMA-SEPARATED CSVOUT FILE FOR THE ACCOUNTING DEPARTMENT'S  *
001500*  SPREADSHEET LOAD - ONE LINE PER INVOICE WHOSE ISSUE DATE       *
001600*  FALLS WITHIN THE RANGE PUNCHED ON THE EXPPARM CONTROL CARD     *
001700*  (START-DATE COLUMNS 1-8, END-DATE COLUMNS 9-16, BOTH CCYYMMDD, *
001800*  SAME SHAPE CARD INVRPT READS FOR THE REVENUE REPORT).          *
001900*                                                                 *
002000*  UNLIKE INVMAINT/INVCALC THIS STEP NEEDS NO SORT AND BUILDS NO  *
002100*  INVOICE TABLE - INVFILE IS READ STRAIGHT THROUGH ONCE IN       *
002200*  INV-ID ORDER, WHICH IS FINE BECAUSE THE SPREADSHEET LOAD       *
002300*  DOES NOT CARE WHAT ORDER THE ROWS ARRIVE IN.  ONLY CLIFILE IS  *
002400*  STILL TABLE-LOADED, SO THE CLIENT DISPLAY NAME CAN BE LOOKED   *
002500*  UP WITH SEARCH ALL.                                            *
002600*                                                                 *
002700*  BALANCE DUE IS NOT STORED ON INVFILE (SEE INVCALC'S BANNER) -  *
002800*  IT IS DERIVED HERE AS TOTAL MINUS AMOUNT PAID.  MONEY FIELDS   *
002900*  ARE EDITED AND TRIMMED OF LEADING BLANKS BEFORE THEY ARE       *
003000*  STRUNG INTO THE OUTPUT LINE SO THE CSV COLUMNS HOLD PLAIN      *
003100*  DECIMALS, NOT REPORT-STYLE EDITED AMOUNTS.                     *
003200******************************************************************
003300*    MAINTENANCE LOG                                              *
003400*    DATE      BY   TICKET    DESCRIPTION                         *
003500*    03/02/95  HNS  BIL-0055  ORIGINAL PROGRAM - A MONTH-END       *
003510*                             EXTRACT OF INVFILE TO AN INTERCHANGE *
003520*                             FILE FOR THE ACCOUNTING DEPARTMENT'S *
003530*                             KEYPUNCH OPERATORS TO RE-ENTER INTO  *
003540*                             THE SPREADSHEET PACKAGE BY HAND      *
003600*    06/04/03  TMJ  BIL-0184  REWRITTEN AS A DAILY COMMA-SEPARATED *
003700*                             CSVOUT EXTRACT AND MADE STEP 5 OF    *
003710*                             THE FORMAL NIGHTLY INVOICE RUN -     *
003720*                             REPLACES THE MANUALLY RE-KEYED       *
003730*                             SPREADSHEET ACCOUNTING BUILT EVERY   *
003740*                             MORNING                              *
003800*    03/14/09  LKW  BIL-0225  TRAILING BLANKS TRIMMED FROM THE     *
003900*                             CLIENT NAME COLUMN AND LEADING       *
004000*                             BLANKS TRIMMED FROM THE MONEY        *
004100*                             COLUMNS (INSPECT ... TALLYING)       *
004150*    07/19/10  LKW  BIL-0233  PARAGRAPHS RE-CAST AS PERFORM ...    *
004160*                             THRU ... EXIT RANGES WITH GO TO      *
004170*                             EXITS OUT OF THE READ PARAGRAPHS,    *
004180*                             TO MATCH SHOP STANDARD               *
004190*    03/14/11  TMJ  BIL-0235  INVOICE RECORD BREAKOUT NOW BUILT    *
004191*                             FROM COPY INVREC INSTEAD OF A HAND-  *
004192*                             CARRIED FIELD LIST; MONEY FIELDS     *
004193*                             REPACKED COMP-3; PARM-CARD START/END *
004194*                             DATES GIVEN A CCYY/MM/DD BREAKOUT    *
004195*                             LIKE THE OTHER DATE FIELDS IN THIS   *
004196*                             RUN                                  *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT CLIENT-FILE       ASSIGN TO CLIFILE
005600         FILE STATUS IS WS-CLIFILE-STATUS.
005700
005800     SELECT INVOICE-FILE      ASSIGN TO INVFILE
005900         FILE STATUS IS WS-OLDINV-STATUS.
006000
006100     SELECT PARM-FILE         ASSIGN TO EXPPARM
006200         FILE STATUS IS WS-PARM-STATUS.
006300
006400     SELECT CSVOUT-FILE       ASSIGN TO CSVOUT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-CSVOUT-STATUS.
006700
006800******************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  CLIENT-FILE
007300     RECORDING MODE IS F.
007400 COPY CLIREC.
007500
007600 FD  INVOICE-FILE
007700     RECORDING MODE IS F.
007800 01  INVOICE-FILE-RECORD         PIC X(120).
007900
008000 01  INVOICE-FILE-RECORD-R REDEFINES INVOICE-FILE-RECORD.
008010     COPY INVREC REPLACING LEADING ==INVRC-== BY ==IFR-INV-==.
009400
009500 FD  PARM-FILE
009600     RECORDING MODE IS F.
009700 01  PARM-CARD-RECORD            PIC X(80).
009800
009900 01  PARM-CARD-RECORD-R REDEFINES PARM-CARD-RECORD.
010000     05  PARM-START-DATE         PIC 9(08).
010100     05  PARM-END-DATE           PIC 9(08).
010200     05  FILLER                  PIC X(64).
010300
010400 FD  CSVOUT-FILE.
010500 01  CSVOUT-RECORD               PIC X(250).
010600
010700******************************************************************
010800 WORKING-STORAGE SECTION.
010900
011000 01  PROGRAM-INDICATOR-SWITCHES.
011100     05  WS-CLIFILE-EOF-SW       PIC X(03)  VALUE 'NO '.
011200         88  CLIFILE-EOF                     VALUE 'YES'.
011300     05  WS-OLDINV-EOF-SW        PIC X(03)  VALUE 'NO '.
011400         88  OLDINV-EOF                      VALUE 'YES'.
011500     05  WS-CLIENT-FOUND-SW      PIC X(03)  VALUE SPACES.
011600         88  CLIENT-FOUND                    VALUE 'YES'.
011700
011800 01  WS-FILE-STATUS-FIELDS.
011900     05  WS-CLIFILE-STATUS       PIC X(02)  VALUE SPACES.
012000     05  WS-OLDINV-STATUS        PIC X(02)  VALUE SPACES.
012100     05  WS-PARM-STATUS          PIC X(02)  VALUE SPACES.
012200     05  WS-CSVOUT-STATUS        PIC X(02)  VALUE SPACES.
012300
012400******************************************************************
012500*  IN-MEMORY COPY OF CLIFILE, LOADED AT START OF RUN - SAME        *
012600*  TABLE SHAPE INVMAINT AND INVRPT USE.  INVFILE ITSELF IS NOT     *
012700*  TABLE-LOADED; THIS STEP READS IT STRAIGHT THROUGH (SEE BANNER). *
012800******************************************************************
012900 01  WS-CLIENT-TABLE.
013000     05  WS-CLIENT-TABLE-COUNT   PIC S9(05) COMP VALUE ZERO.
013100     05  WS-CLIENT-ENTRY OCCURS 2000 TIMES
013200                         ASCENDING KEY IS WS-CLI-ID
013300                         INDEXED BY CLI-IDX.
013400         10  WS-CLI-ID           PIC X(08).
013500         10  WS-CLI-DISPLAY-NAME PIC X(40).
013600         10  WS-CLI-CURRENCY     PIC X(03).
013700         10  WS-CLI-ACTIVE-FLAG  PIC X(01).
013800             88  WS-CLI-IS-ACTIVE    VALUE 'Y'.
013900
014000 01  WS-PARM-WORK.
014100     05  WS-PARM-START-DATE      PIC 9(08) VALUE ZERO.
014110     05  WS-PARM-START-DATE-R REDEFINES WS-PARM-START-DATE.
014120         10  WS-PARM-START-CCYY  PIC 9(04).
014130         10  WS-PARM-START-MM    PIC 9(02).
014140         10  WS-PARM-START-DD    PIC 9(02).
014200     05  WS-PARM-END-DATE        PIC 9(08) VALUE ZERO.
014210     05  WS-PARM-END-DATE-R REDEFINES WS-PARM-END-DATE.
014220         10  WS-PARM-END-CCYY    PIC 9(04).
014230         10  WS-PARM-END-MM      PIC 9(02).
014240         10  WS-PARM-END-DD      PIC 9(02).
014300
014400 01  WS-COUNTERS.
014500     05  WS-INVOICE-READ-CTR     PIC S9(07) COMP VALUE ZERO.
014600     05  WS-INVOICE-EXPORTED-CTR PIC S9(07) COMP VALUE ZERO.
014700
014800 01  WS-CSV-WORK.
014900     05  WS-CSV-PTR              PIC S9(05) COMP VALUE 1.
015000     05  WS-NAME-TRAIL-SPACES    PIC S9(03) COMP VALUE ZERO.
015100     05  WS-NAME-LEN             PIC S9(03) COMP VALUE ZERO.
015200
015300******************************************************************
015400*  SHARED WORK AREA FOR 0600-EDIT-AMOUNT, CALLED ONCE PER MONEY    *
015500*  COLUMN.  THE SOURCE AMOUNT IS EDITED WITH A FLOATING MINUS AND  *
015600*  ITS LEADING BLANKS COUNTED SO THE CALLER CAN STRING JUST THE    *
015700*  SIGNIFICANT DIGITS INTO THE CSV LINE.                           *
015800******************************************************************
015900 01  WS-AMOUNT-EDIT-WORK.
016000     05  WS-AMT-IN               PIC S9(09)V99.
016100     05  WS-AMT-EDITED           PIC -(9)9.99.
016200     05  WS-AMT-LEAD-SPACES      PIC S9(03) COMP VALUE ZERO.
016300     05  WS-AMT-START-POS        PIC S9(03) COMP VALUE ZERO.
016400     05  WS-AMT-TRIM-LEN         PIC S9(03) COMP VALUE ZERO.
016500
016600 01  WS-CSV-HEADER-LINE          PIC X(250) VALUE
016700     'Invoice Number,Client,Status,Issue Date,Due Date,Subtotal,
016800-    'Tax,Total,Amount Paid,Balance Due,Currency'.
016900
017000******************************************************************
017100 PROCEDURE DIVISION.
017200******************************************************************
017300
017400 0000-MAIN-LINE.
017500
017600     PERFORM 0100-OPEN-FILES THRU 0100-OPEN-FILES-EXIT.
017610     PERFORM 0150-READ-PARM-CARD THRU 0150-READ-PARM-CARD-EXIT.
017700     PERFORM 0200-LOAD-CLIENT-TABLE THRU
017710                         0200-LOAD-CLIENT-TABLE-EXIT.
017800     PERFORM 0300-WRITE-CSV-HEADER THRU
017810                         0300-WRITE-CSV-HEADER-EXIT.
017900     PERFORM 0410-READ-INVOICE-RECORD THRU
017910                         0410-READ-INVOICE-RECORD-EXIT.
018000     PERFORM 0420-PROCESS-ONE-INVOICE THRU
018010                         0420-PROCESS-ONE-INVOICE-EXIT
018100             UNTIL OLDINV-EOF.
018300     PERFORM 0900-CLOSE-FILES THRU 0900-CLOSE-FILES-EXIT.
018400     PERFORM 0950-DISPLAY-RUN-TOTALS THRU
018410                         0950-DISPLAY-RUN-TOTALS-EXIT.
018500     GOBACK.
018600
018700 0100-OPEN-FILES.
018800
018900     OPEN INPUT  CLIENT-FILE
019000                 INVOICE-FILE
019100                 PARM-FILE.
019200     OPEN OUTPUT CSVOUT-FILE.
019300     IF WS-CLIFILE-STATUS NOT = '00'
019400         DISPLAY 'INVEXPRT - ERROR OPENING CLIFILE.  RC: '
019500                 WS-CLIFILE-STATUS
019600         MOVE 16 TO RETURN-CODE
019700         STOP RUN
019800     END-IF.
019900     IF WS-OLDINV-STATUS NOT = '00'
020000         DISPLAY 'INVEXPRT - ERROR OPENING INVFILE.  RC: '
020100                 WS-OLDINV-STATUS
020200         MOVE 16 TO RETURN-CODE
020300         STOP RUN
020400     END-IF.
020500     IF WS-PARM-STATUS NOT = '00'
020600         DISPLAY 'INVEXPRT - ERROR OPENING EXPPARM.  RC: '
020700                 WS-PARM-STATUS
020800         MOVE 16 TO RETURN-CODE
020900         STOP RUN
021000     END-IF.
021050
021060 0100-OPEN-FILES-EXIT.
021070     EXIT.
021100
021200 0150-READ-PARM-CARD.
021300
021400     READ PARM-FILE.
021500     IF WS-PARM-STATUS NOT = '00'
021600         DISPLAY 'INVEXPRT - ERROR READING EXPPARM.  RC: '
021700                 WS-PARM-STATUS
021800         MOVE 16 TO RETURN-CODE
021900         STOP RUN
022000     END-IF.
022100     MOVE PARM-START-DATE TO WS-PARM-START-DATE.
022200     MOVE PARM-END-DATE   TO WS-PARM-END-DATE.
022250
022260 0150-READ-PARM-CARD-EXIT.
022270     EXIT.
022300
022400 0200-LOAD-CLIENT-TABLE.
022500
022600     PERFORM 0210-READ-CLIENT-RECORD THRU
022610                         0210-READ-CLIENT-RECORD-EXIT.
022700     PERFORM 0220-ADD-CLIENT-TABLE-ENTRY THRU
022710                         0220-ADD-CLIENT-TABLE-ENTRY-EXIT
022800             UNTIL CLIFILE-EOF.
022850
022860 0200-LOAD-CLIENT-TABLE-EXIT.
022870     EXIT.
022880
022890*  0210 READS THE NEXT CLIENT MASTER RECORD.  ON END OF FILE THE
022895*  GO TO DROPS STRAIGHT TO THE EXIT, THE SAME WAY INVMAINT'S AND
022897*  INVRPT'S CLIENT-FILE READ PARAGRAPHS DO.
023000 0210-READ-CLIENT-RECORD.
023100
023200     READ CLIENT-FILE
023300         AT END MOVE 'YES' TO WS-CLIFILE-EOF-SW
023310                GO TO 0210-READ-CLIENT-RECORD-EXIT.
023320
023330 0210-READ-CLIENT-RECORD-EXIT.
023340     EXIT.
023400
023500 0220-ADD-CLIENT-TABLE-ENTRY.
023600
023700     ADD 1 TO WS-CLIENT-TABLE-COUNT.
023800     IF WS-CLIENT-TABLE-COUNT > 2000
023900         DISPLAY 'INVEXPRT - CLIENT TABLE FULL.  ABENDING.'
024000         MOVE 16 TO RETURN-CODE
024100         STOP RUN
024200     END-IF.
024300     SET CLI-IDX TO WS-CLIENT-TABLE-COUNT.
024400     MOVE CLI-ID TO WS-CLI-ID (CLI-IDX).
024500     IF CLI-COMPANY-NAME = SPACES
024600         MOVE CLI-NAME TO WS-CLI-DISPLAY-NAME (CLI-IDX)
024700     ELSE
024800         MOVE CLI-COMPANY-NAME TO WS-CLI-DISPLAY-NAME (CLI-IDX)
024900     END-IF.
025000     MOVE CLI-CURRENCY TO WS-CLI-CURRENCY (CLI-IDX).
025100     MOVE CLI-ACTIVE-FLAG TO WS-CLI-ACTIVE-FLAG (CLI-IDX).
025150     PERFORM 0210-READ-CLIENT-RECORD THRU
025160                         0210-READ-CLIENT-RECORD-EXIT.
025170
025180 0220-ADD-CLIENT-TABLE-ENTRY-EXIT.
025190     EXIT.
025300
025400 0300-WRITE-CSV-HEADER.
025500
025600     WRITE CSVOUT-RECORD FROM WS-CSV-HEADER-LINE.
025650
025660 0300-WRITE-CSV-HEADER-EXIT.
025670     EXIT.
025700
025750*  0410 READS THE NEXT INVOICE MASTER RECORD.  ON END OF FILE THE
025760*  GO TO SKIPS THE READ-COUNT ADD AND DROPS STRAIGHT TO THE EXIT.
025800 0410-READ-INVOICE-RECORD.
025900
026000     READ INVOICE-FILE
026100         AT END MOVE 'YES' TO WS-OLDINV-EOF-SW
026110                GO TO 0410-READ-INVOICE-RECORD-EXIT.
026120
026130 0410-READ-INVOICE-RECORD-EXIT.
026140     EXIT.
026200
026300 0420-PROCESS-ONE-INVOICE.
026400
026500     ADD 1 TO WS-INVOICE-READ-CTR.
026600     IF IFR-INV-ISSUE-DATE NOT < WS-PARM-START-DATE
026700       AND IFR-INV-ISSUE-DATE NOT > WS-PARM-END-DATE
026800         PERFORM 0500-FIND-CLIENT-ENTRY THRU 0500-FIND-CLIENT-ENTRY-EXIT
026900         PERFORM 0700-WRITE-CSV-DETAIL-LINE THRU
026910                             0700-WRITE-CSV-DETAIL-LINE-EXIT
027000         ADD 1 TO WS-INVOICE-EXPORTED-CTR
027100     END-IF.
027150     PERFORM 0410-READ-INVOICE-RECORD THRU
027160                         0410-READ-INVOICE-RECORD-EXIT.
027170
027180 0420-PROCESS-ONE-INVOICE-EXIT.
027190     EXIT.
027300
027400******************************************************************
027500*  0500 LOOKS UP THE CLIENT DISPLAY NAME FOR THE CURRENT INVOICE.  *
027600*  CLI-IDX IS LEFT POINTING AT THE MATCH WHEN FOUND.               *
027700******************************************************************
027800 0500-FIND-CLIENT-ENTRY.
027900
028000     MOVE 'NO ' TO WS-CLIENT-FOUND-SW.
028100     SEARCH ALL WS-CLIENT-ENTRY
028200         WHEN WS-CLI-ID (CLI-IDX) = IFR-INV-CLIENT-ID
028300             MOVE 'YES' TO WS-CLIENT-FOUND-SW
028400     END-SEARCH.
028500
028600 0500-FIND-CLIENT-ENTRY-EXIT.
028700     EXIT.
028800
028900******************************************************************
029000*  0600 EDITS ONE MONEY AMOUNT WITH A FLOATING MINUS AND COUNTS    *
029100*  ITS LEADING BLANKS SO THE CALLER CAN STRING ONLY THE            *
029200*  SIGNIFICANT CHARACTERS (BIL-0225).                              *
029300******************************************************************
029400 0600-EDIT-AMOUNT.
029500
029600     MOVE WS-AMT-IN TO WS-AMT-EDITED.
029700     MOVE ZERO TO WS-AMT-LEAD-SPACES.
029800     INSPECT WS-AMT-EDITED TALLYING WS-AMT-LEAD-SPACES
029900             FOR LEADING SPACES.
030000     COMPUTE WS-AMT-START-POS = WS-AMT-LEAD-SPACES + 1.
030100     COMPUTE WS-AMT-TRIM-LEN  = 13 - WS-AMT-LEAD-SPACES.
030200
030300 0600-EDIT-AMOUNT-EXIT.
030400     EXIT.
030500
030600******************************************************************
030700*  0700 BUILDS AND WRITES ONE CSV DETAIL LINE.  BALANCE DUE IS     *
030800*  COMPUTED HERE (TOTAL MINUS AMOUNT PAID) - IT IS NOT CARRIED ON  *
030900*  INVFILE.  THE CLIENT NAME'S TRAILING BLANKS ARE TRIMMED WITH    *
031000*  THE SAME INSPECT TECHNIQUE 0600 USES FOR THE MONEY COLUMNS.     *
031100******************************************************************
031200 0700-WRITE-CSV-DETAIL-LINE.
031300
031400     MOVE SPACES TO CSVOUT-RECORD.
031500     MOVE 1 TO WS-CSV-PTR.
031600     STRING IFR-INV-NUMBER DELIMITED BY SPACE
031700            ',"'           DELIMITED BY SIZE
031800         INTO CSVOUT-RECORD WITH POINTER WS-CSV-PTR.
031900
032000     MOVE ZERO TO WS-NAME-TRAIL-SPACES.
032100     INSPECT WS-CLI-DISPLAY-NAME (CLI-IDX) TALLYING
032200             WS-NAME-TRAIL-SPACES FOR TRAILING SPACES.
032300     COMPUTE WS-NAME-LEN = 40 - WS-NAME-TRAIL-SPACES.
032400     IF WS-NAME-LEN = ZERO
032500         MOVE 1 TO WS-NAME-LEN
032600     END-IF.
032700     STRING WS-CLI-DISPLAY-NAME (CLI-IDX) (1:WS-NAME-LEN)
032800                            DELIMITED BY SIZE
032900            '",'            DELIMITED BY SIZE
033000            IFR-INV-STATUS  DELIMITED BY SIZE
033100            ','             DELIMITED BY SIZE
033200            IFR-INV-ISSUE-DATE DELIMITED BY SIZE
033300            ','             DELIMITED BY SIZE
033400            IFR-INV-DUE-DATE   DELIMITED BY SIZE
033500            ','             DELIMITED BY SIZE
033600         INTO CSVOUT-RECORD WITH POINTER WS-CSV-PTR.
033700
033800     MOVE IFR-INV-SUBTOTAL TO WS-AMT-IN.
033900     PERFORM 0600-EDIT-AMOUNT THRU 0600-EDIT-AMOUNT-EXIT.
034000     STRING WS-AMT-EDITED (WS-AMT-START-POS : WS-AMT-TRIM-LEN)
034100                            DELIMITED BY SIZE
034200            ','             DELIMITED BY SIZE
034300         INTO CSVOUT-RECORD WITH POINTER WS-CSV-PTR.
034400
034500     MOVE IFR-INV-TAX-TOTAL TO WS-AMT-IN.
034600     PERFORM 0600-EDIT-AMOUNT THRU 0600-EDIT-AMOUNT-EXIT.
034700     STRING WS-AMT-EDITED (WS-AMT-START-POS : WS-AMT-TRIM-LEN)
034800                            DELIMITED BY SIZE
034900            ','             DELIMITED BY SIZE
035000         INTO CSVOUT-RECORD WITH POINTER WS-CSV-PTR.
035100
035200     MOVE IFR-INV-TOTAL TO WS-AMT-IN.
035300     PERFORM 0600-EDIT-AMOUNT THRU 0600-EDIT-AMOUNT-EXIT.
035400     STRING WS-AMT-EDITED (WS-AMT-START-POS : WS-AMT-TRIM-LEN)
035500                            DELIMITED BY SIZE
035600            ','             DELIMITED BY SIZE
035700         INTO CSVOUT-RECORD WITH POINTER WS-CSV-PTR.
035800
035900     MOVE IFR-INV-AMOUNT-PAID TO WS-AMT-IN.
036000     PERFORM 0600-EDIT-AMOUNT THRU 0600-EDIT-AMOUNT-EXIT.
036100     STRING WS-AMT-EDITED (WS-AMT-START-POS : WS-AMT-TRIM-LEN)
036200                            DELIMITED BY SIZE
036300            ','             DELIMITED BY SIZE
036400         INTO CSVOUT-RECORD WITH POINTER WS-CSV-PTR.
036500
036600     COMPUTE WS-AMT-IN = IFR-INV-TOTAL - IFR-INV-AMOUNT-PAID.
036700     PERFORM 0600-EDIT-AMOUNT THRU 0600-EDIT-AMOUNT-EXIT.
036800     STRING WS-AMT-EDITED (WS-AMT-START-POS : WS-AMT-TRIM-LEN)
036900                            DELIMITED BY SIZE
037000            ','             DELIMITED BY SIZE
037100            IFR-INV-CURRENCY DELIMITED BY SIZE
037200         INTO CSVOUT-RECORD WITH POINTER WS-CSV-PTR.
037300
037400     WRITE CSVOUT-RECORD.
037450
037460 0700-WRITE-CSV-DETAIL-LINE-EXIT.
037470     EXIT.
037500
037600 0900-CLOSE-FILES.
037700
037800     CLOSE CLIENT-FILE
037900           INVOICE-FILE
038000           PARM-FILE
038100           CSVOUT-FILE.
038150
038160 0900-CLOSE-FILES-EXIT.
038170     EXIT.
038200
038300 0950-DISPLAY-RUN-TOTALS.
038400
038500     DISPLAY 'INVEXPRT - INVOICES READ           : '
038600             WS-INVOICE-READ-CTR.
038700     DISPLAY 'INVEXPRT - INVOICES EXPORTED        : '
038800             WS-INVOICE-EXPORTED-CTR.
038810
038820 0950-DISPLAY-RUN-TOTALS-EXIT.
038830     EXIT.
